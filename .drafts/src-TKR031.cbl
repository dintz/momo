      *****************************************************************
      * Program name:    TKR031.                                      *
      * Original author: MVIDELA.                                    *
      *                                                               *
      * Maintenence Log                                               *
      * Date       Author        Maintenance Requirement.             *
      * ---------- ------------  -------------------------------------*
      * 19/05/1989 MVIDELA       Initial Version.                    *~TAG~TK-00033
      * 11/11/1993 RSOSA         Tope de seguridad de 0007 dias al    *~TAG~TK-00079
      *                          retroceder en 2100-BUSCA-LUNES.      *~TAG~TK-00079
      * 16/01/1999 LTORRES       Y2K: CCYYMMDD en CONTROLIN y en      *~TAG~TK-00181
      *                          WORKDAY-ENTRY.                       *~TAG~TK-00181
      * 18/02/2004 GPAEZ         Se agrega WS77-DIAS-HABILES, mismo   *~TAG~TK-00222
      *                          criterio que TK-00221 en TKR030,     *~TAG~TK-00222
      *                          para el resumen de fin de corrida.   *~TAG~TK-00222
      * 09/09/2005 CACUNA        Se verifica contra TKR030 que el     *~TAG~TK-00230
      *                          criterio de lunes-de-la-semana sea   *~TAG~TK-00230
      *                          el mismo que el de dia habil de      *~TAG~TK-00230
      *                          TKR090: no se encontraron            *~TAG~TK-00230
      *                          diferencias, queda como constancia.  *~TAG~TK-00230
      *****************************************************************
      *                                                               *
      *          I D E N T I F I C A T I O N  D I V I S I O N         *
      *                                                               *
      *****************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.  TKR031.
       AUTHOR. MARCELO VIDELA.
       INSTALLATION. IBM Z/OS.
       DATE-WRITTEN. 19/05/1989.
       DATE-COMPILED. 09/09/2005.
       SECURITY. CONFIDENTIAL.
      *****************************************************************
      *                                                               *
      *             E N V I R O N M E N T   D I V I S I O N           *
      *                                                               *
      *****************************************************************
       ENVIRONMENT DIVISION.

       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           CLASS TKR-CLASE-NUMERICA IS '0' THRU '9'.

       INPUT-OUTPUT SECTION.

      *****************************************************************
      *              ARCHIVOS INTERVINIENTES EN EL PROCESO            *
      *****************************************************************
       FILE-CONTROL.

           SELECT CONTROLIN ASSIGN TO CONTROLIN
                  FILE STATUS IS WS-CONTROLIN-STATUS.

           SELECT WORKOUT ASSIGN TO WORKOUT
                  FILE STATUS IS WS-WORKOUT-STATUS.
      *****************************************************************
      *                                                               *
      *                      D A T A   D I V I S I O N                *
      *                                                               *
      *****************************************************************
       DATA DIVISION.
       FILE SECTION.

       FD  CONTROLIN
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS
           RECORD CONTAINS 010 CHARACTERS.
       01  REG-CONTROLIN.
           05 CTL-FECHA-HASTA                PIC 9(08).
           05 FILLER                         PIC X(02).
       01  REG-CONTROLIN-R REDEFINES REG-CONTROLIN.
           05 CTL-RAW-AREA                   PIC X(10).

       FD  WORKOUT
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS
           RECORD CONTAINS 008 CHARACTERS.
       01  REG-WORKOUT.
           COPY TKRWDAY.

       WORKING-STORAGE SECTION.

      *****************************************************************
      *                    DEFINICION DE CONSTANTES                   *
      *****************************************************************
       01  CT-CONSTANTES.
           05 CT-1                          PIC 9(01)  VALUE 1.
           05 CT-MENOS-1                    PIC S9(01) VALUE -1.
           05 CT-TOPE-RETROCESO             PIC 9(01)  VALUE 7.
           05 FILLER                        PIC X(01).

      *****************************************************************
      *                    DEFINICION DE CONTADORES                   *
      *****************************************************************
       01  CN-CONTADORES COMP.
           05 CN-DIAS-RETROCEDIDOS          PIC 9(01).
           05 CN-DIAS-HABILES-ESCRITOS      PIC 9(02).

      *    DUPLICA CN-DIAS-HABILES-ESCRITOS FUERA DEL GRUPO PARA EL
      *    RESUMEN DE FIN DE CORRIDA (TK-00222, MISMO CRITERIO QUE
      *    TK-00221 EN TKR030).
       77  WS77-DIAS-HABILES                PIC 9(02) COMP VALUE ZERO.

      *****************************************************************
      *                     DEFINICION DE SWITCHES                    *
      *****************************************************************
       01  SW-INDICADORES.
           05 SW-LUNES-ENCONTRADO           PIC X(01)  VALUE 'N'.
              88 SW-88-LUNES-ENCONTRADO       VALUE 'S'.
           05 SW-FIN-SEMANA-PROCESO         PIC X(01)  VALUE 'N'.
              88 SW-88-FIN-SEMANA-PROCESO     VALUE 'S'.
           05 FILLER                        PIC X(01).

      *****************************************************************
      *                     DEFINICION DE VARIABLES                   *
      *****************************************************************
       01  WS-VARIABLES.
           05 WS-CONTROLIN-STATUS           PIC X(02).
           05 WS-WORKOUT-STATUS             PIC X(02).
           05 FILLER                        PIC X(01).

      *****************************************************************
      *                DEFINICION DE AREA DE FECHAS                   *
      *                                                               *
      *    WS-FECHA-LUNES-R REDEFINE EL LUNES DE LA SEMANA UNA VEZ    *
      *    ENCONTRADO, PARA PODER DESPLEGARLO DESGLOSADO.             *
      *****************************************************************
       01  WS-FECHA-PROCESA                 PIC 9(08).
       01  WS-FECHA-LUNES                   PIC 9(08).
       01  WS-FECHA-LUNES-R REDEFINES WS-FECHA-LUNES.
           05 WS-FL-CCYY                    PIC 9(04).
           05 WS-FL-MM                      PIC 9(02).
           05 WS-FL-DD                      PIC 9(02).
       01  WS-FECHA-HASTA-SALVA             PIC 9(08).
       01  WS-FECHA-HASTA-SALVA-R REDEFINES WS-FECHA-HASTA-SALVA.
           05 WS-FH-CCYY                    PIC 9(04).
           05 WS-FH-MM                      PIC 9(02).
           05 WS-FH-DD                      PIC 9(02).

      *****************************************************************
      *                     DEFINICION DE COPYBOOKS                   *
      *****************************************************************
       01  LK-TKRDATU0.
           COPY TKRDATU.

      *****************************************************************
      *                                                               *
      *              P R O C E D U R E   D I V I S I O N              *
      *                                                               *
      *****************************************************************
       PROCEDURE DIVISION.
      *****************************************************************
      *                        0000-MAINLINE                          *
      *****************************************************************

       0000-MAINLINE.

           PERFORM 1000-INICIO
              THRU 1000-INICIO-EXIT

           IF SW-88-LUNES-ENCONTRADO
              PERFORM 2200-LISTA-SEMANA
                 THRU 2200-LISTA-SEMANA-EXIT
                 UNTIL SW-88-FIN-SEMANA-PROCESO
           END-IF

           PERFORM 3000-FIN.

      *****************************************************************
      *                           1000-INICIO                         *
      *****************************************************************
       1000-INICIO.

           INITIALIZE CN-CONTADORES

           OPEN INPUT  CONTROLIN
           OPEN OUTPUT WORKOUT

           IF WS-CONTROLIN-STATUS NOT = '00'
              DISPLAY 'TKR031 - ERROR DE OPEN EN CONTROLIN, STATUS: '
                      WS-CONTROLIN-STATUS
           ELSE
              READ CONTROLIN
              IF WS-CONTROLIN-STATUS NOT = '00'
                 DISPLAY 'TKR031 - ERROR DE READ EN CONTROLIN, '
                         'STATUS: ' WS-CONTROLIN-STATUS
              ELSE
                 MOVE CTL-FECHA-HASTA      TO WS-FECHA-HASTA-SALVA
                 MOVE CTL-FECHA-HASTA      TO WS-FECHA-PROCESA

                 PERFORM 2100-BUSCA-LUNES
                    THRU 2100-BUSCA-LUNES-EXIT
                    UNTIL SW-88-LUNES-ENCONTRADO
              END-IF
           END-IF.

      *****************************************************************
      *                        1000-INICIO-EXIT                       *
      *****************************************************************
       1000-INICIO-EXIT.
           EXIT.

      *****************************************************************
      *                     2100-BUSCA-LUNES                          *
      *                                                               *
      *    RETROCEDE DE A UN DIA CALENDARIO DESDE CTL-FECHA-HASTA     *
      *    HASTA ENCONTRAR UN LUNES (DATU-DIA-SEMANA = 1).  EL TOPE   *
      *    DE CT-TOPE-RETROCESO CUBRE EL CASO DE UN ERROR DE CALCULO  *
      *    EN TKR090 QUE NUNCA DEVOLVIERA LUNES.                      *
      *****************************************************************
       2100-BUSCA-LUNES.

           INITIALIZE LK-TKRDATU0

           SET DATU-88-DIA-SEMANA          TO TRUE
           MOVE WS-FECHA-PROCESA           TO DATU-FECHA

           CALL 'TKR090' USING LK-TKRDATU0

           IF DATU-DIA-SEMANA = 1
              SET SW-88-LUNES-ENCONTRADO   TO TRUE
              MOVE WS-FECHA-PROCESA        TO WS-FECHA-LUNES
           ELSE
              ADD CT-1                     TO CN-DIAS-RETROCEDIDOS

              IF CN-DIAS-RETROCEDIDOS IS GREATER THAN CT-TOPE-RETROCESO
                 DISPLAY 'TKR031 - ERROR: NO SE ENCONTRO LUNES EN '
                         CT-TOPE-RETROCESO ' RETROCESOS.'
                 SET SW-88-LUNES-ENCONTRADO TO TRUE
              ELSE
                 INITIALIZE LK-TKRDATU0
                 SET DATU-88-SUMA-DIA      TO TRUE
                 MOVE WS-FECHA-PROCESA     TO DATU-FECHA
                 MOVE CT-MENOS-1           TO DATU-INCREMENTO

                 CALL 'TKR090' USING LK-TKRDATU0

                 MOVE DATU-FECHA           TO WS-FECHA-PROCESA
              END-IF
           END-IF.

      *****************************************************************
      *                   2100-BUSCA-LUNES-EXIT                       *
      *****************************************************************
       2100-BUSCA-LUNES-EXIT.
           EXIT.

      *****************************************************************
      *                    2200-LISTA-SEMANA                          *
      *                                                               *
      *    AVANZA DESDE EL LUNES ENCONTRADO HASTA CTL-FECHA-HASTA,    *
      *    INCLUSIVE, ESCRIBIENDO UN WORKDAY-ENTRY POR CADA DIA       *
      *    HABIL DEL RANGO.                                          *
      *****************************************************************
       2200-LISTA-SEMANA.

           PERFORM 2210-VERIFICA-LABORABLE
              THRU 2210-VERIFICA-LABORABLE-EXIT

           IF WS-FECHA-PROCESA IS EQUAL TO WS-FECHA-HASTA-SALVA
              SET SW-88-FIN-SEMANA-PROCESO TO TRUE
           ELSE
              PERFORM 2220-AVANZA-UN-DIA
                 THRU 2220-AVANZA-UN-DIA-EXIT
           END-IF.

      *****************************************************************
      *                  2200-LISTA-SEMANA-EXIT                       *
      *****************************************************************
       2200-LISTA-SEMANA-EXIT.
           EXIT.

      *****************************************************************
      *                2210-VERIFICA-LABORABLE                        *
      *****************************************************************
       2210-VERIFICA-LABORABLE.

           INITIALIZE LK-TKRDATU0

           SET DATU-88-DIA-SEMANA          TO TRUE
           MOVE WS-FECHA-PROCESA           TO DATU-FECHA

           CALL 'TKR090' USING LK-TKRDATU0

           IF DATU-88-LABORABLE
              MOVE WS-FECHA-PROCESA        TO WD-DATE
              WRITE REG-WORKOUT
              ADD CT-1                     TO CN-DIAS-HABILES-ESCRITOS
              ADD CT-1                     TO WS77-DIAS-HABILES
           END-IF.

      *****************************************************************
      *              2210-VERIFICA-LABORABLE-EXIT                     *
      *****************************************************************
       2210-VERIFICA-LABORABLE-EXIT.
           EXIT.

      *****************************************************************
      *                  2220-AVANZA-UN-DIA                           *
      *****************************************************************
       2220-AVANZA-UN-DIA.

           INITIALIZE LK-TKRDATU0

           SET DATU-88-SUMA-DIA            TO TRUE
           MOVE WS-FECHA-PROCESA           TO DATU-FECHA
           MOVE CT-1                       TO DATU-INCREMENTO

           CALL 'TKR090' USING LK-TKRDATU0

           MOVE DATU-FECHA                 TO WS-FECHA-PROCESA.

      *****************************************************************
      *                2220-AVANZA-UN-DIA-EXIT                        *
      *****************************************************************
       2220-AVANZA-UN-DIA-EXIT.
           EXIT.

      *****************************************************************
      *                              3000-FIN                         *
      *****************************************************************
       3000-FIN.

           PERFORM 3100-ESCRIBE-ESTADISTICAS
              THRU 3100-ESCRIBE-ESTADISTICAS-EXIT

           CLOSE CONTROLIN
                 WORKOUT

           STOP RUN.

      *****************************************************************
      *                     3100-ESCRIBE-ESTADISTICAS                 *
      *****************************************************************
       3100-ESCRIBE-ESTADISTICAS.

           DISPLAY '**************************************************'
           DISPLAY '*                 PROGRAMA TKR031                *'
           DISPLAY '*  LISTADO DE DIAS HABILES DE LA SEMANA - STATS  *'
           DISPLAY '* LUNES DE LA SEMANA     :' WS-FL-CCYY '-'
                   WS-FL-MM '-' WS-FL-DD
           DISPLAY '* DIAS HABILES ESCRITOS  :' CN-DIAS-HABILES-ESCRITOS
           DISPLAY '* DIAS HABILES(77)       :' WS77-DIAS-HABILES
           DISPLAY '*                                                *'
           DISPLAY '**************************************************'.

      *****************************************************************
      *                   3100-ESCRIBE-ESTADISTICAS-EXIT              *
      *****************************************************************
       3100-ESCRIBE-ESTADISTICAS-EXIT.
           EXIT.
