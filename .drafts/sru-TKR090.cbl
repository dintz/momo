      *****************************************************************
      * Program name:    TKR090.                                     *
      * Original author: MVIDELA.                                    *
      *                                                               *
      * Maintenence Log                                               *
      * Date       Author        Maintenance Requirement.             *
      * ---------- ------------  -------------------------------------*
      * 14/03/1988 MVIDELA       Initial Version.                    *~TAG~TK-00014
      * 02/09/1989 MVIDELA       Agrega opcion S (suma de dias).     *~TAG~TK-00031
      * 17/11/1991 RSOSA         Corrige desborde de mes en          *~TAG~TK-00077
      *                          2120-RETROCEDE-UN-DIA.              *~TAG~TK-00077
      * 05/05/1994 CACUNA        Tabla de dias por mes puesta en     *~TAG~TK-00118
      *                          WORKING-STORAGE (antes literal).    *~TAG~TK-00118
      * 23/02/1996 LTORRES       Revision de bisiesto (regla de los  *~TAG~TK-00142
      *                          cien/cuatrocientos anios).          *~TAG~TK-00142
      * 11/01/1999 NALONSO       Revision Y2K: WS-FECHA-ANIO ya era  *~TAG~TK-00176
      *                          de 4 posiciones, sin cambios de     *~TAG~TK-00176
      *                          layout; se deja constancia de la    *~TAG~TK-00176
      *                          revision en el legajo de cambios.   *~TAG~TK-00176
      * 30/06/2000 GPAEZ         Se revisa la tabla de dias por mes   *~TAG~TK-00195
      *                          y el calculo de bisiesto a pedido    *~TAG~TK-00195
      *                          de AUDITORIA con motivo del cambio   *~TAG~TK-00195
      *                          de siglo: sin hallazgos, la rutina   *~TAG~TK-00195
      *                          ya contemplaba el 29/02/2000.        *~TAG~TK-00195
      *****************************************************************
      *                                                               *
      *          I D E N T I F I C A T I O N  D I V I S I O N         *
      *                                                               *
      *****************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.  TKR090.
       AUTHOR. MARCELO VIDELA.
       INSTALLATION. IBM Z/OS.
       DATE-WRITTEN. 14/03/1988.
       DATE-COMPILED. 30/06/2000.
       SECURITY. CONFIDENTIAL.
      *****************************************************************
      *                                                               *
      *             E N V I R O N M E N T   D I V I S I O N           *
      *                                                               *
      *****************************************************************
       ENVIRONMENT DIVISION.

       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           CLASS TKR-CLASE-NUMERICA IS '0' THRU '9'.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      *    SUBRUTINA DE CALCULO, NO ABRE ARCHIVOS PROPIOS.
      *****************************************************************
      *                                                               *
      *                      D A T A   D I V I S I O N                *
      *                                                               *
      *****************************************************************
       DATA DIVISION.
       WORKING-STORAGE SECTION.

      *****************************************************************
      *                    DEFINICION DE CONSTANTES                   *
      *****************************************************************
       01  CT-CONSTANTES.
           05 CT-1                          PIC 9(01) COMP VALUE 1.
           05 CT-7                          PIC 9(02) COMP VALUE 7.
           05 CT-BASE-POSITIVA              PIC 9(05) COMP VALUE 70000.
           05 FILLER                        PIC X(01).

      *****************************************************************
      *                  DESGLOSE DE FECHA DE TRABAJO                 *
      *                                                               *
      *    WS-FECHA-WORK SE CARGA CON DATU-FECHA AL ENTRAR A CADA     *
      *    OPCION Y SE DEVUELVE A DATU-FECHA AL SALIR.  LA REDEFINE   *
      *    WS-FECHA-DESGLOSE PERMITE TRABAJAR POR SEPARADO EL ANIO,   *
      *    EL MES Y EL DIA SIN DESARMAR EL CAMPO ORIGINAL.            *
      *****************************************************************
       01  WS-FECHA-WORK                     PIC 9(08).
       01  WS-FECHA-DESGLOSE REDEFINES WS-FECHA-WORK.
           05 WS-FECHA-ANIO                  PIC 9(04).
           05 WS-FECHA-MES                   PIC 9(02).
           05 WS-FECHA-DIA                   PIC 9(02).

      *****************************************************************
      *              AREA DE TRAZA PARA FECHA RECIBIDA                *
      *                                                               *
      *    WS-FECHA-RECIBIDA GUARDA EL DATO TAL COMO LLEGO, ANTES DE  *
      *    LA VALIDACION NUMERICA, PARA PODER MOSTRAR EN EL AVISO DE  *
      *    "NO NUMERICA" EN QUE TRAMO DEL CAMPO ESTA EL DATO MALO.    *
      *****************************************************************
       01  WS-FECHA-RECIBIDA                 PIC X(08).
       01  WS-FECHA-RECIBIDA-R REDEFINES WS-FECHA-RECIBIDA.
           05 WS-FR-ANIO                     PIC X(04).
           05 WS-FR-MES                      PIC X(02).
           05 WS-FR-DIA                      PIC X(02).

      *****************************************************************
      *              TABLA DE DIAS POR MES (ANIO NO BISIESTO)         *
      *                                                               *
      *    WS-TABLA-MESES-R REDEFINE LA TABLA DE FILLERS COMO UN      *
      *    ARREGLO PARA PODER INDEXARLA POR NUMERO DE MES EN          *
      *    2100-SUMA-DIA Y SUS SUBORDINADOS.                          *
      *****************************************************************
       01  WS-TABLA-MESES.
           05 FILLER                         PIC 9(02) VALUE 31.
           05 FILLER                         PIC 9(02) VALUE 28.
           05 FILLER                         PIC 9(02) VALUE 31.
           05 FILLER                         PIC 9(02) VALUE 30.
           05 FILLER                         PIC 9(02) VALUE 31.
           05 FILLER                         PIC 9(02) VALUE 30.
           05 FILLER                         PIC 9(02) VALUE 31.
           05 FILLER                         PIC 9(02) VALUE 31.
           05 FILLER                         PIC 9(02) VALUE 30.
           05 FILLER                         PIC 9(02) VALUE 31.
           05 FILLER                         PIC 9(02) VALUE 30.
           05 FILLER                         PIC 9(02) VALUE 31.
       01  WS-TABLA-MESES-R REDEFINES WS-TABLA-MESES.
           05 WS-DIAS-MES OCCURS 12 TIMES    PIC 9(02).

      *****************************************************************
      *                 VALORES INTERMEDIOS DE ZELLER                 *
      *****************************************************************
       01  WS-ZELLER-AREA.
           05 WS-MES-AJUST                   PIC 9(02)  COMP.
           05 WS-ANIO-AJUST                  PIC 9(04)  COMP.
           05 WS-SIGLO                       PIC 9(02)  COMP.
           05 WS-ANIO-CORTO                  PIC 9(02)  COMP.
           05 WS-TERM-B                      PIC 9(03)  COMP.
           05 WS-TERM-D                      PIC 9(02)  COMP.
           05 WS-TERM-E                      PIC 9(02)  COMP.
           05 WS-H-BRUTO                     PIC 9(07)  COMP.
           05 WS-H-COCIENTE                  PIC 9(05)  COMP.
           05 WS-H-RESTO                     PIC 9(01)  COMP.
           05 FILLER                         PIC X(01).

      *****************************************************************
      *                 VALORES PARA EL AVANCE DE FECHA                *
      *****************************************************************
       01  WS-AVANCE-AREA.
           05 WS-CONTADOR-DIAS               PIC 9(05)  COMP.
           05 WS-DIAS-DEL-MES-EFECT          PIC 9(02)  COMP.
           05 WS-RESTO-4                     PIC 9(02)  COMP.
           05 WS-RESTO-100                   PIC 9(02)  COMP.
           05 WS-RESTO-400                   PIC 9(03)  COMP.
           05 WS-COCIENTE-AUX                PIC 9(07)  COMP.
           05 FILLER                         PIC X(01).

      *****************************************************************
      *                    DEFINICION DE SWITCHES                     *
      *****************************************************************
       01  SW-SWITCHES.
           05 SW-ANIO-BISIESTO              PIC X(01) VALUE 'N'.
              88 SI-ANIO-BISIESTO                      VALUE 'S'.
              88 NO-ANIO-BISIESTO                      VALUE 'N'.
           05 FILLER                        PIC X(01).

      *****************************************************************
      *                                                               *
      *                    L I N K A G E   S E C T I O N               *
      *                                                               *
      *****************************************************************
       LINKAGE SECTION.
       01  LK-TKRDATU0.
           COPY TKRDATU.

      *****************************************************************
      *                                                               *
      *              P R O C E D U R E   D I V I S I O N              *
      *                                                               *
      *****************************************************************
       PROCEDURE DIVISION USING LK-TKRDATU0.

       0000-MAINLINE.

           MOVE DATU-FECHA                  TO WS-FECHA-RECIBIDA

           IF DATU-FECHA IS TKR-CLASE-NUMERICA
              EVALUATE TRUE
                 WHEN DATU-88-DIA-SEMANA
                    PERFORM 2000-DIA-SEMANA
                       THRU 2000-99-EXIT
                 WHEN DATU-88-SUMA-DIA
                    PERFORM 2100-SUMA-DIA
                       THRU 2100-99-EXIT
                 WHEN OTHER
                    DISPLAY 'TKR090 - OPCION DE FECHA INVALIDA: '
                            DATU-OPCION
              END-EVALUATE
           ELSE
              DISPLAY 'TKR090 - FECHA NO NUMERICA, ANIO: ' WS-FR-ANIO
                      ' MES: ' WS-FR-MES ' DIA: ' WS-FR-DIA
           END-IF

           GOBACK.

      *****************************************************************
      *                        2000-DIA-SEMANA                        *
      *                                                               *
      *    CALCULA EL DIA DE LA SEMANA DE DATU-FECHA POR EL METODO    *
      *    DE ZELLER.  H-RESTO 0=SABADO 1=DOMINGO 2=LUNES ... 6=      *
      *    VIERNES; SE RECONVIERTE A LA CONVENCION DEL SISTEMA TKR    *
      *    (1=LUNES ... 7=DOMINGO) EN 2050-CONVIERTE-RESULTADO.       *
      *****************************************************************
       2000-DIA-SEMANA.

           MOVE DATU-FECHA                  TO WS-FECHA-WORK

           IF WS-FECHA-MES < 3
              COMPUTE WS-MES-AJUST  = WS-FECHA-MES + 12
              COMPUTE WS-ANIO-AJUST = WS-FECHA-ANIO - 1
           ELSE
              MOVE WS-FECHA-MES             TO WS-MES-AJUST
              MOVE WS-FECHA-ANIO            TO WS-ANIO-AJUST
           END-IF

           DIVIDE WS-ANIO-AJUST BY 100
              GIVING WS-SIGLO
              REMAINDER WS-ANIO-CORTO

           COMPUTE WS-TERM-B = (13 * (WS-MES-AJUST + 1)) / 5
           COMPUTE WS-TERM-D = WS-ANIO-CORTO / 4
           COMPUTE WS-TERM-E = WS-SIGLO / 4

           COMPUTE WS-H-BRUTO = WS-FECHA-DIA + WS-TERM-B
                               + WS-ANIO-CORTO + WS-TERM-D + WS-TERM-E
                               - (2 * WS-SIGLO) + CT-BASE-POSITIVA

           DIVIDE WS-H-BRUTO BY CT-7
              GIVING WS-H-COCIENTE
              REMAINDER WS-H-RESTO

           PERFORM 2050-CONVIERTE-RESULTADO
              THRU 2050-99-EXIT.

      *****************************************************************
      *                        2000-99-EXIT                           *
      *****************************************************************
       2000-99-EXIT.
           EXIT.

      *****************************************************************
      *                   2050-CONVIERTE-RESULTADO                    *
      *****************************************************************
       2050-CONVIERTE-RESULTADO.

           IF WS-H-RESTO = ZERO
              MOVE 6                         TO DATU-DIA-SEMANA
           ELSE
              COMPUTE DATU-DIA-SEMANA = WS-H-RESTO - CT-1
              IF DATU-DIA-SEMANA <= ZERO
                 ADD CT-7                    TO DATU-DIA-SEMANA
              END-IF
           END-IF.

      *****************************************************************
      *                     2050-99-EXIT                              *
      *****************************************************************
       2050-99-EXIT.
           EXIT.

      *****************************************************************
      *                         2100-SUMA-DIA                         *
      *                                                               *
      *    SUMA (O RESTA, SI DATU-INCREMENTO ES NEGATIVO) LA          *
      *    CANTIDAD DE DIAS CALENDARIO INDICADA A DATU-FECHA, DE A    *
      *    UN DIA POR VEZ.  EL AVANCE DE UN DIA SOLO Y EL RETROCESO   *
      *    DE UN DIA SOLO SON PARRAFOS SEPARADOS PARA NO MEZCLAR LA   *
      *    LOGICA DE FIN DE MES CON LA DE PRINCIPIO DE MES.           *
      *****************************************************************
       2100-SUMA-DIA.

           MOVE DATU-FECHA                  TO WS-FECHA-WORK

           IF DATU-INCREMENTO >= ZERO
              MOVE DATU-INCREMENTO          TO WS-CONTADOR-DIAS
              PERFORM 2110-AVANZA-UN-DIA
                 THRU 2110-99-EXIT
                 WS-CONTADOR-DIAS TIMES
           ELSE
              COMPUTE WS-CONTADOR-DIAS = ZERO - DATU-INCREMENTO
              PERFORM 2120-RETROCEDE-UN-DIA
                 THRU 2120-99-EXIT
                 WS-CONTADOR-DIAS TIMES
           END-IF

           MOVE WS-FECHA-WORK                TO DATU-FECHA.

      *****************************************************************
      *                       2100-99-EXIT                            *
      *****************************************************************
       2100-99-EXIT.
           EXIT.

      *****************************************************************
      *                    2110-AVANZA-UN-DIA                         *
      *****************************************************************
       2110-AVANZA-UN-DIA.

           PERFORM 2130-CALCULA-BISIESTO
              THRU 2130-99-EXIT

           MOVE WS-DIAS-MES (WS-FECHA-MES)  TO WS-DIAS-DEL-MES-EFECT
           IF WS-FECHA-MES = 2 AND SI-ANIO-BISIESTO
              ADD CT-1                      TO WS-DIAS-DEL-MES-EFECT
           END-IF

           ADD CT-1                         TO WS-FECHA-DIA

           IF WS-FECHA-DIA > WS-DIAS-DEL-MES-EFECT
              MOVE CT-1                     TO WS-FECHA-DIA
              ADD CT-1                      TO WS-FECHA-MES
              IF WS-FECHA-MES > 12
                 MOVE CT-1                  TO WS-FECHA-MES
                 ADD CT-1                   TO WS-FECHA-ANIO
              END-IF
           END-IF.

      *****************************************************************
      *                    2110-99-EXIT                               *
      *****************************************************************
       2110-99-EXIT.
           EXIT.

      *****************************************************************
      *                   2120-RETROCEDE-UN-DIA                       *
      *****************************************************************
       2120-RETROCEDE-UN-DIA.

           IF WS-FECHA-DIA > CT-1
              SUBTRACT CT-1                 FROM WS-FECHA-DIA
           ELSE
              IF WS-FECHA-MES > CT-1
                 SUBTRACT CT-1              FROM WS-FECHA-MES
              ELSE
                 MOVE 12                    TO WS-FECHA-MES
                 SUBTRACT CT-1              FROM WS-FECHA-ANIO
              END-IF
              PERFORM 2130-CALCULA-BISIESTO
                 THRU 2130-99-EXIT
              MOVE WS-DIAS-MES (WS-FECHA-MES)
                                             TO WS-DIAS-DEL-MES-EFECT
              IF WS-FECHA-MES = 2 AND SI-ANIO-BISIESTO
                 ADD CT-1                   TO WS-DIAS-DEL-MES-EFECT
              END-IF
              MOVE WS-DIAS-DEL-MES-EFECT    TO WS-FECHA-DIA
           END-IF.

      *****************************************************************
      *                   2120-99-EXIT                                *
      *****************************************************************
       2120-99-EXIT.
           EXIT.

      *****************************************************************
      *                  2130-CALCULA-BISIESTO                        *
      *                                                               *
      *    REGLA DEL CALENDARIO GREGORIANO: BISIESTO SI ES DIVISIBLE  *
      *    POR 4 Y (NO ES DIVISIBLE POR 100 O SI ES DIVISIBLE POR     *
      *    400).  REVISADO POR LTORRES EN 1996 (VER LEGAJO DE         *
      *    CAMBIOS); EL CHEQUEO DE SIGLO NO SE HABIA CONTEMPLADO EN   *
      *    LA VERSION ORIGINAL DE 1988.                               *
      *****************************************************************
       2130-CALCULA-BISIESTO.

           SET NO-ANIO-BISIESTO             TO TRUE

           DIVIDE WS-FECHA-ANIO BY 4
              GIVING WS-COCIENTE-AUX REMAINDER WS-RESTO-4
           IF WS-RESTO-4 = ZERO
              DIVIDE WS-FECHA-ANIO BY 100
                 GIVING WS-COCIENTE-AUX REMAINDER WS-RESTO-100
              IF WS-RESTO-100 NOT = ZERO
                 SET SI-ANIO-BISIESTO       TO TRUE
              ELSE
                 DIVIDE WS-FECHA-ANIO BY 400
                    GIVING WS-COCIENTE-AUX REMAINDER WS-RESTO-400
                 IF WS-RESTO-400 = ZERO
                    SET SI-ANIO-BISIESTO    TO TRUE
                 END-IF
              END-IF
           END-IF.

      *****************************************************************
      *                   2130-99-EXIT                                *
      *****************************************************************
       2130-99-EXIT.
           EXIT.
