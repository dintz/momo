      *****************************************************************
      *                                                               *
      * NOMBRE DEL OBJETO:  TKRWDAY0                                  *
      *                                                               *
      * DESCRIPCION:  LAYOUT DE UNA SALIDA DE DIA HABIL               *
      *               (WORKDAY-ENTRY). LO ESCRIBEN LOS PASOS DE       *
      *               LISTADO DE DIAS HABILES EN RANGO Y DE LISTADO DE*
      *               DIAS HABILES DE LA SEMANA, UN REGISTRO POR CADA *
      *               DIA HABIL (LUNES A VIERNES) DENTRO DEL RANGO    *
      *               SOLICITADO.                                     *
      *                                                               *
      * ------------------------------------------------------------ *
      *                                                               *
      *           LONGITUD : 08 POSICIONES.                          *
      *           PREFIJO  : WD-.                                    *
      *                                                               *
      *****************************************************************
       05  TKRWDAY0.
      *    FECHA DEL DIA HABIL, FORMATO CCYYMMDD.
           10 WD-DATE                            PIC 9(08).
