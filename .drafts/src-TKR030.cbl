      *****************************************************************
      * Program name:    TKR030.                                      *
      * Original author: MVIDELA.                                    *
      *                                                               *
      * Maintenence Log                                               *
      * Date       Author        Maintenance Requirement.             *
      * ---------- ------------  -------------------------------------*
      * 02/05/1989 MVIDELA       Initial Version.                    *~TAG~TK-00032
      * 11/11/1993 RSOSA         Tope de seguridad de 0366 dias para  *~TAG~TK-00078
      *                          evitar un loop sin fin si el         *~TAG~TK-00078
      *                          CONTROLIN viene con la fecha fin     *~TAG~TK-00078
      *                          anterior a la fecha inicio.          *~TAG~TK-00078
      * 16/01/1999 LTORRES       Y2K: las fechas de CONTROLIN y de    *~TAG~TK-00180
      *                          WORKDAY-ENTRY pasan a CCYYMMDD.      *~TAG~TK-00180
      * 18/02/2004 GPAEZ         Se agrega WS77-DIAS-HABILES para que *~TAG~TK-00221
      *                          el resumen de fin de corrida         *~TAG~TK-00221
      *                          muestre el total fuera del grupo     *~TAG~TK-00221
      *                          CN-CONTADORES (mismo criterio que    *~TAG~TK-00221
      *                          TK-00214 en TKR010).                 *~TAG~TK-00221
      *****************************************************************
      *                                                               *
      *          I D E N T I F I C A T I O N  D I V I S I O N         *
      *                                                               *
      *****************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.  TKR030.
       AUTHOR. MARCELO VIDELA.
       INSTALLATION. IBM Z/OS.
       DATE-WRITTEN. 02/05/1989.
       DATE-COMPILED. 18/02/2004.
       SECURITY. CONFIDENTIAL.
      *****************************************************************
      *                                                               *
      *             E N V I R O N M E N T   D I V I S I O N           *
      *                                                               *
      *****************************************************************
       ENVIRONMENT DIVISION.

       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           CLASS TKR-CLASE-NUMERICA IS '0' THRU '9'.

       INPUT-OUTPUT SECTION.

      *****************************************************************
      *              ARCHIVOS INTERVINIENTES EN EL PROCESO            *
      *****************************************************************
       FILE-CONTROL.

           SELECT CONTROLIN ASSIGN TO CONTROLIN
                  FILE STATUS IS WS-CONTROLIN-STATUS.

           SELECT WORKOUT ASSIGN TO WORKOUT
                  FILE STATUS IS WS-WORKOUT-STATUS.
      *****************************************************************
      *                                                               *
      *                      D A T A   D I V I S I O N                *
      *                                                               *
      *****************************************************************
       DATA DIVISION.
       FILE SECTION.

       FD  CONTROLIN
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS
           RECORD CONTAINS 018 CHARACTERS.
       01  REG-CONTROLIN.
           05 CTL-FECHA-DESDE               PIC 9(08).
           05 CTL-FECHA-HASTA                PIC 9(08).
           05 FILLER                        PIC X(02).
       01  REG-CONTROLIN-R REDEFINES REG-CONTROLIN.
           05 CTL-RAW-AREA                  PIC X(18).

       FD  WORKOUT
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS
           RECORD CONTAINS 008 CHARACTERS.
       01  REG-WORKOUT.
           COPY TKRWDAY.

       WORKING-STORAGE SECTION.

      *****************************************************************
      *                    DEFINICION DE CONSTANTES                   *
      *****************************************************************
       01  CT-CONSTANTES.
           05 CT-1                          PIC 9(01)  VALUE 1.
           05 CT-TOPE-DIAS                  PIC 9(04)  VALUE 0366.
           05 FILLER                        PIC X(01).

      *****************************************************************
      *                    DEFINICION DE CONTADORES                   *
      *****************************************************************
       01  CN-CONTADORES COMP.
           05 CN-DIAS-RECORRIDOS            PIC 9(04).
           05 CN-DIAS-HABILES-ESCRITOS      PIC 9(04).

      *    DUPLICA CN-DIAS-HABILES-ESCRITOS FUERA DEL GRUPO PARA EL
      *    RESUMEN DE FIN DE CORRIDA (TK-00221, PEDIDO DE OPERACIONES).
       77  WS77-DIAS-HABILES                PIC 9(04) COMP VALUE ZERO.

      *****************************************************************
      *                     DEFINICION DE SWITCHES                    *
      *****************************************************************
       01  SW-INDICADORES.
           05 SW-FIN-RANGO                  PIC X(01)  VALUE 'N'.
              88 SW-88-FIN-RANGO              VALUE 'S'.
           05 FILLER                        PIC X(01).

      *****************************************************************
      *                     DEFINICION DE VARIABLES                   *
      *****************************************************************
       01  WS-VARIABLES.
           05 WS-CONTROLIN-STATUS           PIC X(02).
           05 WS-WORKOUT-STATUS             PIC X(02).
           05 FILLER                        PIC X(01).

      *****************************************************************
      *                DEFINICION DE AREA DE TRABAJO                  *
      *                                                               *
      *    WS-FECHA-PROCESA-R REDEFINE LA FECHA QUE SE VA RECORRIENDO *
      *    DIA A DIA, SOLO PARA PODER COMPARARLA CONTRA CTL-FECHA-    *
      *    HASTA CAMPO A CAMPO SI ALGUNA VEZ HACE FALTA DEPURAR.      *
      *****************************************************************
       01  WS-FECHA-PROCESA                 PIC 9(08).
       01  WS-FECHA-PROCESA-R REDEFINES WS-FECHA-PROCESA.
           05 WS-FP-CCYY                    PIC 9(04).
           05 WS-FP-MM                      PIC 9(02).
           05 WS-FP-DD                      PIC 9(02).

      *****************************************************************
      *                DEFINICION DE AREA DE FECHA HASTA               *
      *                                                               *
      *    WS-FECHA-HASTA-R REDEFINE LA FECHA LIMITE PARA PODER        *
      *    MOSTRARLA DESGLOSADA EN EL AVISO DE TOPE DE CT-TOPE-DIAS.  *
      *****************************************************************
       01  WS-FECHA-HASTA                   PIC 9(08).
       01  WS-FECHA-HASTA-R REDEFINES WS-FECHA-HASTA.
           05 WS-FH-CCYY                    PIC 9(04).
           05 WS-FH-MM                      PIC 9(02).
           05 WS-FH-DD                      PIC 9(02).

      *****************************************************************
      *                     DEFINICION DE COPYBOOKS                   *
      *****************************************************************
       01  LK-TKRDATU0.
           COPY TKRDATU.

      *****************************************************************
      *                                                               *
      *              P R O C E D U R E   D I V I S I O N              *
      *                                                               *
      *****************************************************************
       PROCEDURE DIVISION.
      *****************************************************************
      *                        0000-MAINLINE                          *
      *****************************************************************

       0000-MAINLINE.

           PERFORM 1000-INICIO
              THRU 1000-INICIO-EXIT

           PERFORM 2000-PROCESO
              THRU 2000-PROCESO-EXIT
              UNTIL SW-88-FIN-RANGO

           PERFORM 3000-FIN.

      *****************************************************************
      *                           1000-INICIO                         *
      *****************************************************************
       1000-INICIO.

           INITIALIZE CN-CONTADORES

           OPEN INPUT  CONTROLIN
           OPEN OUTPUT WORKOUT

           IF WS-CONTROLIN-STATUS NOT = '00'
              DISPLAY 'TKR030 - ERROR DE OPEN EN CONTROLIN, STATUS: '
                      WS-CONTROLIN-STATUS
              SET SW-88-FIN-RANGO          TO TRUE
           ELSE
              READ CONTROLIN
              IF WS-CONTROLIN-STATUS NOT = '00'
                 DISPLAY 'TKR030 - ERROR DE READ EN CONTROLIN, '
                         'STATUS: ' WS-CONTROLIN-STATUS
                 SET SW-88-FIN-RANGO       TO TRUE
              ELSE
                 MOVE CTL-FECHA-DESDE      TO WS-FECHA-PROCESA
                 MOVE CTL-FECHA-HASTA      TO WS-FECHA-HASTA
              END-IF
           END-IF.

      *****************************************************************
      *                        1000-INICIO-EXIT                       *
      *****************************************************************
       1000-INICIO-EXIT.
           EXIT.

      *****************************************************************
      *                           2000-PROCESO                        *
      *                                                               *
      *    RECORRE DIA POR DIA DESDE CTL-FECHA-DESDE HASTA CTL-FECHA- *
      *    HASTA, INCLUSIVE, ESCRIBIENDO UN WORKDAY-ENTRY POR CADA    *
      *    DIA HABIL (LUNES A VIERNES).  EL TOPE DE CT-TOPE-DIAS      *
      *    EVITA UN LOOP SIN FIN SI EL RANGO VINIERA INVERTIDO.       *
      *****************************************************************
       2000-PROCESO.

           ADD CT-1                        TO CN-DIAS-RECORRIDOS

           PERFORM 2100-VERIFICA-LABORABLE
              THRU 2100-VERIFICA-LABORABLE-EXIT

           PERFORM 2200-AVANZA-UN-DIA
              THRU 2200-AVANZA-UN-DIA-EXIT

           IF WS-FECHA-PROCESA IS GREATER THAN CTL-FECHA-HASTA
              SET SW-88-FIN-RANGO          TO TRUE
           END-IF

           IF CN-DIAS-RECORRIDOS IS GREATER THAN CT-TOPE-DIAS
              DISPLAY 'TKR030 - AVISO: TOPE DE ' CT-TOPE-DIAS
                      ' DIAS ALCANZADO ANTES DE LLEGAR A '
                      WS-FH-CCYY '-' WS-FH-MM '-' WS-FH-DD
              SET SW-88-FIN-RANGO          TO TRUE
           END-IF.

      *****************************************************************
      *                        2000-PROCESO-EXIT                      *
      *****************************************************************
       2000-PROCESO-EXIT.
           EXIT.

      *****************************************************************
      *                 2100-VERIFICA-LABORABLE                       *
      *****************************************************************
       2100-VERIFICA-LABORABLE.

           INITIALIZE LK-TKRDATU0

           SET DATU-88-DIA-SEMANA          TO TRUE
           MOVE WS-FECHA-PROCESA           TO DATU-FECHA

           CALL 'TKR090' USING LK-TKRDATU0

           IF DATU-88-LABORABLE
              PERFORM 2110-ESCRIBE-WORKOUT
                 THRU 2110-ESCRIBE-WORKOUT-EXIT
           END-IF.

      *****************************************************************
      *               2100-VERIFICA-LABORABLE-EXIT                    *
      *****************************************************************
       2100-VERIFICA-LABORABLE-EXIT.
           EXIT.

      *****************************************************************
      *                  2110-ESCRIBE-WORKOUT                         *
      *****************************************************************
       2110-ESCRIBE-WORKOUT.

           MOVE WS-FECHA-PROCESA           TO WD-DATE

           WRITE REG-WORKOUT

           ADD CT-1                        TO CN-DIAS-HABILES-ESCRITOS
           ADD CT-1                        TO WS77-DIAS-HABILES.

      *****************************************************************
      *                2110-ESCRIBE-WORKOUT-EXIT                      *
      *****************************************************************
       2110-ESCRIBE-WORKOUT-EXIT.
           EXIT.

      *****************************************************************
      *                   2200-AVANZA-UN-DIA                          *
      *****************************************************************
       2200-AVANZA-UN-DIA.

           INITIALIZE LK-TKRDATU0

           SET DATU-88-SUMA-DIA            TO TRUE
           MOVE WS-FECHA-PROCESA           TO DATU-FECHA
           MOVE CT-1                       TO DATU-INCREMENTO

           CALL 'TKR090' USING LK-TKRDATU0

           MOVE DATU-FECHA                 TO WS-FECHA-PROCESA.

      *****************************************************************
      *                 2200-AVANZA-UN-DIA-EXIT                       *
      *****************************************************************
       2200-AVANZA-UN-DIA-EXIT.
           EXIT.

      *****************************************************************
      *                              3000-FIN                         *
      *****************************************************************
       3000-FIN.

           PERFORM 3100-ESCRIBE-ESTADISTICAS
              THRU 3100-ESCRIBE-ESTADISTICAS-EXIT

           CLOSE CONTROLIN
                 WORKOUT

           STOP RUN.

      *****************************************************************
      *                     3100-ESCRIBE-ESTADISTICAS                 *
      *****************************************************************
       3100-ESCRIBE-ESTADISTICAS.

           DISPLAY '**************************************************'
           DISPLAY '*                 PROGRAMA TKR030                *'
           DISPLAY '*LISTADO DE DIAS HABILES EN RANGO - ESTADISTICAS *'
           DISPLAY '* DIAS RECORRIDOS        :' CN-DIAS-RECORRIDOS
           DISPLAY '* DIAS HABILES ESCRITOS  :' CN-DIAS-HABILES-ESCRITOS
           DISPLAY '* DIAS HABILES(77)       :' WS77-DIAS-HABILES
           DISPLAY '*                                                *'
           DISPLAY '**************************************************'.

      *****************************************************************
      *                   3100-ESCRIBE-ESTADISTICAS-EXIT              *
      *****************************************************************
       3100-ESCRIBE-ESTADISTICAS-EXIT.
           EXIT.
