      *****************************************************************
      *                                                               *
      * NOMBRE DEL OBJETO:  TKRDREC0                                  *
      *                                                               *
      * DESCRIPCION:  AREA DE TRABAJO PARA LA RECOPILACION DIARIA DE  *
      *               MARCACIONES DE UN EMPLEADO (DAILY-RECORDING).   *
      *               CONTIENE LA TABLA DE INTERVALOS DEL DIA Y EL    *
      *               ACUMULADOR DE MINUTOS TRABAJADOS EN EL DIA.     *
      *               ESTE LAYOUT SE USA SOLO EN MEMORIA; EL LEGAJO   *
      *               FISICO ALMACENA EL ENCABEZADO DEL DIA Y SUS     *
      *               INTERVALOS COMO REGISTROS SEPARADOS (VER        *
      *               TKRLDGR0).                                      *
      *                                                               *
      * ------------------------------------------------------------ *
      *                                                               *
      *           LONGITUD : 192 POSICIONES (SOLO EN MEMORIA).       *
      *           PREFIJO  : DR-.                                    *
      *           MAXIMO DE INTERVALOS POR DIA: 20 (DR-MAX-REGS).    *
      *                                                               *
      *****************************************************************
       05  TKRDREC0.
      *    DIA DEL MES AL QUE PERTENECE ESTA RECOPILACION (01-31).
      *    NOTA: EL LAYOUT DE ESTA RECOPILACION USA 4 DIGITOS PARA
      *    CONSERVAR SIMETRIA CON LA FECHA MMDD DE LA MARCACION; LOS
      *    DOS PRIMEROS DIGITOS SE MANTIENEN EN CEROS.
           10 DR-DAY                             PIC 9(04).
      *    CANTIDAD DE INTERVALOS CARGADOS EN DR-RECORDS (0 A 20).
           10 DR-RECORD-COUNT                    PIC 9(02).
      *    RESERVADO PARA USO FUTURO DEL ENCABEZADO DEL DIA.
           10 FILLER                             PIC X(02).
      *    TABLA DE INTERVALOS DE MARCACION DEL DIA, EN EL ORDEN EN
      *    QUE FUERON APLICADOS (NO NECESARIAMENTE ORDEN CRONOLOGICO
      *    DE TR-START-TIME: VER LA REGLA DE ALTERNANCIA EN TKR110).
           10 DR-RECORDS OCCURS 20 TIMES.
               15 DR-START-TIME                  PIC 9(04).
               15 DR-STOP-TIME                   PIC 9(04).
               15 FILLER                         PIC X(01).
      *    TOTAL DE MINUTOS TRABAJADOS EN EL DIA (SUMA DE LA DURACION
      *    DE TODOS LOS INTERVALOS CERRADOS; VER SRU-TKR110 4300).
           10 DR-DAILY-DURATION                  PIC 9(04).
