      *****************************************************************
      *                                                               *
      * NOMBRE DEL OBJETO:  TKRLDGR0                                  *
      *                                                               *
      * DESCRIPCION:  LAYOUT FISICO DE UN REGISTRO DEL LEGAJO MENSUAL *
      *               DE MARCACIONES (ARCHIVO CCYY-MM.MOMO).  EL      *
      *               LEGAJO MEZCLA TRES TIPOS DE REGISTRO EN UN      *
      *               MISMO ARCHIVO SECUENCIAL DE LONGITUD FIJA:      *
      *               UN ENCABEZADO DE MES (PRIMER REGISTRO), LUEGO   *
      *               PARA CADA DIA UN ENCABEZADO DE DIA SEGUIDO      *
      *               INMEDIATAMENTE DE SUS INTERVALOS DE MARCACION.  *
      *               EL TIPO DE CADA REGISTRO SE DETERMINA POR SU    *
      *               POSICION RELATIVA EN LA SECUENCIA DE LECTURA,   *
      *               NO POR UN BYTE INDICADOR (EL ARCHIVO NO TRAE    *
      *               NINGUNO).  LR-LEDGER-RECORD ES EL AREA FISICA   *
      *               COMUN; LAS REDEFINES LR-MONTHLY-HEADER,         *
      *               LR-DAILY-HEADER Y LR-INTERVAL SON LAS TRES      *
      *               VISTAS ALTERNATIVAS DE ESA MISMA AREA.          *
      *                                                               *
      * ------------------------------------------------------------ *
      *                                                               *
      *           LONGITUD : 08 POSICIONES (TAMANO FISICO DEL FD).   *
      *           PREFIJO  : LR-.                                    *
      *                                                               *
      *****************************************************************
       01  LR-LEDGER-RECORD.
           05 LR-RAW-AREA                        PIC X(08).
      *****************************************************************
      *    VISTA 1: ENCABEZADO DE MES.  ES SIEMPRE EL PRIMER         *
      *    REGISTRO FISICO DEL LEGAJO.  OCUPA 08 DE LOS 08 BYTES.    *
      *****************************************************************
       01  LR-MONTHLY-HEADER REDEFINES LR-LEDGER-RECORD.
           05 LR-MONTH                           PIC 9(06).
           05 LR-MONTH-DAY-COUNT                 PIC 9(02).
      *****************************************************************
      *    VISTA 2: ENCABEZADO DE DIA.  PRECEDE A LOS INTERVALOS DE  *
      *    ESE DIA.  OCUPA 06 DE LOS 08 BYTES; LOS 2 BYTES RESTANTES *
      *    QUEDAN EN HOLGURA (NO SE LEEN NI SE ESCRIBEN).            *
      *****************************************************************
       01  LR-DAILY-HEADER REDEFINES LR-LEDGER-RECORD.
           05 LR-DAY                             PIC 9(04).
           05 LR-DAY-RECORD-COUNT                PIC 9(02).
           05 FILLER                             PIC X(02).
      *****************************************************************
      *    VISTA 3: INTERVALO DE MARCACION.  LR-DAY-RECORD-COUNT     *
      *    INTERVALOS DE ESTOS SIGUEN A CADA ENCABEZADO DE DIA.      *
      *    OCUPA LOS 08 BYTES COMPLETOS.                             *
      *****************************************************************
       01  LR-INTERVAL REDEFINES LR-LEDGER-RECORD.
           05 LR-START-TIME                      PIC 9(04).
           05 LR-STOP-TIME                       PIC 9(04).
