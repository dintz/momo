      *****************************************************************
      *                                                               *
      * NOMBRE DEL OBJETO:  TKRTREC0                                  *
      *                                                               *
      * DESCRIPCION:  AREA DE TRABAJO PARA UN INTERVALO DE MARCACION  *
      *               (UN PAR INICIO/FIN DE JORNADA), USADA COMO      *
      *               PLANTILLA DE UNA ENTRADA DE DR-RECORDS.  NO ES  *
      *               EL LAYOUT FISICO DEL LEGAJO (VER TKRLDGR0).     *
      *                                                               *
      * ------------------------------------------------------------ *
      *                                                               *
      *           LONGITUD : 09 POSICIONES (SOLO EN MEMORIA).        *
      *           PREFIJO  : TR-.                                    *
      *                                                               *
      *****************************************************************
       05  TKRTREC0.
      *    HORA DE INICIO DEL INTERVALO (HHMM). SIEMPRE PRESENTE UNA
      *    VEZ CREADO EL INTERVALO.
           10 TR-START-TIME                     PIC 9(04).
      *    HORA DE FIN DEL INTERVALO (HHMM). CERO = INTERVALO
      *    ABIERTO, TODAVIA NO LLEGO LA MARCACION DE SALIDA.
           10 TR-STOP-TIME                      PIC 9(04).
      *    RESERVADO. NO USAR: EL ESTADO ABIERTO/CERRADO SE DETERMINA
      *    EXCLUSIVAMENTE POR TR-STOP-TIME = CERO.
           10 FILLER                            PIC X(01).
