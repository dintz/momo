      *****************************************************************
      *                                                               *
      * NOMBRE DEL OBJETO:  TKRMREC0                                  *
      *                                                               *
      * DESCRIPCION:  AREA DE TRABAJO PARA LA RECOPILACION MENSUAL DE *
      *               MARCACIONES (MONTHLY-RECORDING). ES EL MAPEO    *
      *               COMPLETO EN MEMORIA DEL LEGAJO DE UN MES: UN    *
      *               ENCABEZADO DE MES Y HASTA 31 RECOPILACIONES     *
      *               DIARIAS, CADA UNA CON SU TABLA DE INTERVALOS. SE*
      *               ARMA LEYENDO TODOS LOS REGISTROS DEL LEGAJO     *
      *               FISICO (TKRLDGR0) DE CORRIDO Y SE DESARMA       *
      *               ESCRIBIENDOLOS DE NUEVO.                        *
      *                                                               *
      * ------------------------------------------------------------ *
      *                                                               *
      *           LONGITUD : 5962 POSICIONES (SOLO EN MEMORIA).      *
      *           PREFIJO  : MR-.                                    *
      *           MAXIMO DE DIAS POR MES: 31 (MR-MAX-DIAS).          *
      *                                                               *
      *****************************************************************
       05  TKRMREC0.
      *    MES AL QUE PERTENECE EL LEGAJO, FORMATO CCYYMM.
           10 MR-MONTH                           PIC 9(06).
      *    CANTIDAD DE DIAS CARGADOS EN MR-DAYS (0 A 31).  LOS DIAS
      *    SE MANTIENEN EN ORDEN ASCENDENTE DE MR-DAYS-DAY Y SIN
      *    REPETIDOS (VER SRU-TKR110 PARRAFO 4400-AGREGA-DIA).
           10 MR-DAY-COUNT                       PIC 9(02).
      *    RESERVADO PARA USO FUTURO DEL ENCABEZADO DEL MES.
           10 FILLER                             PIC X(02).
      *    TABLA DE RECOPILACIONES DIARIAS DEL MES.
           10 MR-DAYS OCCURS 31 TIMES.
      *        DIA DEL MES (VER NOTA DE 4 DIGITOS EN TKRDREC0).
               15 MR-DAYS-DAY                     PIC 9(04).
      *        CANTIDAD DE INTERVALOS CARGADOS PARA ESTE DIA.
               15 MR-DAYS-RECORD-COUNT            PIC 9(02).
               15 FILLER                          PIC X(02).
      *        TABLA DE INTERVALOS DE MARCACION DEL DIA.
               15 MR-DAYS-RECORDS OCCURS 20 TIMES.
                   20 MR-DAYS-START-TIME           PIC 9(04).
                   20 MR-DAYS-STOP-TIME            PIC 9(04).
                   20 FILLER                       PIC X(01).
      *        TOTAL DE MINUTOS TRABAJADOS EN EL DIA.
               15 MR-DAYS-DURATION                 PIC 9(04).
