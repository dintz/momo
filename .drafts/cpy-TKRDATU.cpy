      *****************************************************************
      *                                                               *
      * NOMBRE DEL OBJETO:  TKRDATU0                                  *
      *                                                               *
      * DESCRIPCION:  AREA DE COMUNICACION ENTRE LOS PASOS BATCH DE   *
      *               LISTADO DE DIAS HABILES EN RANGO Y DE LISTADO DE*
      *               DIAS HABILES DE LA SEMANA (SRC-TKR030,          *
      *               SRC-TKR031) Y LA SUBRUTINA COMPARTIDA DE CALCULO*
      *               DE FECHAS (SRU-TKR090). UNA MISMA LLAMADA       *
      *               RESUELVE TANTO EL DIA DE LA SEMANA DE UNA FECHA *
      *               COMO EL AVANCE/RETROCESO DE UN DIA CALENDARIO,  *
      *               SEGUN LA OPCION SOLICITADA.                     *
      *                                                               *
      * ------------------------------------------------------------ *
      *                                                               *
      *           LONGITUD : 018 POSICIONES.                         *
      *           PREFIJO  : DATU-.                                  *
      *                                                               *
      *****************************************************************
       05  TKRDATU0.
      *    OPCION SOLICITADA A LA SUBRUTINA.
      *    'D' CALCULA EL DIA DE LA SEMANA DE DATU-FECHA.
      *    'S' SUMA DATU-INCREMENTO DIAS CALENDARIO A DATU-FECHA Y
      *        DEVUELVE EL RESULTADO EN LA MISMA DATU-FECHA.
           10 DATU-OPCION                        PIC X(01).
              88 DATU-88-DIA-SEMANA                VALUE 'D'.
              88 DATU-88-SUMA-DIA                   VALUE 'S'.
      *    FECHA DE TRABAJO, FORMATO CCYYMMDD.  ENTRADA EN AMBAS
      *    OPCIONES; TAMBIEN SALIDA CUANDO LA OPCION ES 'S'.
           10 DATU-FECHA                         PIC 9(08).
      *    CANTIDAD DE DIAS CALENDARIO A SUMAR (OPCION 'S').  PUEDE
      *    SER NEGATIVO PARA RETROCEDER (VER SRC-TKR031 2100-BUSCA-
      *    LUNES, QUE RETROCEDE DE A UN DIA HASTA ENCONTRAR EL LUNES).
           10 DATU-INCREMENTO                    PIC S9(03).
      *    DIA DE LA SEMANA DE DATU-FECHA (SALIDA DE LA OPCION 'D').
      *    1=LUNES 2=MARTES 3=MIERCOLES 4=JUEVES 5=VIERNES 6=SABADO
      *    7=DOMINGO.
           10 DATU-DIA-SEMANA                    PIC 9(01).
              88 DATU-88-LABORABLE                 VALUES 1 THRU 5.
              88 DATU-88-FIN-DE-SEMANA              VALUES 6 THRU 7.
      *    RESERVADO PARA USO FUTURO DE LA COMMAREA.
           10 FILLER                             PIC X(05).
