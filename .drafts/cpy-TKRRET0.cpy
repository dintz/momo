      *****************************************************************
      *                                                               *
      * NOMBRE DEL OBJETO:  TKRRET00                                  *
      *                                                               *
      * DESCRIPCION:  AREA DE COMUNICACION GENERICA DE RETORNO PARA   *
      *               LOS SUBPROGRAMAS DEL SISTEMA TKR.  CADA         *
      *               SUBRUTINA LLAMADA (SRU-TKR090, SRU-TKR095,      *
      *               SRU-TKR110) DEVUELVE SU RESULTADO EN UNA COPIA  *
      *               DE ESTA AREA DENTRO DE SU PROPIA COMMAREA.      *
      *                                                               *
      * ------------------------------------------------------------ *
      *                                                               *
      *           LONGITUD : 087 POSICIONES.                         *
      *           PREFIJO  : RET0.                                   *
      *                                                               *
      *****************************************************************
       05  TKRRET00.
      *    CODIGO DE RETORNO DE LA SUBRUTINA.
           10 RET0-COD-RET                       PIC X(02).
              88 RET0-88-OK                      VALUE '00'.
              88 RET0-88-COD-AVISO                VALUE '10'.
              88 RET0-88-COD-ERROR                VALUE '20'.
      *    NOMBRE DEL PROGRAMA QUE ORIGINO EL RETORNO (PARA RASTREO
      *    EN LOS LISTADOS DE SALIDA Y EN EL JOBLOG).
           10 RET0-PROGRAMA                      PIC X(08).
      *    CODIGO DE ERROR INTERNO DE LA SUBRUTINA (VER COMENTARIOS
      *    DE CADA SUBRUTINA PARA EL SIGNIFICADO DE CADA VALOR).
           10 RET0-COD-ERROR                     PIC X(07).
      *    VARIABLES DE SUSTITUCION PARA EL MENSAJE DE ERROR (POR
      *    EJEMPLO, EL NOMBRE DEL LEGAJO QUE NO SE PUDO ABRIR).
           10 RET0-VAR1-ERROR                    PIC X(20).
           10 RET0-VAR2-ERROR                    PIC X(20).
      *    DESCRIPCION LEGIBLE DEL ERROR, PARA EL LISTADO DE CONSOLA.
           10 RET0-DESERROR                      PIC X(30).
