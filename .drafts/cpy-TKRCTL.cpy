      *****************************************************************
      *                                                               *
      * NOMBRE DEL OBJETO:  TKRCTL00                                  *
      *                                                               *
      * DESCRIPCION:  AREA DE COMUNICACION ENTRE EL PASO BATCH DE      *
      *               ACTUALIZACION DE LEGAJO MENSUAL (SRC-TKR010) Y  *
      *               LA SUBRUTINA DE ACTUALIZACION DEL LEGAJO        *
      *               (SRU-TKR110).  EL MAINLINE PASA LA MARCACION    *
      *               A APLICAR Y LA SUBRUTINA DEVUELVE SI EL         *
      *               INTERVALO QUEDO ABIERTO O CERRADO.              *
      *                                                               *
      * ------------------------------------------------------------ *
      *                                                               *
      *           LONGITUD : 024 POSICIONES.                         *
      *           PREFIJO  : CTL-.                                   *
      *                                                               *
      *****************************************************************
       05  TKRCTL00.
      *    MARCACION A APLICAR (ENTRADA A SRU-TKR110).
           10 CTL-PUNCH-DATE                     PIC 9(08).
           10 CTL-PUNCH-TIME                     PIC 9(04).
      *    RESULTADO DE APLICAR LA MARCACION (SALIDA DE SRU-TKR110).
      *    'A' SI LA MARCACION ABRIO UN INTERVALO NUEVO (ERA LA
      *    ENTRADA DE UN TURNO); 'C' SI LA MARCACION CERRO EL ULTIMO
      *    INTERVALO ABIERTO DEL DIA (ERA LA SALIDA DE UN TURNO).
      *    VER LA REGLA DE ALTERNANCIA EN SRU-TKR110 4200-APLICA-PUNCH.
           10 CTL-RESULTADO                      PIC X(01).
              88 CTL-88-ABRIO                     VALUE 'A'.
              88 CTL-88-CERRO                      VALUE 'C'.
      *    CODIGO DE RETORNO.  '00' LA MARCACION SE APLICO Y EL
      *    LEGAJO QUEDO REESCRITO.  '10' EL LEGAJO DEL MES DE LA
      *    MARCACION NO EXISTE TODAVIA (CONDICION DE ERROR: EL
      *    LEGAJO DEBE HABER SIDO CREADO PREVIAMENTE POR SRC-TKR020).
           10 CTL-RETURN-CODE                    PIC X(02).
              88 CTL-88-OK                        VALUE '00'.
              88 CTL-88-SIN-LEGAJO                 VALUE '10'.
      *    RESERVADO PARA USO FUTURO DE LA COMMAREA.
           10 FILLER                             PIC X(09).
