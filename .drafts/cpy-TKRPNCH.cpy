      *****************************************************************
      *                                                               *
      * NOMBRE DEL OBJETO:  TKRPNCH0                                  *
      *                                                               *
      * DESCRIPCION:  LAYOUT DE UNA MARCACION DE RELOJ (PUNCH) TAL    *
      *               COMO LLEGA AL PASO BATCH DE ACTUALIZACION DEL   *
      *               LEGAJO MENSUAL.  ES EL REGISTRO COMPLETO DEL    *
      *               ARCHIVO DE ENTRADA PUNCHIN (SIN FILLER: EL      *
      *               ARCHIVO EXTERNO NO RESERVA BYTES DE HOLGURA).   *
      *                                                               *
      * ------------------------------------------------------------ *
      *                                                               *
      *           LONGITUD : 12 POSICIONES.                          *
      *           PREFIJO  : PUNCH-.                                 *
      *                                                               *
      *****************************************************************
       05  TKRPNCH0.
      *    FECHA CALENDARIO DE LA MARCACION (CCYYMMDD).
           10 PUNCH-DATE                        PIC 9(08).
      *    HORA DE LA MARCACION, PRECISION DE MINUTO (HHMM).
           10 PUNCH-TIME                        PIC 9(04).
