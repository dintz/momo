      *****************************************************************
      * Program name:    TKR010.                                      *
      * Original author: MVIDELA.                                    *
      *                                                               *
      * Maintenence Log                                               *
      * Date       Author        Maintenance Requirement.             *
      * ---------- ------------  -------------------------------------*
      * 12/09/1988 MVIDELA       Initial Version.                    *~TAG~TK-00023
      * 03/11/1991 RSOSA         Validacion de marcacion numerica     *~TAG~TK-00052
      *                          antes de pasarla a TKR110 (evita     *~TAG~TK-00052
      *                          abend por dato basura del reloj).    *~TAG~TK-00052
      * 14/01/1999 LTORRES       Y2K: el legajo se arma con CCYY de   *~TAG~TK-00178
      *                          4 posiciones, no con AA de 2.        *~TAG~TK-00178
      * 22/05/2002 GPAEZ         Se agrega contador W77-MARCAS-LEIDAS *~TAG~TK-00214
      *                          para el resumen de fin de corrida    *~TAG~TK-00214
      *                          (pedido por OPERACIONES, ticket       *~TAG~TK-00214
      *                          TK-00214: saber cuantas marcaciones   *~TAG~TK-00214
      *                          proceso el paso sin revisar el log). *~TAG~TK-00214
      *****************************************************************
      *                                                               *
      *          I D E N T I F I C A T I O N  D I V I S I O N         *
      *                                                               *
      *****************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.  TKR010.
       AUTHOR. MARCELO VIDELA.
       INSTALLATION. IBM Z/OS.
       DATE-WRITTEN. 12/09/1988.
       DATE-COMPILED. 22/05/2002.
       SECURITY. CONFIDENTIAL.
      *****************************************************************
      *                                                               *
      *             E N V I R O N M E N T   D I V I S I O N           *
      *                                                               *
      *****************************************************************
       ENVIRONMENT DIVISION.

       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           CLASS TKR-CLASE-NUMERICA IS '0' THRU '9'.

       INPUT-OUTPUT SECTION.

      *****************************************************************
      *              ARCHIVOS INTERVINIENTES EN EL PROCESO            *
      *****************************************************************
       FILE-CONTROL.

           SELECT PUNCHIN ASSIGN TO PUNCHIN
                  FILE STATUS IS WS-PUNCHIN-STATUS.
      *****************************************************************
      *                                                               *
      *                      D A T A   D I V I S I O N                *
      *                                                               *
      *****************************************************************
       DATA DIVISION.
       FILE SECTION.

       FD  PUNCHIN
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS
           RECORD CONTAINS 012 CHARACTERS.
       01  REG-PUNCHIN.
           COPY TKRPNCH.

       WORKING-STORAGE SECTION.

      *****************************************************************
      *                    DEFINICION DE CONSTANTES                   *
      *****************************************************************
       01  CT-CONSTANTES.
           05 CT-1                          PIC 9(01)  VALUE 1.
           05 CT-NOMBRE-BASE                PIC X(07)  VALUE 'LEGAJO.'.
           05 FILLER                        PIC X(01).

      *****************************************************************
      *                    DEFINICION DE CONTADORES                   *
      *****************************************************************
       01  CN-CONTADORES COMP.
           05 CN-LEIDOS                     PIC 9(07).
           05 CN-PROCESADOS                 PIC 9(07).
           05 CN-RECHAZADOS                 PIC 9(07).

      *    CONTADOR INDEPENDIENTE DE CN-LEIDOS, PEDIDO POR OPERACIONES
      *    (TK-00214) PARA QUE SU SCRIPT DE MONITOREO LO LEA DEL
      *    DISPLAY DE FIN DE CORRIDA SIN DEPENDER DEL GRUPO
      *    CN-CONTADORES.
       77  WS77-MARCAS-LEIDAS                PIC 9(07) COMP VALUE ZERO.

      *****************************************************************
      *                     DEFINICION DE SWITCHES                    *
      *****************************************************************
       01  SW-INDICADORES.
           05 SW-FIN-PUNCHIN                PIC X(01)  VALUE 'N'.
              88 SW-88-FIN-PUNCHIN            VALUE 'S'.
           05 SW-PUNCH-VALIDO               PIC X(01)  VALUE 'N'.
              88 SW-88-PUNCH-VALIDO           VALUE 'S'.
              88 SW-88-PUNCH-INVALIDO          VALUE 'N'.
           05 FILLER                        PIC X(01).

      *****************************************************************
      *                     DEFINICION DE VARIABLES                   *
      *****************************************************************
       01  WS-VARIABLES.
           05 WS-PUNCHIN-STATUS             PIC X(02).
           05 FILLER                        PIC X(01).
       01  WS-PUNCHIN-STATUS-R REDEFINES WS-PUNCHIN-STATUS.
           05 WS-PS-CLASE                   PIC X(01).
           05 WS-PS-DETALLE                 PIC X(01).

      *****************************************************************
      *                DEFINICION DE AREA DE ASSIGN                   *
      *                                                               *
      *    WS-NOMBRE-LEGAJO SE ARMA A PARTIR DE LA FECHA DE LA        *
      *    MARCACION (CCYY + MM DEL PUNCH-DATE).  WS-NOMBRE-LEGAJO-R  *
      *    REDEFINE ESE NOMBRE PARA PODER UBICAR LOS DIGITOS DE AGNO  *
      *    Y MES DENTRO DEL LITERAL ARMADO.                           *
      *****************************************************************
       01  WS-NOMBRE-LEGAJO                 PIC X(44).
       01  WS-NOMBRE-LEGAJO-R REDEFINES WS-NOMBRE-LEGAJO.
           05 WS-NL-BASE                    PIC X(07).
           05 WS-NL-CCYY                    PIC 9(04).
           05 WS-NL-PUNTO                   PIC X(01).
           05 WS-NL-MM                      PIC 9(02).
           05 FILLER                        PIC X(30).

      *****************************************************************
      *                DEFINICION DE AREA DE FECHA                    *
      *                                                               *
      *    WS-PUNCH-DATE-R REDEFINE PUNCH-DATE (VIA WS-PUNCH-DATE-WK) *
      *    PARA EXTRAER POR SEPARADO EL AGNO Y EL MES DE LA MARCACION *
      *    QUE VA A DETERMINAR EL LEGAJO A ACTUALIZAR.                *
      *****************************************************************
       01  WS-PUNCH-DATE-WK                 PIC 9(08).
       01  WS-PUNCH-DATE-R REDEFINES WS-PUNCH-DATE-WK.
           05 WS-PD-CCYY                    PIC 9(04).
           05 WS-PD-MM                      PIC 9(02).
           05 WS-PD-DD                      PIC 9(02).

      *****************************************************************
      *                     DEFINICION DE COPYBOOKS                   *
      *****************************************************************
       01  LK-TKRCTL0.
           COPY TKRCTL.

      *****************************************************************
      *                                                               *
      *              P R O C E D U R E   D I V I S I O N              *
      *                                                               *
      *****************************************************************
       PROCEDURE DIVISION.
      *****************************************************************
      *                        0000-MAINLINE                          *
      *****************************************************************

       0000-MAINLINE.

           PERFORM 1000-INICIO
              THRU 1000-INICIO-EXIT

           PERFORM 2000-PROCESO
              THRU 2000-PROCESO-EXIT
              UNTIL SW-88-FIN-PUNCHIN

           PERFORM 3000-FIN.

      *****************************************************************
      *                           1000-INICIO                         *
      *****************************************************************
       1000-INICIO.

           INITIALIZE CN-CONTADORES

           OPEN INPUT PUNCHIN

           IF WS-PUNCHIN-STATUS NOT = '00'
              DISPLAY 'TKR010 - ERROR DE OPEN EN PUNCHIN, CLASE: '
                      WS-PS-CLASE ' DETALLE: ' WS-PS-DETALLE
              SET SW-88-FIN-PUNCHIN        TO TRUE
           ELSE
              PERFORM 2100-LEE-PUNCHIN
                 THRU 2100-LEE-PUNCHIN-EXIT
           END-IF.

      *****************************************************************
      *                        1000-INICIO-EXIT                       *
      *****************************************************************
       1000-INICIO-EXIT.
           EXIT.

      *****************************************************************
      *                           2000-PROCESO                        *
      *****************************************************************
       2000-PROCESO.

           ADD CT-1                        TO CN-LEIDOS
           ADD CT-1                        TO WS77-MARCAS-LEIDAS

           PERFORM 2200-VALIDA-PUNCH
              THRU 2200-VALIDA-PUNCH-EXIT

           IF SW-88-PUNCH-VALIDO
              PERFORM 2300-ARMA-NOMBRE
                 THRU 2300-ARMA-NOMBRE-EXIT

              PERFORM 2400-ACTUALIZA-LEGAJO
                 THRU 2400-ACTUALIZA-LEGAJO-EXIT
           ELSE
              ADD CT-1                     TO CN-RECHAZADOS
           END-IF

           PERFORM 2100-LEE-PUNCHIN
              THRU 2100-LEE-PUNCHIN-EXIT.

      *****************************************************************
      *                        2000-PROCESO-EXIT                      *
      *****************************************************************
       2000-PROCESO-EXIT.
           EXIT.

      *****************************************************************
      *                      2100-LEE-PUNCHIN                         *
      *****************************************************************
       2100-LEE-PUNCHIN.

           READ PUNCHIN

           IF WS-PUNCHIN-STATUS = '10'
              SET SW-88-FIN-PUNCHIN        TO TRUE
           ELSE
              IF WS-PUNCHIN-STATUS NOT = '00'
                 DISPLAY 'TKR010 - ERROR DE READ EN PUNCHIN, '
                         'CLASE: ' WS-PS-CLASE
                         ' DETALLE: ' WS-PS-DETALLE
                 SET SW-88-FIN-PUNCHIN     TO TRUE
              END-IF
           END-IF.

      *****************************************************************
      *                    2100-LEE-PUNCHIN-EXIT                      *
      *****************************************************************
       2100-LEE-PUNCHIN-EXIT.
           EXIT.

      *****************************************************************
      *                     2200-VALIDA-PUNCH                         *
      *                                                               *
      *    UNA MARCACION SE CONSIDERA VALIDA SI LA FECHA Y LA HORA    *
      *    LLEGARON COMO DATO TODO NUMERICO.  LA VALIDACION DE QUE    *
      *    EL LEGAJO DEL MES EXISTA QUEDA A CARGO DE TKR110, QUE      *
      *    DEVUELVE CTL-88-SIN-LEGAJO SI NO FUE CREADO PREVIAMENTE.   *
      *****************************************************************
       2200-VALIDA-PUNCH.

           SET SW-88-PUNCH-INVALIDO        TO TRUE

           IF PUNCH-DATE IS TKR-CLASE-NUMERICA
              AND PUNCH-TIME IS TKR-CLASE-NUMERICA
              SET SW-88-PUNCH-VALIDO       TO TRUE
           ELSE
              DISPLAY 'TKR010 - MARCACION RECHAZADA, DATO NO '
                      'NUMERICO: ' REG-PUNCHIN
           END-IF.

      *****************************************************************
      *                   2200-VALIDA-PUNCH-EXIT                      *
      *****************************************************************
       2200-VALIDA-PUNCH-EXIT.
           EXIT.

      *****************************************************************
      *                     2300-ARMA-NOMBRE                          *
      *****************************************************************
       2300-ARMA-NOMBRE.

           MOVE PUNCH-DATE                 TO WS-PUNCH-DATE-WK

           INITIALIZE WS-NOMBRE-LEGAJO

           MOVE CT-NOMBRE-BASE             TO WS-NL-BASE
           MOVE WS-PD-CCYY                 TO WS-NL-CCYY
           MOVE '.'                        TO WS-NL-PUNTO
           MOVE WS-PD-MM                   TO WS-NL-MM.

      *****************************************************************
      *                   2300-ARMA-NOMBRE-EXIT                       *
      *****************************************************************
       2300-ARMA-NOMBRE-EXIT.
           EXIT.

      *****************************************************************
      *                   2400-ACTUALIZA-LEGAJO                       *
      *****************************************************************
       2400-ACTUALIZA-LEGAJO.

           INITIALIZE LK-TKRCTL0

           MOVE PUNCH-DATE                 TO CTL-PUNCH-DATE
           MOVE PUNCH-TIME                 TO CTL-PUNCH-TIME

           CALL 'TKR110' USING WS-NOMBRE-LEGAJO
                               LK-TKRCTL0

           IF CTL-88-OK
              ADD CT-1                     TO CN-PROCESADOS
           ELSE
              ADD CT-1                     TO CN-RECHAZADOS
              DISPLAY 'TKR010 - TKR110 DEVOLVIO RETURN-CODE '
                      CTL-RETURN-CODE ' PARA EL LEGAJO '
                      WS-NOMBRE-LEGAJO
           END-IF.

      *****************************************************************
      *                 2400-ACTUALIZA-LEGAJO-EXIT                    *
      *****************************************************************
       2400-ACTUALIZA-LEGAJO-EXIT.
           EXIT.

      *****************************************************************
      *                              3000-FIN                         *
      *****************************************************************
       3000-FIN.

           PERFORM 3100-ESCRIBE-ESTADISTICAS
              THRU 3100-ESCRIBE-ESTADISTICAS-EXIT

           CLOSE PUNCHIN

           STOP RUN.

      *****************************************************************
      *                     3100-ESCRIBE-ESTADISTICAS                 *
      *****************************************************************
       3100-ESCRIBE-ESTADISTICAS.

           DISPLAY '**************************************************'
           DISPLAY '*                 PROGRAMA TKR010                *'
           DISPLAY '* ACTUALIZACION DE LEGAJO MENSUAL - ESTADISTICAS *'
           DISPLAY '* MARCACIONES LEIDAS     :' CN-LEIDOS
           DISPLAY '* MARCACIONES LEIDAS(77) :' WS77-MARCAS-LEIDAS
           DISPLAY '* MARCACIONES PROCESADAS :' CN-PROCESADOS
           DISPLAY '* MARCACIONES RECHAZADAS :' CN-RECHAZADOS
           DISPLAY '*                                                *'
           DISPLAY '**************************************************'.

      *****************************************************************
      *                   3100-ESCRIBE-ESTADISTICAS-EXIT              *
      *****************************************************************
       3100-ESCRIBE-ESTADISTICAS-EXIT.
           EXIT.
