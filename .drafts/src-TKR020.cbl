      *****************************************************************
      * Program name:    TKR020.                                      *
      * Original author: MVIDELA.                                    *
      *                                                               *
      * Maintenence Log                                               *
      * Date       Author        Maintenance Requirement.             *
      * ---------- ------------  -------------------------------------*
      * 28/09/1988 MVIDELA       Initial Version.                    *~TAG~TK-00024
      * 09/02/1990 RSOSA         Distingue archivo de directorio en   *~TAG~TK-00046
      *                          TKR095 (ver el maintenence log de    *~TAG~TK-00046
      *                          esa rutina).  Antes de esto un       *~TAG~TK-00046
      *                          legajo-directorio pasaba como        *~TAG~TK-00046
      *                          "ya existe" y quedaba enmascarado.   *~TAG~TK-00046
      * 15/01/1999 LTORRES       Y2K: CONTROLIN trae CCYYMM de 6      *~TAG~TK-00179
      *                          posiciones, ya no AAMM de 4.         *~TAG~TK-00179
      * 04/11/2003 GPAEZ         Se agrega WS77-LEGAJOS-CREADOS para  *~TAG~TK-00220
      *                          que el resumen de fin de corrida     *~TAG~TK-00220
      *                          informe cuantos legajos nuevos       *~TAG~TK-00220
      *                          armo el paso, sin tener que revisar  *~TAG~TK-00220
      *                          el log linea por linea (pedido de    *~TAG~TK-00220
      *                          OPERACIONES).                        *~TAG~TK-00220
      *****************************************************************
      *                                                               *
      *          I D E N T I F I C A T I O N  D I V I S I O N         *
      *                                                               *
      *****************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.  TKR020.
       AUTHOR. MARCELO VIDELA.
       INSTALLATION. IBM Z/OS.
       DATE-WRITTEN. 28/09/1988.
       DATE-COMPILED. 04/11/2003.
       SECURITY. CONFIDENTIAL.
      *****************************************************************
      *                                                               *
      *             E N V I R O N M E N T   D I V I S I O N           *
      *                                                               *
      *****************************************************************
       ENVIRONMENT DIVISION.

       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           CLASS TKR-CLASE-NUMERICA IS '0' THRU '9'.

       INPUT-OUTPUT SECTION.

      *****************************************************************
      *              ARCHIVOS INTERVINIENTES EN EL PROCESO            *
      *****************************************************************
       FILE-CONTROL.

           SELECT CONTROLIN ASSIGN TO CONTROLIN
                  FILE STATUS IS WS-CONTROLIN-STATUS.

           SELECT LEGAJO ASSIGN TO DYNAMIC WS-NOMBRE-LEGAJO
                  ORGANIZATION IS SEQUENTIAL
                  FILE STATUS IS WS-LEGAJO-STATUS.
      *****************************************************************
      *                                                               *
      *                      D A T A   D I V I S I O N                *
      *                                                               *
      *****************************************************************
       DATA DIVISION.
       FILE SECTION.

       FD  CONTROLIN
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS
           RECORD CONTAINS 006 CHARACTERS.
       01  REG-CONTROLIN                    PIC 9(06).

       FD  LEGAJO
           RECORD CONTAINS 8 CHARACTERS.
           COPY TKRLDGR.

       WORKING-STORAGE SECTION.

      *****************************************************************
      *                    DEFINICION DE CONSTANTES                   *
      *****************************************************************
       01  CT-CONSTANTES.
           05 CT-1                          PIC 9(01)  VALUE 1.
           05 CT-NOMBRE-BASE                PIC X(07)  VALUE 'LEGAJO.'.
           05 CT-ABEND-DIRECTORIO           PIC 9(02)  VALUE 16.
           05 FILLER                        PIC X(01).

      *****************************************************************
      *                    DEFINICION DE CONTADORES                   *
      *****************************************************************
       01  CN-CONTADORES COMP.
           05 CN-LEIDOS                     PIC 9(05).
           05 CN-CREADOS                    PIC 9(05).
           05 CN-YA-EXISTIAN                PIC 9(05).

      *    DUPLICA CN-CREADOS FUERA DEL GRUPO CN-CONTADORES PARA EL
      *    RESUMEN DE FIN DE CORRIDA (TK-00220, PEDIDO DE OPERACIONES).
       77  WS77-LEGAJOS-CREADOS             PIC 9(05) COMP VALUE ZERO.

      *****************************************************************
      *                     DEFINICION DE SWITCHES                    *
      *****************************************************************
       01  SW-INDICADORES.
           05 SW-FIN-CONTROLIN              PIC X(01)  VALUE 'N'.
              88 SW-88-FIN-CONTROLIN          VALUE 'S'.
           05 FILLER                        PIC X(01).

      *****************************************************************
      *                     DEFINICION DE VARIABLES                   *
      *****************************************************************
       01  WS-VARIABLES.
           05 WS-CONTROLIN-STATUS           PIC X(02).
           05 WS-LEGAJO-STATUS              PIC X(02).
           05 FILLER                        PIC X(01).

      *****************************************************************
      *                DEFINICION DE AREA DE ASSIGN                   *
      *                                                               *
      *    WS-NOMBRE-LEGAJO-R REDEFINE EL NOMBRE ARMADO PARA PODER    *
      *    UBICAR LOS DIGITOS DE AGNO Y MES DENTRO DEL LITERAL.       *
      *****************************************************************
       01  WS-NOMBRE-LEGAJO                 PIC X(44).
       01  WS-NOMBRE-LEGAJO-R REDEFINES WS-NOMBRE-LEGAJO.
           05 WS-NL-BASE                    PIC X(07).
           05 WS-NL-CCYY                    PIC 9(04).
           05 WS-NL-PUNTO                   PIC X(01).
           05 WS-NL-MM                      PIC 9(02).
           05 FILLER                        PIC X(30).

      *****************************************************************
      *                DEFINICION DE AREA DE MES                      *
      *                                                               *
      *    WS-MES-CONTROL-R REDEFINE EL CCYYMM LEIDO DE CONTROLIN     *
      *    PARA PODER SEPARAR AGNO Y MES AL ARMAR EL NOMBRE.          *
      *****************************************************************
       01  WS-MES-CONTROL                   PIC 9(06).
       01  WS-MES-CONTROL-R REDEFINES WS-MES-CONTROL.
           05 WS-MC-CCYY                    PIC 9(04).
           05 WS-MC-MM                      PIC 9(02).

      *****************************************************************
      *                     DEFINICION DE AREA DE LEGAJO               *
      *                                                               *
      *    WS-TKRMREC0 SE USA SOLO PARA ARMAR EL ENCABEZADO INICIAL   *
      *    DEL MES (MR-DAY-COUNT EN CERO); NO SE CARGAN DIAS ACA.     *
      *****************************************************************
       01  WS-TKRMREC0.
           COPY TKRMREC.

      *****************************************************************
      *                     DEFINICION DE COPYBOOKS                   *
      *****************************************************************
       01  LK-TKRFSTA0.
           COPY TKRFSTA.

      *****************************************************************
      *                                                               *
      *              P R O C E D U R E   D I V I S I O N              *
      *                                                               *
      *****************************************************************
       PROCEDURE DIVISION.
      *****************************************************************
      *                        0000-MAINLINE                          *
      *****************************************************************

       0000-MAINLINE.

           PERFORM 1000-INICIO
              THRU 1000-INICIO-EXIT

           PERFORM 2000-PROCESO
              THRU 2000-PROCESO-EXIT
              UNTIL SW-88-FIN-CONTROLIN

           PERFORM 3000-FIN.

      *****************************************************************
      *                           1000-INICIO                         *
      *****************************************************************
       1000-INICIO.

           INITIALIZE CN-CONTADORES

           OPEN INPUT CONTROLIN

           IF WS-CONTROLIN-STATUS NOT = '00'
              DISPLAY 'TKR020 - ERROR DE OPEN EN CONTROLIN, STATUS: '
                      WS-CONTROLIN-STATUS
              SET SW-88-FIN-CONTROLIN      TO TRUE
           ELSE
              PERFORM 2100-LEE-CONTROLIN
                 THRU 2100-LEE-CONTROLIN-EXIT
           END-IF.

      *****************************************************************
      *                        1000-INICIO-EXIT                       *
      *****************************************************************
       1000-INICIO-EXIT.
           EXIT.

      *****************************************************************
      *                           2000-PROCESO                        *
      *****************************************************************
       2000-PROCESO.

           ADD CT-1                        TO CN-LEIDOS

           PERFORM 2200-ARMA-NOMBRE
              THRU 2200-ARMA-NOMBRE-EXIT

           PERFORM 2300-VERIFICA-LEGAJO
              THRU 2300-VERIFICA-LEGAJO-EXIT

           EVALUATE TRUE
              WHEN FSTA-88-NO-EXISTE
                 PERFORM 2400-CREA-LEGAJO
                    THRU 2400-CREA-LEGAJO-EXIT
              WHEN FSTA-88-ES-ARCHIVO
                 ADD CT-1                  TO CN-YA-EXISTIAN
                 DISPLAY 'TKR020 - EL LEGAJO ' WS-NOMBRE-LEGAJO
                         ' YA EXISTE, NO SE CREA.'
              WHEN FSTA-88-ES-DIRECTORIO
                 PERFORM 2500-ABENDA-DIRECTORIO
                    THRU 2500-ABENDA-DIRECTORIO-EXIT
           END-EVALUATE

           PERFORM 2100-LEE-CONTROLIN
              THRU 2100-LEE-CONTROLIN-EXIT.

      *****************************************************************
      *                        2000-PROCESO-EXIT                      *
      *****************************************************************
       2000-PROCESO-EXIT.
           EXIT.

      *****************************************************************
      *                      2100-LEE-CONTROLIN                       *
      *****************************************************************
       2100-LEE-CONTROLIN.

           READ CONTROLIN INTO WS-MES-CONTROL

           IF WS-CONTROLIN-STATUS = '10'
              SET SW-88-FIN-CONTROLIN      TO TRUE
           ELSE
              IF WS-CONTROLIN-STATUS NOT = '00'
                 DISPLAY 'TKR020 - ERROR DE READ EN CONTROLIN, '
                         'STATUS: ' WS-CONTROLIN-STATUS
                 SET SW-88-FIN-CONTROLIN   TO TRUE
              END-IF
           END-IF.

      *****************************************************************
      *                    2100-LEE-CONTROLIN-EXIT                    *
      *****************************************************************
       2100-LEE-CONTROLIN-EXIT.
           EXIT.

      *****************************************************************
      *                     2200-ARMA-NOMBRE                          *
      *****************************************************************
       2200-ARMA-NOMBRE.

           INITIALIZE WS-NOMBRE-LEGAJO

           MOVE CT-NOMBRE-BASE             TO WS-NL-BASE
           MOVE WS-MC-CCYY                 TO WS-NL-CCYY
           MOVE '.'                        TO WS-NL-PUNTO
           MOVE WS-MC-MM                   TO WS-NL-MM.

      *****************************************************************
      *                   2200-ARMA-NOMBRE-EXIT                       *
      *****************************************************************
       2200-ARMA-NOMBRE-EXIT.
           EXIT.

      *****************************************************************
      *                   2300-VERIFICA-LEGAJO                        *
      *****************************************************************
       2300-VERIFICA-LEGAJO.

           INITIALIZE LK-TKRFSTA0

           MOVE WS-NOMBRE-LEGAJO           TO FSTA-NOMBRE-LEGAJO

           CALL 'TKR095' USING LK-TKRFSTA0.

      *****************************************************************
      *                 2300-VERIFICA-LEGAJO-EXIT                     *
      *****************************************************************
       2300-VERIFICA-LEGAJO-EXIT.
           EXIT.

      *****************************************************************
      *                     2400-CREA-LEGAJO                          *
      *                                                               *
      *    EL ENCABEZADO DE MES SE ESCRIBE SOLO, SIN NINGUN DIA       *
      *    CARGADO (MR-DAY-COUNT EN CERO).  SRU-TKR110 AGREGA LOS     *
      *    DIAS Y LOS INTERVALOS A MEDIDA QUE LLEGAN LAS MARCACIONES. *
      *****************************************************************
       2400-CREA-LEGAJO.

           INITIALIZE WS-TKRMREC0

           MOVE WS-MES-CONTROL             TO MR-MONTH
           MOVE ZERO                       TO MR-DAY-COUNT

           OPEN OUTPUT LEGAJO

           IF WS-LEGAJO-STATUS NOT = '00'
              DISPLAY 'TKR020 - ERROR DE OPEN OUTPUT EN LEGAJO, '
                      'STATUS: ' WS-LEGAJO-STATUS
           ELSE
              MOVE MR-MONTH                TO LR-MONTH
              MOVE MR-DAY-COUNT            TO LR-MONTH-DAY-COUNT

              WRITE LR-LEDGER-RECORD

              CLOSE LEGAJO

              ADD CT-1                     TO CN-CREADOS
              ADD CT-1                     TO WS77-LEGAJOS-CREADOS
              DISPLAY 'TKR020 - LEGAJO ' WS-NOMBRE-LEGAJO
                      ' CREADO.'
           END-IF.

      *****************************************************************
      *                   2400-CREA-LEGAJO-EXIT                       *
      *****************************************************************
       2400-CREA-LEGAJO-EXIT.
           EXIT.

      *****************************************************************
      *                 2500-ABENDA-DIRECTORIO                        *
      *                                                               *
      *    EL NOMBRE DEL LEGAJO EXISTE PERO COMO DIRECTORIO, NO COMO  *
      *    ARCHIVO.  ES UNA CONDICION DE ERROR DE OPERACION (ALGUIEN  *
      *    CREO UN DIRECTORIO CON EL NOMBRE RESERVADO PARA EL MES) Y  *
      *    EL PASO TERMINA MAL PARA QUE LO REVISE OPERACIONES.        *
      *****************************************************************
       2500-ABENDA-DIRECTORIO.

           DISPLAY 'TKR020 - ERROR: ' WS-NOMBRE-LEGAJO
                   ' EXISTE COMO DIRECTORIO, NO COMO ARCHIVO.'

           MOVE CT-ABEND-DIRECTORIO        TO RETURN-CODE.

      *****************************************************************
      *               2500-ABENDA-DIRECTORIO-EXIT                     *
      *****************************************************************
       2500-ABENDA-DIRECTORIO-EXIT.
           EXIT.

      *****************************************************************
      *                              3000-FIN                         *
      *****************************************************************
       3000-FIN.

           PERFORM 3100-ESCRIBE-ESTADISTICAS
              THRU 3100-ESCRIBE-ESTADISTICAS-EXIT

           CLOSE CONTROLIN

           STOP RUN.

      *****************************************************************
      *                     3100-ESCRIBE-ESTADISTICAS                 *
      *****************************************************************
       3100-ESCRIBE-ESTADISTICAS.

           DISPLAY '**************************************************'
           DISPLAY '*                 PROGRAMA TKR020                *'
           DISPLAY '*  ALTA DE LEGAJO MENSUAL SI NO EXISTE - STATS   *'
           DISPLAY '* MESES LEIDOS           :' CN-LEIDOS
           DISPLAY '* LEGAJOS CREADOS        :' CN-CREADOS
           DISPLAY '* LEGAJOS CREADOS(77)    :' WS77-LEGAJOS-CREADOS
           DISPLAY '* LEGAJOS YA EXISTENTES  :' CN-YA-EXISTIAN
           DISPLAY '*                                                *'
           DISPLAY '**************************************************'.

      *****************************************************************
      *                   3100-ESCRIBE-ESTADISTICAS-EXIT              *
      *****************************************************************
       3100-ESCRIBE-ESTADISTICAS-EXIT.
           EXIT.
