      *****************************************************************
      *                                                               *
      * NOMBRE DEL OBJETO:  TKRFSTA0                                  *
      *                                                               *
      * DESCRIPCION:  AREA DE COMUNICACION ENTRE EL PASO BATCH DE ALTA*
      *               DE LEGAJO MENSUAL SI NO EXISTE (SRC-TKR020) Y LA*
      *               SUBRUTINA DE VERIFICACION DE EXISTENCIA DEL     *
      *               LEGAJO (SRU-TKR095). DISTINGUE LOS TRES ESTADOS *
      *               POSIBLES DEL NOMBRE DE LEGAJO: NO EXISTE, EXISTE*
      *               COMO ARCHIVO, O EXISTE COMO DIRECTORIO (ESTE    *
      *               ULTIMO ES CONDICION DE ERROR).                  *
      *                                                               *
      * ------------------------------------------------------------ *
      *                                                               *
      *           LONGITUD : 052 POSICIONES.                         *
      *           PREFIJO  : FSTA-.                                  *
      *                                                               *
      *****************************************************************
       05  TKRFSTA0.
      *    NOMBRE DEL LEGAJO A VERIFICAR (ENTRADA).
           10 FSTA-NOMBRE-LEGAJO                 PIC X(44).
      *    ESTADO DEL NOMBRE DE LEGAJO (SALIDA).
           10 FSTA-ESTADO                        PIC X(01).
              88 FSTA-88-NO-EXISTE                 VALUE '0'.
              88 FSTA-88-ES-ARCHIVO                 VALUE '1'.
              88 FSTA-88-ES-DIRECTORIO               VALUE '2'.
      *    RESERVADO PARA USO FUTURO DE LA COMMAREA.
           10 FILLER                             PIC X(07).
