      *****************************************************************
      * Program name:    TKR095.                                     *
      * Original author: MVIDELA.                                    *
      *                                                               *
      * Maintenence Log                                               *
      * Date       Author        Maintenance Requirement.             *
      * ---------- ------------  -------------------------------------*
      * 22/06/1988 MVIDELA       Initial Version.                    *~TAG~TK-00019
      * 09/02/1990 RSOSA         Distingue archivo de directorio      *~TAG~TK-00045
      *                          (antes solo devolvia existe/no       *~TAG~TK-00045
      *                          existe).                             *~TAG~TK-00045
      * 19/07/1997 LTORRES       Comentarios de uso para el llamador. *~TAG~TK-00159
      * 12/01/1999 NALONSO       Revision Y2K: TKR095 no maneja       *~TAG~TK-00182
      *                          fechas, sin cambios de layout; se    *~TAG~TK-00182
      *                          deja constancia de la revision en    *~TAG~TK-00182
      *                          el legajo de cambios.                *~TAG~TK-00182
      * 04/11/2003 GPAEZ         Se agrega el tercer codigo de        *~TAG~TK-00220
      *                          FSTA-ESTADO (ES-DIRECTORIO) al       *~TAG~TK-00220
      *                          comentario de uso, pedido por        *~TAG~TK-00220
      *                          GPAEZ al adaptar TKR020 para el      *~TAG~TK-00220
      *                          nuevo DISPLAY de ABEND por           *~TAG~TK-00220
      *                          legajo-directorio (ver TKR020).      *~TAG~TK-00220
      *****************************************************************
      *                                                               *
      *          I D E N T I F I C A T I O N  D I V I S I O N         *
      *                                                               *
      *****************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.  TKR095.
       AUTHOR. MARCELO VIDELA.
       INSTALLATION. IBM Z/OS.
       DATE-WRITTEN. 22/06/1988.
       DATE-COMPILED. 04/11/2003.
       SECURITY. CONFIDENTIAL.
      *****************************************************************
      *                                                               *
      *             E N V I R O N M E N T   D I V I S I O N           *
      *                                                               *
      *****************************************************************
       ENVIRONMENT DIVISION.

       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           CLASS TKR-CLASE-NUMERICA IS '0' THRU '9'.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      *    SELECT DINAMICO SOBRE EL NOMBRE DE LEGAJO RECIBIDO, PARA
      *    PROBAR SU EXISTENCIA CON UN OPEN DE PRUEBA.  NO SE USA
      *    PARA LEER NI ESCRIBIR DATOS, SOLO PARA EL ESTADO DEL OPEN.
           SELECT LEGAJO-PRUEBA
                  ASSIGN TO DYNAMIC WS-NOMBRE-ASSIGN
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS WS-FILE-STATUS.
      *****************************************************************
      *                                                               *
      *                      D A T A   D I V I S I O N                *
      *                                                               *
      *****************************************************************
       DATA DIVISION.
       FILE SECTION.
       FD  LEGAJO-PRUEBA.
       01  REG-LEGAJO-PRUEBA                PIC X(08).

       WORKING-STORAGE SECTION.

      *****************************************************************
      *                    DEFINICION DE CONSTANTES                   *
      *****************************************************************
       01  CT-CONSTANTES.
           05 CT-STATUS-OK                  PIC X(02) VALUE '00'.
           05 CT-STATUS-NO-EXISTE           PIC X(02) VALUE '35'.
           05 CT-STATUS-ES-DIRECTORIO       PIC X(02) VALUE '37'.
           05 FILLER                        PIC X(01).

      *****************************************************************
      *                DEFINICION DE AREA DE ASSIGN                   *
      *                                                               *
      *    WS-NOMBRE-ASSIGN-R REDEFINE EL NOMBRE RECIBIDO PARA PODER  *
      *    VALIDAR QUE NO VENGA EN BLANCO ANTES DE INTENTAR EL OPEN   *
      *    DE PRUEBA.                                                 *
      *****************************************************************
       01  WS-NOMBRE-ASSIGN                 PIC X(44).
       01  WS-NOMBRE-ASSIGN-R REDEFINES WS-NOMBRE-ASSIGN.
           05 WS-NOMBRE-PRIMER-BYTE         PIC X(01).
           05 FILLER                        PIC X(43).
      *****************************************************************
      *    WS-NOMBRE-ASSIGN-R2 DESGLOSA EL AGNO Y MES DEL NOMBRE DE   *
      *    LEGAJO (FORMATO LEGAJO.CCYY.MM) PARA EL AVISO DE STATUS    *
      *    INESPERADO EN 2000-EVALUA-STATUS.                         *
      *****************************************************************
       01  WS-NOMBRE-ASSIGN-R2 REDEFINES WS-NOMBRE-ASSIGN.
           05 WS-NA-BASE                    PIC X(07).
           05 WS-NA-CCYY                    PIC X(04).
           05 WS-NA-PUNTO                   PIC X(01).
           05 WS-NA-MM                      PIC X(02).
           05 FILLER                        PIC X(30).

      *****************************************************************
      *                 DEFINICION DE FILE STATUS                     *
      *                                                               *
      *    WS-FILE-STATUS-R REDEFINE EL STATUS DE DOS POSICIONES EN   *
      *    SUS DOS BYTES COMPONENTES PARA PODER EVALUAR POR SEPARADO  *
      *    LA CLASE DE CONDICION (PRIMER BYTE) Y EL DETALLE DEL       *
      *    COMPILADOR (SEGUNDO BYTE) SIN DESARMAR LA COMPARACION DE   *
      *    DOS POSICIONES QUE USA EL RESTO DEL PROGRAMA.              *
      *****************************************************************
       01  WS-FILE-STATUS                   PIC X(02).
       01  WS-FILE-STATUS-R REDEFINES WS-FILE-STATUS.
           05 WS-FILE-STATUS-CLASE          PIC X(01).
           05 WS-FILE-STATUS-DETALLE        PIC X(01).

      *****************************************************************
      *                                                               *
      *                    L I N K A G E   S E C T I O N               *
      *                                                               *
      *****************************************************************
       LINKAGE SECTION.
       01  LK-TKRFSTA0.
           COPY TKRFSTA.

      *****************************************************************
      *                                                               *
      *              P R O C E D U R E   D I V I S I O N              *
      *                                                               *
      *    EL LLAMADOR CARGA FSTA-NOMBRE-LEGAJO Y LLAMA A TKR095; LA  *
      *    SUBRUTINA INTENTA UN OPEN INPUT DE PRUEBA SOBRE ESE        *
      *    NOMBRE Y DEVUELVE EN FSTA-ESTADO CUAL DE LOS TRES CASOS    *
      *    SE PRESENTO, SEGUN EL FILE STATUS DEVUELTO POR EL OPEN.    *
      *    NO DEJA EL ARCHIVO ABIERTO EN NINGUN CASO.                 *
      *****************************************************************
       PROCEDURE DIVISION USING LK-TKRFSTA0.

       0000-MAINLINE.

           IF FSTA-NOMBRE-LEGAJO IS TKR-CLASE-NUMERICA
              DISPLAY 'TKR095 - AVISO: NOMBRE DE LEGAJO TODO '
                      'NUMERICO, SE VERIFICA IGUAL'
           END-IF

           PERFORM 1000-PRUEBA-OPEN
              THRU 1000-99-EXIT

           PERFORM 2000-EVALUA-STATUS
              THRU 2000-99-EXIT

           GOBACK.

      *****************************************************************
      *                      1000-PRUEBA-OPEN                         *
      *****************************************************************
       1000-PRUEBA-OPEN.

           MOVE FSTA-NOMBRE-LEGAJO          TO WS-NOMBRE-ASSIGN

           OPEN INPUT LEGAJO-PRUEBA

           IF WS-FILE-STATUS-CLASE NOT = '3'
              CLOSE LEGAJO-PRUEBA
           END-IF.

      *****************************************************************
      *                      1000-99-EXIT                             *
      *****************************************************************
       1000-99-EXIT.
           EXIT.

      *****************************************************************
      *                    2000-EVALUA-STATUS                         *
      *****************************************************************
       2000-EVALUA-STATUS.

           EVALUATE WS-FILE-STATUS
              WHEN CT-STATUS-OK
                 SET FSTA-88-ES-ARCHIVO     TO TRUE
              WHEN CT-STATUS-NO-EXISTE
                 SET FSTA-88-NO-EXISTE      TO TRUE
              WHEN CT-STATUS-ES-DIRECTORIO
                 SET FSTA-88-ES-DIRECTORIO  TO TRUE
              WHEN OTHER
                 DISPLAY 'TKR095 - FILE STATUS INESPERADO: '
                         WS-FILE-STATUS ' LEGAJO ANIO/MES: '
                         WS-NA-CCYY '/' WS-NA-MM
                 SET FSTA-88-NO-EXISTE      TO TRUE
           END-EVALUATE.

      *****************************************************************
      *                    2000-99-EXIT                               *
      *****************************************************************
       2000-99-EXIT.
           EXIT.
