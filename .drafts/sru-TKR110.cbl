      *****************************************************************
      * Program name:    TKR110.                                     *
      * Original author: MVIDELA.                                    *
      *                                                               *
      * Maintenence Log                                               *
      * Date       Author        Maintenance Requirement.             *
      * ---------- ------------  -------------------------------------*
      * 30/08/1988 MVIDELA       Initial Version.                    *~TAG~TK-00022
      * 12/04/1990 RSOSA         Reescritura total del legajo al      *~TAG~TK-00051
      *                          final del proceso (antes se          *~TAG~TK-00051
      *                          intentaba REWRITE en el lugar).       *~TAG~TK-00051
      * 25/10/1993 CACUNA        Agrega alta de dia nuevo ordenado    *~TAG~TK-00109
      *                          (4400-AGREGA-DIA) cuando la          *~TAG~TK-00109
      *                          marcacion es de un dia no cargado.   *~TAG~TK-00109
      * 08/06/1995 LTORRES       OJO: la busqueda de "dia ya          *~TAG~TK-00128
      *                          cargado" en 2100-BUSCA-DIA solo      *~TAG~TK-00128
      *                          mira el ultimo dia del legajo, no    *~TAG~TK-00128
      *                          todo el legajo.  SE DEJA ASI A       *~TAG~TK-00128
      *                          PEDIDO DE SISTEMAS: NO TOCAR.        *~TAG~TK-00128
      * 19/01/1999 NALONSO       Revision Y2K del legajo: MR-MONTH y  *~TAG~TK-00177
      *                          LR-MONTH ya manejaban el siglo en    *~TAG~TK-00177
      *                          4 posiciones, sin cambios de layout. *~TAG~TK-00177
      * 14/03/2001 CACUNA        Se habia cambiado 4400-AGREGA-DIA    *~TAG~TK-00201
      *                          para recorrer todo el legajo y       *~TAG~TK-00201
      *                          reutilizar el dia si ya existia en   *~TAG~TK-00201
      *                          otra posicion.  REVERTIDO A PEDIDO   *~TAG~TK-00201
      *                          DE SISTEMAS, MISMO CRITERIO QUE      *~TAG~TK-00201
      *                          TK-00128: el alta de dia nuevo debe  *~TAG~TK-00201
      *                          hacerse igual que antes, sin buscar  *~TAG~TK-00201
      *                          el dia en todo el legajo.            *~TAG~TK-00201
      * 09/09/2003 GPAEZ         2070-LEE-INTERVALO ahora chequea el  *~TAG~TK-00219
      *                          FILE STATUS de cada READ de          *~TAG~TK-00219
      *                          intervalo y cuenta los truncos en    *~TAG~TK-00219
      *                          WS77-INTERVALOS-TRUNCOS (antes un    *~TAG~TK-00219
      *                          legajo truncado podia hacer ABEND    *~TAG~TK-00219
      *                          silencioso en medio de la corrida).  *~TAG~TK-00219
      *****************************************************************
      *                                                               *
      *          I D E N T I F I C A T I O N  D I V I S I O N         *
      *                                                               *
      *****************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.  TKR110.
       AUTHOR. MARCELO VIDELA.
       INSTALLATION. IBM Z/OS.
       DATE-WRITTEN. 30/08/1988.
       DATE-COMPILED. 09/09/2003.
       SECURITY. CONFIDENTIAL.
      *****************************************************************
      *                                                               *
      *             E N V I R O N M E N T   D I V I S I O N           *
      *                                                               *
      *****************************************************************
       ENVIRONMENT DIVISION.

       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           CLASS TKR-CLASE-NUMERICA IS '0' THRU '9'.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      *    EL LEGAJO DEL MES SE ABRE Y SE CIERRA DOS VECES EN CADA
      *    LLAMADA: UNA VEZ COMO INPUT PARA CARGARLO COMPLETO EN
      *    MEMORIA (WS-TKRMREC0) Y UNA SEGUNDA VEZ COMO OUTPUT PARA
      *    REESCRIBIRLO COMPLETO CON LA MARCACION YA APLICADA.
           SELECT LEGAJO
                  ASSIGN TO DYNAMIC WS-NOMBRE-ASSIGN
                  ORGANIZATION IS SEQUENTIAL
                  FILE STATUS IS WS-FILE-STATUS.
      *****************************************************************
      *                                                               *
      *                      D A T A   D I V I S I O N                *
      *                                                               *
      *****************************************************************
       DATA DIVISION.
       FILE SECTION.
       FD  LEGAJO
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS
           RECORD CONTAINS 8 CHARACTERS.
           COPY TKRLDGR.

       WORKING-STORAGE SECTION.

      *****************************************************************
      *                    DEFINICION DE CONSTANTES                   *
      *****************************************************************
       01  CT-CONSTANTES.
           05 CT-1                          PIC 9(01) COMP VALUE 1.
           05 CT-0                          PIC 9(01) COMP VALUE 0.
           05 CT-STATUS-OK                  PIC X(02) VALUE '00'.
           05 FILLER                        PIC X(01).

      *****************************************************************
      *                DEFINICION DE AREA DE ASSIGN                   *
      *****************************************************************
       01  WS-NOMBRE-ASSIGN                 PIC X(44).
       01  WS-FILE-STATUS                   PIC X(02).

      *    CUENTA LOS INTERVALOS QUE 2070-LEE-INTERVALO NO PUDO LEER
      *    POR LEGAJO TRUNCADO (VER TK-00219).  SE REPORTA EN EL
      *    MISMO DISPLAY DE ERROR, NO HAY RESUMEN DE FIN DE CORRIDA
      *    EN ESTA SUBRUTINA PORQUE LA LLAMA TKR010 POR MARCACION.
       77  WS77-INTERVALOS-TRUNCOS          PIC 9(05) COMP VALUE ZERO.

      *****************************************************************
      *              DESGLOSE DE LA FECHA DE MARCACION                *
      *                                                               *
      *    WS-FECHA-PUNCH-D REDEFINE LA FECHA DE LA MARCACION PARA    *
      *    EXTRAER EL DIA DEL MES, QUE ES LA CLAVE DE BUSQUEDA         *
      *    DENTRO DEL LEGAJO (VER NOTA DE 4 POSICIONES EN TKRDREC0).   *
      *****************************************************************
       01  WS-FECHA-PUNCH-WORK               PIC 9(08).
       01  WS-FECHA-PUNCH-D REDEFINES WS-FECHA-PUNCH-WORK.
           05 WS-FECHA-PUNCH-ANIO-MES        PIC 9(06).
           05 WS-FECHA-PUNCH-DIA             PIC 9(02).

      *****************************************************************
      *                    AREA DE TRABAJO EN MEMORIA                 *
      *****************************************************************
       01  WS-TKRMREC0.
           COPY TKRMREC.

      *****************************************************************
      *                     INDICES Y SUBINDICES                      *
      *                                                               *
      *    NO SE USA INDEXED BY/SEARCH: LOS SUBINDICES SON CAMPOS     *
      *    COMP DE WORKING-STORAGE, RECORRIDOS CON PERFORM VARYING,   *
      *    SEGUN LA COSTUMBRE DEL DEPARTAMENTO PARA TABLAS CHICAS.    *
      *****************************************************************
       01  WS-INDICES.
           05 WS-SUB-DIA                    PIC 9(02) COMP.
           05 WS-SUB-REG                    PIC 9(02) COMP.
           05 WS-DIA-PROCESA                PIC 9(02) COMP.
           05 WS-REG-PROCESA                PIC 9(02) COMP.
           05 WS-DIA-MARCACION              PIC 9(04) COMP.
           05 WS-INDICE-INSERCION           PIC 9(02) COMP.
           05 WS-SUB-DESPLAZA               PIC 9(02) COMP.
           05 FILLER                        PIC X(01).

      *****************************************************************
      *                 AREA DE CALCULO DE DURACION                   *
      *****************************************************************
       01  WS-CALC-AREA.
           05 WS-CALC-MIN-START             PIC 9(04) COMP.
           05 WS-CALC-MIN-STOP              PIC 9(04) COMP.
           05 WS-CALC-DURACION              PIC 9(04) COMP.
           05 WS-CALC-COCIENTE              PIC 9(02) COMP.
           05 WS-CALC-RESTO                 PIC 9(02) COMP.
           05 WS-ACUM-DURACION              PIC 9(04) COMP.
           05 FILLER                        PIC X(01).

      *****************************************************************
      *                    DEFINICION DE SWITCHES                     *
      *****************************************************************
       01  SW-SWITCHES.
           05 SW-DIA-ENCONTRADO             PIC X(01) VALUE 'N'.
              88 SI-DIA-ENCONTRADO                     VALUE 'S'.
              88 NO-DIA-ENCONTRADO                     VALUE 'N'.
           05 FILLER                        PIC X(01).

      *****************************************************************
      *                                                               *
      *                    L I N K A G E   S E C T I O N               *
      *                                                               *
      *****************************************************************
       LINKAGE SECTION.
       01  LK-NOMBRE-LEGAJO                 PIC X(44).
       01  LK-TKRCTL0.
           COPY TKRCTL.

      *****************************************************************
      *                                                               *
      *              P R O C E D U R E   D I V I S I O N              *
      *                                                               *
      *    APLICA UNA UNICA MARCACION (CTL-PUNCH-DATE/CTL-PUNCH-TIME) *
      *    AL LEGAJO CUYO NOMBRE RECIBE EN LK-NOMBRE-LEGAJO, LO        *
      *    REESCRIBE COMPLETO Y DEVUELVE EL RESULTADO EN LK-TKRCTL0.  *
      *****************************************************************
       PROCEDURE DIVISION USING LK-NOMBRE-LEGAJO LK-TKRCTL0.

       0000-MAINLINE.

           PERFORM 1000-INICIO
              THRU 1000-99-EXIT

           IF CTL-88-SIN-LEGAJO
              DISPLAY 'TKR110 - NO EXISTE EL LEGAJO: '
                      LK-NOMBRE-LEGAJO
           ELSE
              PERFORM 2000-PROCESS
                 THRU 2000-99-EXIT
              SET CTL-88-OK                 TO TRUE
           END-IF

           GOBACK.

      *****************************************************************
      *                         1000-INICIO                           *
      *****************************************************************
       1000-INICIO.

           MOVE LK-NOMBRE-LEGAJO            TO WS-NOMBRE-ASSIGN
           MOVE CTL-PUNCH-DATE              TO WS-FECHA-PUNCH-WORK
           MOVE WS-FECHA-PUNCH-DIA          TO WS-DIA-MARCACION

           OPEN INPUT LEGAJO

           IF WS-FILE-STATUS NOT = CT-STATUS-OK
              SET CTL-88-SIN-LEGAJO         TO TRUE
           END-IF.

      *****************************************************************
      *                        1000-99-EXIT                           *
      *****************************************************************
       1000-99-EXIT.
           EXIT.

      *****************************************************************
      *                         2000-PROCESS                          *
      *****************************************************************
       2000-PROCESS.

           PERFORM 2050-LEE-LEGAJO THRU 2050-99-EXIT

           PERFORM 2100-BUSCA-DIA
              THRU 2100-99-EXIT

           IF SI-DIA-ENCONTRADO
              PERFORM 2200-ACTUALIZA-DIA
                 THRU 2200-99-EXIT
           ELSE
              PERFORM 4400-AGREGA-DIA
                 THRU 4400-99-EXIT
           END-IF

           PERFORM 2300-REESCRIBE-LEDGER
              THRU 2300-99-EXIT.

      *****************************************************************
      *                        2000-99-EXIT                           *
      *****************************************************************
       2000-99-EXIT.
           EXIT.

      *****************************************************************
      *                       2050-LEE-LEGAJO                         *
      *                                                               *
      *    CARGA EL LEGAJO COMPLETO EN WS-TKRMREC0.  EL PRIMER        *
      *    REGISTRO FISICO ES SIEMPRE EL ENCABEZADO DE MES; LUEGO,    *
      *    POR CADA DIA, UN ENCABEZADO DE DIA SEGUIDO DE SUS          *
      *    INTERVALOS (VER TKRLDGR0).                                *
      *****************************************************************
       2050-LEE-LEGAJO.

           READ LEGAJO
           MOVE LR-MONTH                    TO MR-MONTH
           MOVE LR-MONTH-DAY-COUNT          TO MR-DAY-COUNT

           PERFORM 2060-LEE-DIA
              THRU 2060-99-EXIT
              VARYING WS-SUB-DIA FROM 1 BY 1
              UNTIL WS-SUB-DIA > MR-DAY-COUNT.

      *****************************************************************
      *                       2050-99-EXIT                            *
      *****************************************************************
       2050-99-EXIT.
           EXIT.

      *****************************************************************
      *                        2060-LEE-DIA                           *
      *****************************************************************
       2060-LEE-DIA.

           READ LEGAJO
           MOVE LR-DAY                      TO MR-DAYS-DAY (WS-SUB-DIA)
           MOVE LR-DAY-RECORD-COUNT
                                TO MR-DAYS-RECORD-COUNT (WS-SUB-DIA)

           PERFORM 2070-LEE-INTERVALO
              THRU 2070-99-EXIT
              VARYING WS-SUB-REG FROM 1 BY 1
              UNTIL WS-SUB-REG > MR-DAYS-RECORD-COUNT (WS-SUB-DIA)

           MOVE WS-SUB-DIA                  TO WS-DIA-PROCESA
           PERFORM 4300-SUMA-DURACION
              THRU 4300-99-EXIT.

      *****************************************************************
      *                       2060-99-EXIT                            *
      *****************************************************************
       2060-99-EXIT.
           EXIT.

      *****************************************************************
      *                     2070-LEE-INTERVALO                        *
      *****************************************************************
       2070-LEE-INTERVALO.

           READ LEGAJO

           IF WS-FILE-STATUS NOT = CT-STATUS-OK
              ADD CT-1                TO WS77-INTERVALOS-TRUNCOS
              DISPLAY 'TKR110 - ERROR DE READ EN LEGAJO (INTERVALO), '
                      'STATUS: ' WS-FILE-STATUS
                      ' TRUNCOS: ' WS77-INTERVALOS-TRUNCOS
              GO TO 2070-99-EXIT
           END-IF

           MOVE LR-START-TIME
               TO MR-DAYS-START-TIME (WS-SUB-DIA WS-SUB-REG)
           MOVE LR-STOP-TIME
               TO MR-DAYS-STOP-TIME (WS-SUB-DIA WS-SUB-REG).

      *****************************************************************
      *                      2070-99-EXIT                             *
      *****************************************************************
       2070-99-EXIT.
           EXIT.

      *****************************************************************
      *                       2100-BUSCA-DIA                          *
      *                                                               *
      *    OJO: ESTA BUSQUEDA NO RECORRE TODO EL LEGAJO.  SOLO        *
      *    COMPARA LA MARCACION CONTRA EL ULTIMO DIA CARGADO          *
      *    (MR-DAY-COUNT).  ES ASI DESDE EL ORIGEN DEL PROGRAMA Y     *
      *    SISTEMAS PIDIO EXPRESAMENTE NO CAMBIARLO (VER LEGAJO DE    *
      *    CAMBIOS, LTORRES 08/06/1995).  SI ESTE CHEQUEO NO          *
      *    ENCUENTRA EL DIA, 4400-AGREGA-DIA INSERTA UN DIA NUEVO     *
      *    SIN VOLVER A BUSCARLO EN EL RESTO DEL LEGAJO: VER TK-00201 *
      *    (SE PROBO CAMBIAR ESO Y SE REVIRTIO A PEDIDO DE SISTEMAS). *
      *****************************************************************
       2100-BUSCA-DIA.

           SET NO-DIA-ENCONTRADO            TO TRUE

           IF MR-DAY-COUNT > 0
              IF MR-DAYS-DAY (MR-DAY-COUNT) = WS-DIA-MARCACION
                 SET SI-DIA-ENCONTRADO      TO TRUE
                 MOVE MR-DAY-COUNT          TO WS-DIA-PROCESA
              END-IF
           END-IF.

      *****************************************************************
      *                       2100-99-EXIT                            *
      *****************************************************************
       2100-99-EXIT.
           EXIT.

      *****************************************************************
      *                     2200-ACTUALIZA-DIA                        *
      *****************************************************************
       2200-ACTUALIZA-DIA.

           PERFORM 4200-APLICA-PUNCH
              THRU 4200-99-EXIT

           PERFORM 4300-SUMA-DURACION
              THRU 4300-99-EXIT.

      *****************************************************************
      *                      2200-99-EXIT                             *
      *****************************************************************
       2200-99-EXIT.
           EXIT.

      *****************************************************************
      *                   2300-REESCRIBE-LEDGER                       *
      *****************************************************************
       2300-REESCRIBE-LEDGER.

           CLOSE LEGAJO

           OPEN OUTPUT LEGAJO

           MOVE MR-MONTH                    TO LR-MONTH
           MOVE MR-DAY-COUNT                TO LR-MONTH-DAY-COUNT
           WRITE LR-LEDGER-RECORD

           PERFORM 2310-ESCRIBE-DIA
              THRU 2310-99-EXIT
              VARYING WS-SUB-DIA FROM 1 BY 1
              UNTIL WS-SUB-DIA > MR-DAY-COUNT

           CLOSE LEGAJO.

      *****************************************************************
      *                    2300-99-EXIT                               *
      *****************************************************************
       2300-99-EXIT.
           EXIT.

      *****************************************************************
      *                     2310-ESCRIBE-DIA                          *
      *****************************************************************
       2310-ESCRIBE-DIA.

           MOVE MR-DAYS-DAY (WS-SUB-DIA)    TO LR-DAY
           MOVE MR-DAYS-RECORD-COUNT (WS-SUB-DIA)
                                             TO LR-DAY-RECORD-COUNT
           WRITE LR-LEDGER-RECORD

           PERFORM 2320-ESCRIBE-INTERVALO
              THRU 2320-99-EXIT
              VARYING WS-SUB-REG FROM 1 BY 1
              UNTIL WS-SUB-REG > MR-DAYS-RECORD-COUNT (WS-SUB-DIA).

      *****************************************************************
      *                    2310-99-EXIT                               *
      *****************************************************************
       2310-99-EXIT.
           EXIT.

      *****************************************************************
      *                   2320-ESCRIBE-INTERVALO                      *
      *****************************************************************
       2320-ESCRIBE-INTERVALO.

           MOVE MR-DAYS-START-TIME (WS-SUB-DIA WS-SUB-REG)
                                             TO LR-START-TIME
           MOVE MR-DAYS-STOP-TIME (WS-SUB-DIA WS-SUB-REG)
                                             TO LR-STOP-TIME
           WRITE LR-LEDGER-RECORD.

      *****************************************************************
      *                   2320-99-EXIT                                *
      *****************************************************************
       2320-99-EXIT.
           EXIT.

      *****************************************************************
      *                     4100-CALC-DURACION                        *
      *                                                               *
      *    SUMA A WS-ACUM-DURACION LA DURACION, EN MINUTOS, DEL       *
      *    INTERVALO (WS-DIA-PROCESA, WS-REG-PROCESA).  UN INTERVALO  *
      *    ABIERTO (STOP-TIME EN CERO) NO APORTA DURACION: NO SE       *
      *    ESTIMA NI SE REDONDEA NADA.                                *
      *****************************************************************
       4100-CALC-DURACION.

           IF MR-DAYS-STOP-TIME (WS-DIA-PROCESA WS-REG-PROCESA) = 0
              CONTINUE
           ELSE
              DIVIDE MR-DAYS-START-TIME (WS-DIA-PROCESA WS-REG-PROCESA)
                 BY 100
                 GIVING WS-CALC-COCIENTE
                 REMAINDER WS-CALC-RESTO
              COMPUTE WS-CALC-MIN-START = (WS-CALC-COCIENTE * 60)
                                         +  WS-CALC-RESTO

              DIVIDE MR-DAYS-STOP-TIME (WS-DIA-PROCESA WS-REG-PROCESA)
                 BY 100
                 GIVING WS-CALC-COCIENTE
                 REMAINDER WS-CALC-RESTO
              COMPUTE WS-CALC-MIN-STOP = (WS-CALC-COCIENTE * 60)
                                        +  WS-CALC-RESTO

              COMPUTE WS-CALC-DURACION = WS-CALC-MIN-STOP
                                        - WS-CALC-MIN-START
              ADD WS-CALC-DURACION          TO WS-ACUM-DURACION
           END-IF.

      *****************************************************************
      *                     4100-99-EXIT                              *
      *****************************************************************
       4100-99-EXIT.
           EXIT.

      *****************************************************************
      *                     4200-APLICA-PUNCH                         *
      *                                                               *
      *    ALTERNA ENTRADA/SALIDA DENTRO DEL DIA WS-DIA-PROCESA.  SI  *
      *    NO HAY INTERVALO ABIERTO, LA MARCACION ABRE UNO NUEVO; SI  *
      *    EL ULTIMO INTERVALO DEL DIA ESTA ABIERTO, LA MARCACION LO  *
      *    CIERRA.  NUNCA SE MIRA NADA ANTERIOR AL ULTIMO INTERVALO.  *
      *****************************************************************
       4200-APLICA-PUNCH.

           IF MR-DAYS-RECORD-COUNT (WS-DIA-PROCESA) = 0
              PERFORM 4210-ABRE-NUEVO-INTERVALO
                 THRU 4210-99-EXIT
           ELSE
              MOVE MR-DAYS-RECORD-COUNT (WS-DIA-PROCESA)
                                             TO WS-REG-PROCESA
              IF MR-DAYS-STOP-TIME (WS-DIA-PROCESA WS-REG-PROCESA)
                 NOT = 0
                 PERFORM 4210-ABRE-NUEVO-INTERVALO
                    THRU 4210-99-EXIT
              ELSE
                 MOVE CTL-PUNCH-TIME
                   TO MR-DAYS-STOP-TIME (WS-DIA-PROCESA, WS-REG-PROCESA)
                 SET CTL-88-CERRO           TO TRUE
              END-IF
           END-IF.

      *****************************************************************
      *                     4200-99-EXIT                              *
      *****************************************************************
       4200-99-EXIT.
           EXIT.

      *****************************************************************
      *                  4210-ABRE-NUEVO-INTERVALO                    *
      *****************************************************************
       4210-ABRE-NUEVO-INTERVALO.

           ADD CT-1     TO MR-DAYS-RECORD-COUNT (WS-DIA-PROCESA)
           MOVE MR-DAYS-RECORD-COUNT (WS-DIA-PROCESA)
                                             TO WS-REG-PROCESA
           MOVE CTL-PUNCH-TIME
               TO MR-DAYS-START-TIME (WS-DIA-PROCESA WS-REG-PROCESA)
           MOVE CT-0
               TO MR-DAYS-STOP-TIME (WS-DIA-PROCESA WS-REG-PROCESA)
           SET CTL-88-ABRIO                 TO TRUE.

      *****************************************************************
      *                  4210-99-EXIT                                 *
      *****************************************************************
       4210-99-EXIT.
           EXIT.

      *****************************************************************
      *                    4300-SUMA-DURACION                         *
      *                                                               *
      *    RECALCULA MR-DAYS-DURATION (WS-DIA-PROCESA) SUMANDO LA     *
      *    DURACION DE CADA INTERVALO DEL DIA.                        *
      *****************************************************************
       4300-SUMA-DURACION.

           MOVE CT-0                        TO WS-ACUM-DURACION

           PERFORM 4100-CALC-DURACION
              THRU 4100-99-EXIT
              VARYING WS-REG-PROCESA FROM 1 BY 1
              UNTIL WS-REG-PROCESA >
                    MR-DAYS-RECORD-COUNT (WS-DIA-PROCESA)

           MOVE WS-ACUM-DURACION
               TO MR-DAYS-DURATION (WS-DIA-PROCESA).

      *****************************************************************
      *                    4300-99-EXIT                               *
      *****************************************************************
       4300-99-EXIT.
           EXIT.

      *****************************************************************
      *                     4400-AGREGA-DIA                           *
      *                                                               *
      *    SE LLEGA ACA SOLO CUANDO 2100-BUSCA-DIA NO ENCONTRO EL     *
      *    DIA EN EL ULTIMO REGISTRO DEL LEGAJO.  NO SE VUELVE A      *
      *    BUSCAR EL DIA EN EL RESTO DE MR-DAYS (VER TK-00201): SE    *
      *    INSERTA SIEMPRE UN DIA NUEVO, EN ORDEN ASCENDENTE DE       *
      *    MR-DAYS-DAY, CON UN UNICO INTERVALO ABIERTO, AUNQUE ESE    *
      *    DIA YA ESTUVIERA CARGADO MAS ATRAS EN EL LEGAJO.           *
      *****************************************************************
       4400-AGREGA-DIA.

           PERFORM 4420-BUSCA-INSERCION
              THRU 4420-99-EXIT

           PERFORM 4430-DESPLAZA-E-INSERTA
              THRU 4430-99-EXIT

           PERFORM 4200-APLICA-PUNCH
              THRU 4200-99-EXIT

           PERFORM 4300-SUMA-DURACION
              THRU 4300-99-EXIT.

      *****************************************************************
      *                     4400-99-EXIT                              *
      *****************************************************************
       4400-99-EXIT.
           EXIT.

      *****************************************************************
      *                   4420-BUSCA-INSERCION                        *
      *                                                                *
      *    BUSCA EL PRIMER DIA YA CARGADO QUE SEA MAYOR QUE EL DIA DE  *
      *    LA MARCACION; AHI SE INSERTARA EL DIA NUEVO.  SI NINGUNO    *
      *    ES MAYOR, EL DIA NUEVO VA AL FINAL DEL LEGAJO.              *
      *****************************************************************
       4420-BUSCA-INSERCION.

           COMPUTE WS-INDICE-INSERCION = MR-DAY-COUNT + CT-1

           PERFORM 4421-PRUEBA-POSICION
              THRU 4421-99-EXIT
              VARYING WS-SUB-DIA FROM 1 BY 1
              UNTIL WS-SUB-DIA > MR-DAY-COUNT
                  OR WS-INDICE-INSERCION NOT = MR-DAY-COUNT + CT-1.

      *****************************************************************
      *                   4420-99-EXIT                                *
      *****************************************************************
       4420-99-EXIT.
           EXIT.

      *****************************************************************
      *                   4421-PRUEBA-POSICION                        *
      *****************************************************************
       4421-PRUEBA-POSICION.

           IF MR-DAYS-DAY (WS-SUB-DIA) > WS-DIA-MARCACION
              MOVE WS-SUB-DIA               TO WS-INDICE-INSERCION
           END-IF.

      *****************************************************************
      *                   4421-99-EXIT                                *
      *****************************************************************
       4421-99-EXIT.
           EXIT.

      *****************************************************************
      *                  4430-DESPLAZA-E-INSERTA                      *
      *                                                                *
      *    ABRE UN HUECO EN WS-INDICE-INSERCION CORRIENDO HACIA LA    *
      *    DERECHA TODOS LOS DIAS DESDE MR-DAY-COUNT HASTA ESE         *
      *    INDICE, Y CARGA AHI EL DIA NUEVO CON UN SOLO INTERVALO      *
      *    (TODAVIA VACIO: 4200-APLICA-PUNCH LO COMPLETA DESPUES).     *
      *****************************************************************
       4430-DESPLAZA-E-INSERTA.

           IF WS-INDICE-INSERCION <= MR-DAY-COUNT
              PERFORM 4431-DESPLAZA-UNO
                 THRU 4431-99-EXIT
                 VARYING WS-SUB-DESPLAZA FROM MR-DAY-COUNT BY -1
                 UNTIL WS-SUB-DESPLAZA < WS-INDICE-INSERCION
           END-IF

           ADD CT-1                         TO MR-DAY-COUNT
           MOVE WS-DIA-MARCACION
                         TO MR-DAYS-DAY (WS-INDICE-INSERCION)
           MOVE CT-0
                TO MR-DAYS-RECORD-COUNT (WS-INDICE-INSERCION)
           MOVE CT-0
                TO MR-DAYS-DURATION (WS-INDICE-INSERCION)
           MOVE WS-INDICE-INSERCION         TO WS-DIA-PROCESA.

      *****************************************************************
      *                  4430-99-EXIT                                 *
      *****************************************************************
       4430-99-EXIT.
           EXIT.

      *****************************************************************
      *                    4431-DESPLAZA-UNO                          *
      *****************************************************************
       4431-DESPLAZA-UNO.

           COMPUTE WS-SUB-DIA = WS-SUB-DESPLAZA + CT-1
           MOVE MR-DAYS (WS-SUB-DESPLAZA)   TO MR-DAYS (WS-SUB-DIA).

      *****************************************************************
      *                   4431-99-EXIT                                *
      *****************************************************************
       4431-99-EXIT.
           EXIT.
