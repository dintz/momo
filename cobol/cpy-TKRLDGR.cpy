000100*****************************************************************
000200*                                                               *
000300* NOMBRE DEL OBJETO:  TKRLDGR0                                  *
000400*                                                               *
000500* DESCRIPCION:  LAYOUT FISICO DE UN REGISTRO DEL LEGAJO MENSUAL *
000600*               DE MARCACIONES (ARCHIVO CCYY-MM.MOMO).  EL      *
000700*               LEGAJO MEZCLA TRES TIPOS DE REGISTRO EN UN      *
000800*               MISMO ARCHIVO SECUENCIAL DE LONGITUD FIJA:      *
000900*               UN ENCABEZADO DE MES (PRIMER REGISTRO), LUEGO   *
001000*               PARA CADA DIA UN ENCABEZADO DE DIA SEGUIDO      *
001100*               INMEDIATAMENTE DE SUS INTERVALOS DE MARCACION.  *
001200*               EL TIPO DE CADA REGISTRO SE DETERMINA POR SU    *
001300*               POSICION RELATIVA EN LA SECUENCIA DE LECTURA,   *
001400*               NO POR UN BYTE INDICADOR (EL ARCHIVO NO TRAE    *
001500*               NINGUNO).  LR-LEDGER-RECORD ES EL AREA FISICA   *
001600*               COMUN; LAS REDEFINES LR-MONTHLY-HEADER,         *
001700*               LR-DAILY-HEADER Y LR-INTERVAL SON LAS TRES      *
001800*               VISTAS ALTERNATIVAS DE ESA MISMA AREA.          *
001900*                                                               *
002000* ------------------------------------------------------------ *
002100*                                                               *
002200*           LONGITUD : 08 POSICIONES (TAMANO FISICO DEL FD).   *
002300*           PREFIJO  : LR-.                                    *
002400*                                                               *
002500*****************************************************************
002600 01  LR-LEDGER-RECORD.
002700     05 LR-RAW-AREA                        PIC X(08).
002800*****************************************************************
002900*    VISTA 1: ENCABEZADO DE MES.  ES SIEMPRE EL PRIMER         *
003000*    REGISTRO FISICO DEL LEGAJO.  OCUPA 08 DE LOS 08 BYTES.    *
003100*****************************************************************
003200 01  LR-MONTHLY-HEADER REDEFINES LR-LEDGER-RECORD.
003300     05 LR-MONTH                           PIC 9(06).
003400     05 LR-MONTH-DAY-COUNT                 PIC 9(02).
003500*****************************************************************
003600*    VISTA 2: ENCABEZADO DE DIA.  PRECEDE A LOS INTERVALOS DE  *
003700*    ESE DIA.  OCUPA 06 DE LOS 08 BYTES; LOS 2 BYTES RESTANTES *
003800*    QUEDAN EN HOLGURA (NO SE LEEN NI SE ESCRIBEN).            *
003900*****************************************************************
004000 01  LR-DAILY-HEADER REDEFINES LR-LEDGER-RECORD.
004100     05 LR-DAY                             PIC 9(04).
004200     05 LR-DAY-RECORD-COUNT                PIC 9(02).
004300     05 FILLER                             PIC X(02).
004400*****************************************************************
004500*    VISTA 3: INTERVALO DE MARCACION.  LR-DAY-RECORD-COUNT     *
004600*    INTERVALOS DE ESTOS SIGUEN A CADA ENCABEZADO DE DIA.      *
004700*    OCUPA LOS 08 BYTES COMPLETOS.                             *
004800*****************************************************************
004900 01  LR-INTERVAL REDEFINES LR-LEDGER-RECORD.
005000     05 LR-START-TIME                      PIC 9(04).
005100     05 LR-STOP-TIME                       PIC 9(04).
