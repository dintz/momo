000100*****************************************************************
000200*                                                               *
000300* NOMBRE DEL OBJETO:  TKRPNCH0                                  *
000400*                                                               *
000500* DESCRIPCION:  LAYOUT DE UNA MARCACION DE RELOJ (PUNCH) TAL    *
000600*               COMO LLEGA AL PASO BATCH DE ACTUALIZACION DEL   *
000700*               LEGAJO MENSUAL.  ES EL REGISTRO COMPLETO DEL    *
000800*               ARCHIVO DE ENTRADA PUNCHIN (SIN FILLER: EL      *
000900*               ARCHIVO EXTERNO NO RESERVA BYTES DE HOLGURA).   *
001000*                                                               *
001100* ------------------------------------------------------------ *
001200*                                                               *
001300*           LONGITUD : 12 POSICIONES.                          *
001400*           PREFIJO  : PUNCH-.                                 *
001500*                                                               *
001600*****************************************************************
001700 05  TKRPNCH0.
001800*    FECHA CALENDARIO DE LA MARCACION (CCYYMMDD).
001900     10 PUNCH-DATE                        PIC 9(08).
002000*    HORA DE LA MARCACION, PRECISION DE MINUTO (HHMM).
002100     10 PUNCH-TIME                        PIC 9(04).
