000100*****************************************************************
000200*                                                               *
000300* NOMBRE DEL OBJETO:  TKRMREC0                                  *
000400*                                                               *
000500* DESCRIPCION:  AREA DE TRABAJO PARA LA RECOPILACION MENSUAL DE *
000600*               MARCACIONES (MONTHLY-RECORDING). ES EL MAPEO    *
000700*               COMPLETO EN MEMORIA DEL LEGAJO DE UN MES: UN    *
000800*               ENCABEZADO DE MES Y HASTA 31 RECOPILACIONES     *
000900*               DIARIAS, CADA UNA CON SU TABLA DE INTERVALOS. SE*
001000*               ARMA LEYENDO TODOS LOS REGISTROS DEL LEGAJO     *
001100*               FISICO (TKRLDGR0) DE CORRIDO Y SE DESARMA       *
001200*               ESCRIBIENDOLOS DE NUEVO.                        *
001300*                                                               *
001400* ------------------------------------------------------------ *
001500*                                                               *
001600*           LONGITUD : 5962 POSICIONES (SOLO EN MEMORIA).      *
001700*           PREFIJO  : MR-.                                    *
001800*           MAXIMO DE DIAS POR MES: 31 (MR-MAX-DIAS).          *
001900*                                                               *
002000*****************************************************************
002100 05  TKRMREC0.
002200*    MES AL QUE PERTENECE EL LEGAJO, FORMATO CCYYMM.
002300     10 MR-MONTH                           PIC 9(06).
002400*    CANTIDAD DE DIAS CARGADOS EN MR-DAYS (0 A 31).  LOS DIAS
002500*    SE MANTIENEN EN ORDEN ASCENDENTE DE MR-DAYS-DAY Y SIN
002600*    REPETIDOS (VER SRU-TKR110 PARRAFO 4400-AGREGA-DIA).
002700     10 MR-DAY-COUNT                       PIC 9(02).
002800*    RESERVADO PARA USO FUTURO DEL ENCABEZADO DEL MES.
002900     10 FILLER                             PIC X(02).
003000*    TABLA DE RECOPILACIONES DIARIAS DEL MES.
003100     10 MR-DAYS OCCURS 31 TIMES.
003200*        DIA DEL MES (VER NOTA DE 4 DIGITOS EN TKRDREC0).
003300         15 MR-DAYS-DAY                     PIC 9(04).
003400*        CANTIDAD DE INTERVALOS CARGADOS PARA ESTE DIA.
003500         15 MR-DAYS-RECORD-COUNT            PIC 9(02).
003600         15 FILLER                          PIC X(02).
003700*        TABLA DE INTERVALOS DE MARCACION DEL DIA.
003800         15 MR-DAYS-RECORDS OCCURS 20 TIMES.
003900             20 MR-DAYS-START-TIME           PIC 9(04).
004000             20 MR-DAYS-STOP-TIME            PIC 9(04).
004100             20 FILLER                       PIC X(01).
004200*        TOTAL DE MINUTOS TRABAJADOS EN EL DIA.
004300         15 MR-DAYS-DURATION                 PIC 9(04).
