000100*****************************************************************
000200* Program name:    TKR031.                                      *
000300* Original author: MVIDELA.                                    *
000400*                                                               *
000500* Maintenence Log                                               *
000600* Date       Author        Maintenance Requirement.             *
000700* ---------- ------------  -------------------------------------*
000800* 19/05/1989 MVIDELA       Initial Version.                    *  TK-00033
000900* 11/11/1993 RSOSA         Tope de seguridad de 0007 dias al    * TK-00079
001000*                          retroceder en 2100-BUSCA-LUNES.      * TK-00079
001100* 16/01/1999 LTORRES       Y2K: CCYYMMDD en CONTROLIN y en      * TK-00181
001200*                          WORKDAY-ENTRY.                       * TK-00181
001300* 18/02/2004 GPAEZ         Se agrega WS77-DIAS-HABILES, mismo   * TK-00222
001400*                          criterio que TK-00221 en TKR030,     * TK-00222
001500*                          para el resumen de fin de corrida.   * TK-00222
001600* 09/09/2005 CACUNA        Se verifica contra TKR030 que el     * TK-00230
001700*                          criterio de lunes-de-la-semana sea   * TK-00230
001800*                          el mismo que el de dia habil de      * TK-00230
001900*                          TKR090: no se encontraron            * TK-00230
002000*                          diferencias, queda como constancia.  * TK-00230
002100*****************************************************************
002200*                                                               *
002300*          I D E N T I F I C A T I O N  D I V I S I O N         *
002400*                                                               *
002500*****************************************************************
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.  TKR031.
002800 AUTHOR. MARCELO VIDELA.
002900 INSTALLATION. IBM Z/OS.
003000 DATE-WRITTEN. 19/05/1989.
003100 DATE-COMPILED. 09/09/2005.
003200 SECURITY. CONFIDENTIAL.
003300*****************************************************************
003400*                                                               *
003500*             E N V I R O N M E N T   D I V I S I O N           *
003600*                                                               *
003700*****************************************************************
003800 ENVIRONMENT DIVISION.
003900
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     CLASS TKR-CLASE-NUMERICA IS '0' THRU '9'.
004300
004400 INPUT-OUTPUT SECTION.
004500
004600*****************************************************************
004700*              ARCHIVOS INTERVINIENTES EN EL PROCESO            *
004800*****************************************************************
004900 FILE-CONTROL.
005000
005100     SELECT CONTROLIN ASSIGN TO CONTROLIN
005200            FILE STATUS IS WS-CONTROLIN-STATUS.
005300
005400     SELECT WORKOUT ASSIGN TO WORKOUT
005500            FILE STATUS IS WS-WORKOUT-STATUS.
005600*****************************************************************
005700*                                                               *
005800*                      D A T A   D I V I S I O N                *
005900*                                                               *
006000*****************************************************************
006100 DATA DIVISION.
006200 FILE SECTION.
006300
006400 FD  CONTROLIN
006500     RECORDING MODE IS F
006600     BLOCK CONTAINS 0 RECORDS
006700     RECORD CONTAINS 010 CHARACTERS.
006800 01  REG-CONTROLIN.
006900     05 CTL-FECHA-HASTA                PIC 9(08).
007000     05 FILLER                         PIC X(02).
007100 01  REG-CONTROLIN-R REDEFINES REG-CONTROLIN.
007200     05 CTL-RAW-AREA                   PIC X(10).
007300
007400 FD  WORKOUT
007500     RECORDING MODE IS F
007600     BLOCK CONTAINS 0 RECORDS
007700     RECORD CONTAINS 008 CHARACTERS.
007800 01  REG-WORKOUT.
007900     COPY TKRWDAY.
008000
008100 WORKING-STORAGE SECTION.
008200
008300*****************************************************************
008400*                    DEFINICION DE CONSTANTES                   *
008500*****************************************************************
008600 01  CT-CONSTANTES.
008700     05 CT-1                          PIC 9(01)  VALUE 1.
008800     05 CT-MENOS-1                    PIC S9(01) VALUE -1.
008900     05 CT-TOPE-RETROCESO             PIC 9(01)  VALUE 7.
009000     05 FILLER                        PIC X(01).
009100
009200*****************************************************************
009300*                    DEFINICION DE CONTADORES                   *
009400*****************************************************************
009500 01  CN-CONTADORES COMP.
009600     05 CN-DIAS-RETROCEDIDOS          PIC 9(01).
009700     05 CN-DIAS-HABILES-ESCRITOS      PIC 9(02).
009800
009900*    DUPLICA CN-DIAS-HABILES-ESCRITOS FUERA DEL GRUPO PARA EL
010000*    RESUMEN DE FIN DE CORRIDA (TK-00222, MISMO CRITERIO QUE
010100*    TK-00221 EN TKR030).
010200 77  WS77-DIAS-HABILES                PIC 9(02) COMP VALUE ZERO.
010300
010400*****************************************************************
010500*                     DEFINICION DE SWITCHES                    *
010600*****************************************************************
010700 01  SW-INDICADORES.
010800     05 SW-LUNES-ENCONTRADO           PIC X(01)  VALUE 'N'.
010900        88 SW-88-LUNES-ENCONTRADO       VALUE 'S'.
011000     05 SW-FIN-SEMANA-PROCESO         PIC X(01)  VALUE 'N'.
011100        88 SW-88-FIN-SEMANA-PROCESO     VALUE 'S'.
011200     05 FILLER                        PIC X(01).
011300
011400*****************************************************************
011500*                     DEFINICION DE VARIABLES                   *
011600*****************************************************************
011700 01  WS-VARIABLES.
011800     05 WS-CONTROLIN-STATUS           PIC X(02).
011900     05 WS-WORKOUT-STATUS             PIC X(02).
012000     05 FILLER                        PIC X(01).
012100
012200*****************************************************************
012300*                DEFINICION DE AREA DE FECHAS                   *
012400*                                                               *
012500*    WS-FECHA-LUNES-R REDEFINE EL LUNES DE LA SEMANA UNA VEZ    *
012600*    ENCONTRADO, PARA PODER DESPLEGARLO DESGLOSADO.             *
012700*****************************************************************
012800 01  WS-FECHA-PROCESA                 PIC 9(08).
012900 01  WS-FECHA-LUNES                   PIC 9(08).
013000 01  WS-FECHA-LUNES-R REDEFINES WS-FECHA-LUNES.
013100     05 WS-FL-CCYY                    PIC 9(04).
013200     05 WS-FL-MM                      PIC 9(02).
013300     05 WS-FL-DD                      PIC 9(02).
013400 01  WS-FECHA-HASTA-SALVA             PIC 9(08).
013500 01  WS-FECHA-HASTA-SALVA-R REDEFINES WS-FECHA-HASTA-SALVA.
013600     05 WS-FH-CCYY                    PIC 9(04).
013700     05 WS-FH-MM                      PIC 9(02).
013800     05 WS-FH-DD                      PIC 9(02).
013900
014000*****************************************************************
014100*                     DEFINICION DE COPYBOOKS                   *
014200*****************************************************************
014300 01  LK-TKRDATU0.
014400     COPY TKRDATU.
014500
014600*****************************************************************
014700*                                                               *
014800*              P R O C E D U R E   D I V I S I O N              *
014900*                                                               *
015000*****************************************************************
015100 PROCEDURE DIVISION.
015200*****************************************************************
015300*                        0000-MAINLINE                          *
015400*****************************************************************
015500
015600 0000-MAINLINE.
015700
015800     PERFORM 1000-INICIO
015900        THRU 1000-INICIO-EXIT
016000
016100     IF SW-88-LUNES-ENCONTRADO
016200        PERFORM 2200-LISTA-SEMANA
016300           THRU 2200-LISTA-SEMANA-EXIT
016400           UNTIL SW-88-FIN-SEMANA-PROCESO
016500     END-IF
016600
016700     PERFORM 3000-FIN.
016800
016900*****************************************************************
017000*                           1000-INICIO                         *
017100*****************************************************************
017200 1000-INICIO.
017300
017400     INITIALIZE CN-CONTADORES
017500
017600     OPEN INPUT  CONTROLIN
017700     OPEN OUTPUT WORKOUT
017800
017900     IF WS-CONTROLIN-STATUS NOT = '00'
018000        DISPLAY 'TKR031 - ERROR DE OPEN EN CONTROLIN, STATUS: '
018100                WS-CONTROLIN-STATUS
018200     ELSE
018300        READ CONTROLIN
018400        IF WS-CONTROLIN-STATUS NOT = '00'
018500           DISPLAY 'TKR031 - ERROR DE READ EN CONTROLIN, '
018600                   'STATUS: ' WS-CONTROLIN-STATUS
018700        ELSE
018800           MOVE CTL-FECHA-HASTA      TO WS-FECHA-HASTA-SALVA
018900           MOVE CTL-FECHA-HASTA      TO WS-FECHA-PROCESA
019000
019100           PERFORM 2100-BUSCA-LUNES
019200              THRU 2100-BUSCA-LUNES-EXIT
019300              UNTIL SW-88-LUNES-ENCONTRADO
019400        END-IF
019500     END-IF.
019600
019700*****************************************************************
019800*                        1000-INICIO-EXIT                       *
019900*****************************************************************
020000 1000-INICIO-EXIT.
020100     EXIT.
020200
020300*****************************************************************
020400*                     2100-BUSCA-LUNES                          *
020500*                                                               *
020600*    RETROCEDE DE A UN DIA CALENDARIO DESDE CTL-FECHA-HASTA     *
020700*    HASTA ENCONTRAR UN LUNES (DATU-DIA-SEMANA = 1).  EL TOPE   *
020800*    DE CT-TOPE-RETROCESO CUBRE EL CASO DE UN ERROR DE CALCULO  *
020900*    EN TKR090 QUE NUNCA DEVOLVIERA LUNES.                      *
021000*****************************************************************
021100 2100-BUSCA-LUNES.
021200
021300     INITIALIZE LK-TKRDATU0
021400
021500     SET DATU-88-DIA-SEMANA          TO TRUE
021600     MOVE WS-FECHA-PROCESA           TO DATU-FECHA
021700
021800     CALL 'TKR090' USING LK-TKRDATU0
021900
022000     IF DATU-DIA-SEMANA = 1
022100        SET SW-88-LUNES-ENCONTRADO   TO TRUE
022200        MOVE WS-FECHA-PROCESA        TO WS-FECHA-LUNES
022300     ELSE
022400        ADD CT-1                     TO CN-DIAS-RETROCEDIDOS
022500
022600        IF CN-DIAS-RETROCEDIDOS IS GREATER THAN CT-TOPE-RETROCESO
022700           DISPLAY 'TKR031 - ERROR: NO SE ENCONTRO LUNES EN '
022800                   CT-TOPE-RETROCESO ' RETROCESOS.'
022900           SET SW-88-LUNES-ENCONTRADO TO TRUE
023000        ELSE
023100           INITIALIZE LK-TKRDATU0
023200           SET DATU-88-SUMA-DIA      TO TRUE
023300           MOVE WS-FECHA-PROCESA     TO DATU-FECHA
023400           MOVE CT-MENOS-1           TO DATU-INCREMENTO
023500
023600           CALL 'TKR090' USING LK-TKRDATU0
023700
023800           MOVE DATU-FECHA           TO WS-FECHA-PROCESA
023900        END-IF
024000     END-IF.
024100
024200*****************************************************************
024300*                   2100-BUSCA-LUNES-EXIT                       *
024400*****************************************************************
024500 2100-BUSCA-LUNES-EXIT.
024600     EXIT.
024700
024800*****************************************************************
024900*                    2200-LISTA-SEMANA                          *
025000*                                                               *
025100*    AVANZA DESDE EL LUNES ENCONTRADO HASTA CTL-FECHA-HASTA,    *
025200*    INCLUSIVE, ESCRIBIENDO UN WORKDAY-ENTRY POR CADA DIA       *
025300*    HABIL DEL RANGO.                                          *
025400*****************************************************************
025500 2200-LISTA-SEMANA.
025600
025700     PERFORM 2210-VERIFICA-LABORABLE
025800        THRU 2210-VERIFICA-LABORABLE-EXIT
025900
026000     IF WS-FECHA-PROCESA IS EQUAL TO WS-FECHA-HASTA-SALVA
026100        SET SW-88-FIN-SEMANA-PROCESO TO TRUE
026200     ELSE
026300        PERFORM 2220-AVANZA-UN-DIA
026400           THRU 2220-AVANZA-UN-DIA-EXIT
026500     END-IF.
026600
026700*****************************************************************
026800*                  2200-LISTA-SEMANA-EXIT                       *
026900*****************************************************************
027000 2200-LISTA-SEMANA-EXIT.
027100     EXIT.
027200
027300*****************************************************************
027400*                2210-VERIFICA-LABORABLE                        *
027500*****************************************************************
027600 2210-VERIFICA-LABORABLE.
027700
027800     INITIALIZE LK-TKRDATU0
027900
028000     SET DATU-88-DIA-SEMANA          TO TRUE
028100     MOVE WS-FECHA-PROCESA           TO DATU-FECHA
028200
028300     CALL 'TKR090' USING LK-TKRDATU0
028400
028500     IF DATU-88-LABORABLE
028600        MOVE WS-FECHA-PROCESA        TO WD-DATE
028700        WRITE REG-WORKOUT
028800        ADD CT-1                     TO CN-DIAS-HABILES-ESCRITOS
028900        ADD CT-1                     TO WS77-DIAS-HABILES
029000     END-IF.
029100
029200*****************************************************************
029300*              2210-VERIFICA-LABORABLE-EXIT                     *
029400*****************************************************************
029500 2210-VERIFICA-LABORABLE-EXIT.
029600     EXIT.
029700
029800*****************************************************************
029900*                  2220-AVANZA-UN-DIA                           *
030000*****************************************************************
030100 2220-AVANZA-UN-DIA.
030200
030300     INITIALIZE LK-TKRDATU0
030400
030500     SET DATU-88-SUMA-DIA            TO TRUE
030600     MOVE WS-FECHA-PROCESA           TO DATU-FECHA
030700     MOVE CT-1                       TO DATU-INCREMENTO
030800
030900     CALL 'TKR090' USING LK-TKRDATU0
031000
031100     MOVE DATU-FECHA                 TO WS-FECHA-PROCESA.
031200
031300*****************************************************************
031400*                2220-AVANZA-UN-DIA-EXIT                        *
031500*****************************************************************
031600 2220-AVANZA-UN-DIA-EXIT.
031700     EXIT.
031800
031900*****************************************************************
032000*                              3000-FIN                         *
032100*****************************************************************
032200 3000-FIN.
032300
032400     PERFORM 3100-ESCRIBE-ESTADISTICAS
032500        THRU 3100-ESCRIBE-ESTADISTICAS-EXIT
032600
032700     CLOSE CONTROLIN
032800           WORKOUT
032900
033000     STOP RUN.
033100
033200*****************************************************************
033300*                     3100-ESCRIBE-ESTADISTICAS                 *
033400*****************************************************************
033500 3100-ESCRIBE-ESTADISTICAS.
033600
033700     DISPLAY '**************************************************'
033800     DISPLAY '*                 PROGRAMA TKR031                *'
033900     DISPLAY '*  LISTADO DE DIAS HABILES DE LA SEMANA - STATS  *'
034000     DISPLAY '* LUNES DE LA SEMANA     :' WS-FL-CCYY '-'
034100             WS-FL-MM '-' WS-FL-DD
034200     DISPLAY '* DIAS HABILES ESCRITOS  :' CN-DIAS-HABILES-ESCRITOS
034300     DISPLAY '* DIAS HABILES(77)       :' WS77-DIAS-HABILES
034400     DISPLAY '*                                                *'
034500     DISPLAY '**************************************************'.
034600
034700*****************************************************************
034800*                   3100-ESCRIBE-ESTADISTICAS-EXIT              *
034900*****************************************************************
035000 3100-ESCRIBE-ESTADISTICAS-EXIT.
035100     EXIT.
