000100*****************************************************************
000200*                                                               *
000300* NOMBRE DEL OBJETO:  TKRCTL00                                  *
000400*                                                               *
000500* DESCRIPCION:  AREA DE COMUNICACION ENTRE EL PASO BATCH DE      *
000600*               ACTUALIZACION DE LEGAJO MENSUAL (SRC-TKR010) Y  *
000700*               LA SUBRUTINA DE ACTUALIZACION DEL LEGAJO        *
000800*               (SRU-TKR110).  EL MAINLINE PASA LA MARCACION    *
000900*               A APLICAR Y LA SUBRUTINA DEVUELVE SI EL         *
001000*               INTERVALO QUEDO ABIERTO O CERRADO.              *
001100*                                                               *
001200* ------------------------------------------------------------ *
001300*                                                               *
001400*           LONGITUD : 024 POSICIONES.                         *
001500*           PREFIJO  : CTL-.                                   *
001600*                                                               *
001700*****************************************************************
001800 05  TKRCTL00.
001900*    MARCACION A APLICAR (ENTRADA A SRU-TKR110).
002000     10 CTL-PUNCH-DATE                     PIC 9(08).
002100     10 CTL-PUNCH-TIME                     PIC 9(04).
002200*    RESULTADO DE APLICAR LA MARCACION (SALIDA DE SRU-TKR110).
002300*    'A' SI LA MARCACION ABRIO UN INTERVALO NUEVO (ERA LA
002400*    ENTRADA DE UN TURNO); 'C' SI LA MARCACION CERRO EL ULTIMO
002500*    INTERVALO ABIERTO DEL DIA (ERA LA SALIDA DE UN TURNO).
002600*    VER LA REGLA DE ALTERNANCIA EN SRU-TKR110 4200-APLICA-PUNCH.
002700     10 CTL-RESULTADO                      PIC X(01).
002800        88 CTL-88-ABRIO                     VALUE 'A'.
002900        88 CTL-88-CERRO                      VALUE 'C'.
003000*    CODIGO DE RETORNO.  '00' LA MARCACION SE APLICO Y EL
003100*    LEGAJO QUEDO REESCRITO.  '10' EL LEGAJO DEL MES DE LA
003200*    MARCACION NO EXISTE TODAVIA (CONDICION DE ERROR: EL
003300*    LEGAJO DEBE HABER SIDO CREADO PREVIAMENTE POR SRC-TKR020).
003400     10 CTL-RETURN-CODE                    PIC X(02).
003500        88 CTL-88-OK                        VALUE '00'.
003600        88 CTL-88-SIN-LEGAJO                 VALUE '10'.
003700*    RESERVADO PARA USO FUTURO DE LA COMMAREA.
003800     10 FILLER                             PIC X(09).
