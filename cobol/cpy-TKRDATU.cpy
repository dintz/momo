000100*****************************************************************
000200*                                                               *
000300* NOMBRE DEL OBJETO:  TKRDATU0                                  *
000400*                                                               *
000500* DESCRIPCION:  AREA DE COMUNICACION ENTRE LOS PASOS BATCH DE   *
000600*               LISTADO DE DIAS HABILES EN RANGO Y DE LISTADO DE*
000700*               DIAS HABILES DE LA SEMANA (SRC-TKR030,          *
000800*               SRC-TKR031) Y LA SUBRUTINA COMPARTIDA DE CALCULO*
000900*               DE FECHAS (SRU-TKR090). UNA MISMA LLAMADA       *
001000*               RESUELVE TANTO EL DIA DE LA SEMANA DE UNA FECHA *
001100*               COMO EL AVANCE/RETROCESO DE UN DIA CALENDARIO,  *
001200*               SEGUN LA OPCION SOLICITADA.                     *
001300*                                                               *
001400* ------------------------------------------------------------ *
001500*                                                               *
001600*           LONGITUD : 018 POSICIONES.                         *
001700*           PREFIJO  : DATU-.                                  *
001800*                                                               *
001900*****************************************************************
002000 05  TKRDATU0.
002100*    OPCION SOLICITADA A LA SUBRUTINA.
002200*    'D' CALCULA EL DIA DE LA SEMANA DE DATU-FECHA.
002300*    'S' SUMA DATU-INCREMENTO DIAS CALENDARIO A DATU-FECHA Y
002400*        DEVUELVE EL RESULTADO EN LA MISMA DATU-FECHA.
002500     10 DATU-OPCION                        PIC X(01).
002600        88 DATU-88-DIA-SEMANA                VALUE 'D'.
002700        88 DATU-88-SUMA-DIA                   VALUE 'S'.
002800*    FECHA DE TRABAJO, FORMATO CCYYMMDD.  ENTRADA EN AMBAS
002900*    OPCIONES; TAMBIEN SALIDA CUANDO LA OPCION ES 'S'.
003000     10 DATU-FECHA                         PIC 9(08).
003100*    CANTIDAD DE DIAS CALENDARIO A SUMAR (OPCION 'S').  PUEDE
003200*    SER NEGATIVO PARA RETROCEDER (VER SRC-TKR031 2100-BUSCA-
003300*    LUNES, QUE RETROCEDE DE A UN DIA HASTA ENCONTRAR EL LUNES).
003400     10 DATU-INCREMENTO                    PIC S9(03).
003500*    DIA DE LA SEMANA DE DATU-FECHA (SALIDA DE LA OPCION 'D').
003600*    1=LUNES 2=MARTES 3=MIERCOLES 4=JUEVES 5=VIERNES 6=SABADO
003700*    7=DOMINGO.
003800     10 DATU-DIA-SEMANA                    PIC 9(01).
003900        88 DATU-88-LABORABLE                 VALUES 1 THRU 5.
004000        88 DATU-88-FIN-DE-SEMANA              VALUES 6 THRU 7.
004100*    RESERVADO PARA USO FUTURO DE LA COMMAREA.
004200     10 FILLER                             PIC X(05).
