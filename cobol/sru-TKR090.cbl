000100*****************************************************************
000200* Program name:    TKR090.                                     *
000300* Original author: MVIDELA.                                    *
000400*                                                               *
000500* Maintenence Log                                               *
000600* Date       Author        Maintenance Requirement.             *
000700* ---------- ------------  -------------------------------------*
000800* 14/03/1988 MVIDELA       Initial Version.                    *  TK-00014
000900* 02/09/1989 MVIDELA       Agrega opcion S (suma de dias).     *  TK-00031
001000* 17/11/1991 RSOSA         Corrige desborde de mes en          *  TK-00077
001100*                          2120-RETROCEDE-UN-DIA.              *  TK-00077
001200* 05/05/1994 CACUNA        Tabla de dias por mes puesta en     *  TK-00118
001300*                          WORKING-STORAGE (antes literal).    *  TK-00118
001400* 23/02/1996 LTORRES       Revision de bisiesto (regla de los  *  TK-00142
001500*                          cien/cuatrocientos anios).          *  TK-00142
001600* 11/01/1999 NALONSO       Revision Y2K: WS-FECHA-ANIO ya era  *  TK-00176
001700*                          de 4 posiciones, sin cambios de     *  TK-00176
001800*                          layout; se deja constancia de la    *  TK-00176
001900*                          revision en el legajo de cambios.   *  TK-00176
002000* 30/06/2000 GPAEZ         Se revisa la tabla de dias por mes   * TK-00195
002100*                          y el calculo de bisiesto a pedido    * TK-00195
002200*                          de AUDITORIA con motivo del cambio   * TK-00195
002300*                          de siglo: sin hallazgos, la rutina   * TK-00195
002400*                          ya contemplaba el 29/02/2000.        * TK-00195
002500*****************************************************************
002600*                                                               *
002700*          I D E N T I F I C A T I O N  D I V I S I O N         *
002800*                                                               *
002900*****************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.  TKR090.
003200 AUTHOR. MARCELO VIDELA.
003300 INSTALLATION. IBM Z/OS.
003400 DATE-WRITTEN. 14/03/1988.
003500 DATE-COMPILED. 30/06/2000.
003600 SECURITY. CONFIDENTIAL.
003700*****************************************************************
003800*                                                               *
003900*             E N V I R O N M E N T   D I V I S I O N           *
004000*                                                               *
004100*****************************************************************
004200 ENVIRONMENT DIVISION.
004300
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     CLASS TKR-CLASE-NUMERICA IS '0' THRU '9'.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000*    SUBRUTINA DE CALCULO, NO ABRE ARCHIVOS PROPIOS.
005100*****************************************************************
005200*                                                               *
005300*                      D A T A   D I V I S I O N                *
005400*                                                               *
005500*****************************************************************
005600 DATA DIVISION.
005700 WORKING-STORAGE SECTION.
005800
005900*****************************************************************
006000*                    DEFINICION DE CONSTANTES                   *
006100*****************************************************************
006200 01  CT-CONSTANTES.
006300     05 CT-1                          PIC 9(01) COMP VALUE 1.
006400     05 CT-7                          PIC 9(02) COMP VALUE 7.
006500     05 CT-BASE-POSITIVA              PIC 9(05) COMP VALUE 70000.
006600     05 FILLER                        PIC X(01).
006700
006800*****************************************************************
006900*                  DESGLOSE DE FECHA DE TRABAJO                 *
007000*                                                               *
007100*    WS-FECHA-WORK SE CARGA CON DATU-FECHA AL ENTRAR A CADA     *
007200*    OPCION Y SE DEVUELVE A DATU-FECHA AL SALIR.  LA REDEFINE   *
007300*    WS-FECHA-DESGLOSE PERMITE TRABAJAR POR SEPARADO EL ANIO,   *
007400*    EL MES Y EL DIA SIN DESARMAR EL CAMPO ORIGINAL.            *
007500*****************************************************************
007600 01  WS-FECHA-WORK                     PIC 9(08).
007700 01  WS-FECHA-DESGLOSE REDEFINES WS-FECHA-WORK.
007800     05 WS-FECHA-ANIO                  PIC 9(04).
007900     05 WS-FECHA-MES                   PIC 9(02).
008000     05 WS-FECHA-DIA                   PIC 9(02).
008100
008200*****************************************************************
008300*              AREA DE TRAZA PARA FECHA RECIBIDA                *
008400*                                                               *
008500*    WS-FECHA-RECIBIDA GUARDA EL DATO TAL COMO LLEGO, ANTES DE  *
008600*    LA VALIDACION NUMERICA, PARA PODER MOSTRAR EN EL AVISO DE  *
008700*    "NO NUMERICA" EN QUE TRAMO DEL CAMPO ESTA EL DATO MALO.    *
008800*****************************************************************
008900 01  WS-FECHA-RECIBIDA                 PIC X(08).
009000 01  WS-FECHA-RECIBIDA-R REDEFINES WS-FECHA-RECIBIDA.
009100     05 WS-FR-ANIO                     PIC X(04).
009200     05 WS-FR-MES                      PIC X(02).
009300     05 WS-FR-DIA                      PIC X(02).
009400
009500*****************************************************************
009600*              TABLA DE DIAS POR MES (ANIO NO BISIESTO)         *
009700*                                                               *
009800*    WS-TABLA-MESES-R REDEFINE LA TABLA DE FILLERS COMO UN      *
009900*    ARREGLO PARA PODER INDEXARLA POR NUMERO DE MES EN          *
010000*    2100-SUMA-DIA Y SUS SUBORDINADOS.                          *
010100*****************************************************************
010200 01  WS-TABLA-MESES.
010300     05 FILLER                         PIC 9(02) VALUE 31.
010400     05 FILLER                         PIC 9(02) VALUE 28.
010500     05 FILLER                         PIC 9(02) VALUE 31.
010600     05 FILLER                         PIC 9(02) VALUE 30.
010700     05 FILLER                         PIC 9(02) VALUE 31.
010800     05 FILLER                         PIC 9(02) VALUE 30.
010900     05 FILLER                         PIC 9(02) VALUE 31.
011000     05 FILLER                         PIC 9(02) VALUE 31.
011100     05 FILLER                         PIC 9(02) VALUE 30.
011200     05 FILLER                         PIC 9(02) VALUE 31.
011300     05 FILLER                         PIC 9(02) VALUE 30.
011400     05 FILLER                         PIC 9(02) VALUE 31.
011500 01  WS-TABLA-MESES-R REDEFINES WS-TABLA-MESES.
011600     05 WS-DIAS-MES OCCURS 12 TIMES    PIC 9(02).
011700
011800*****************************************************************
011900*                 VALORES INTERMEDIOS DE ZELLER                 *
012000*****************************************************************
012100 01  WS-ZELLER-AREA.
012200     05 WS-MES-AJUST                   PIC 9(02)  COMP.
012300     05 WS-ANIO-AJUST                  PIC 9(04)  COMP.
012400     05 WS-SIGLO                       PIC 9(02)  COMP.
012500     05 WS-ANIO-CORTO                  PIC 9(02)  COMP.
012600     05 WS-TERM-B                      PIC 9(03)  COMP.
012700     05 WS-TERM-D                      PIC 9(02)  COMP.
012800     05 WS-TERM-E                      PIC 9(02)  COMP.
012900     05 WS-H-BRUTO                     PIC 9(07)  COMP.
013000     05 WS-H-COCIENTE                  PIC 9(05)  COMP.
013100     05 WS-H-RESTO                     PIC 9(01)  COMP.
013200     05 FILLER                         PIC X(01).
013300
013400*****************************************************************
013500*                 VALORES PARA EL AVANCE DE FECHA                *
013600*****************************************************************
013700 01  WS-AVANCE-AREA.
013800     05 WS-CONTADOR-DIAS               PIC 9(05)  COMP.
013900     05 WS-DIAS-DEL-MES-EFECT          PIC 9(02)  COMP.
014000     05 WS-RESTO-4                     PIC 9(02)  COMP.
014100     05 WS-RESTO-100                   PIC 9(02)  COMP.
014200     05 WS-RESTO-400                   PIC 9(03)  COMP.
014300     05 WS-COCIENTE-AUX                PIC 9(07)  COMP.
014400     05 FILLER                         PIC X(01).
014500
014600*****************************************************************
014700*                    DEFINICION DE SWITCHES                     *
014800*****************************************************************
014900 01  SW-SWITCHES.
015000     05 SW-ANIO-BISIESTO              PIC X(01) VALUE 'N'.
015100        88 SI-ANIO-BISIESTO                      VALUE 'S'.
015200        88 NO-ANIO-BISIESTO                      VALUE 'N'.
015300     05 FILLER                        PIC X(01).
015400
015500*****************************************************************
015600*                                                               *
015700*                    L I N K A G E   S E C T I O N               *
015800*                                                               *
015900*****************************************************************
016000 LINKAGE SECTION.
016100 01  LK-TKRDATU0.
016200     COPY TKRDATU.
016300
016400*****************************************************************
016500*                                                               *
016600*              P R O C E D U R E   D I V I S I O N              *
016700*                                                               *
016800*****************************************************************
016900 PROCEDURE DIVISION USING LK-TKRDATU0.
017000
017100 0000-MAINLINE.
017200
017300     MOVE DATU-FECHA                  TO WS-FECHA-RECIBIDA
017400
017500     IF DATU-FECHA IS TKR-CLASE-NUMERICA
017600        EVALUATE TRUE
017700           WHEN DATU-88-DIA-SEMANA
017800              PERFORM 2000-DIA-SEMANA
017900                 THRU 2000-99-EXIT
018000           WHEN DATU-88-SUMA-DIA
018100              PERFORM 2100-SUMA-DIA
018200                 THRU 2100-99-EXIT
018300           WHEN OTHER
018400              DISPLAY 'TKR090 - OPCION DE FECHA INVALIDA: '
018500                      DATU-OPCION
018600        END-EVALUATE
018700     ELSE
018800        DISPLAY 'TKR090 - FECHA NO NUMERICA, ANIO: ' WS-FR-ANIO
018900                ' MES: ' WS-FR-MES ' DIA: ' WS-FR-DIA
019000     END-IF
019100
019200     GOBACK.
019300
019400*****************************************************************
019500*                        2000-DIA-SEMANA                        *
019600*                                                               *
019700*    CALCULA EL DIA DE LA SEMANA DE DATU-FECHA POR EL METODO    *
019800*    DE ZELLER.  H-RESTO 0=SABADO 1=DOMINGO 2=LUNES ... 6=      *
019900*    VIERNES; SE RECONVIERTE A LA CONVENCION DEL SISTEMA TKR    *
020000*    (1=LUNES ... 7=DOMINGO) EN 2050-CONVIERTE-RESULTADO.       *
020100*****************************************************************
020200 2000-DIA-SEMANA.
020300
020400     MOVE DATU-FECHA                  TO WS-FECHA-WORK
020500
020600     IF WS-FECHA-MES < 3
020700        COMPUTE WS-MES-AJUST  = WS-FECHA-MES + 12
020800        COMPUTE WS-ANIO-AJUST = WS-FECHA-ANIO - 1
020900     ELSE
021000        MOVE WS-FECHA-MES             TO WS-MES-AJUST
021100        MOVE WS-FECHA-ANIO            TO WS-ANIO-AJUST
021200     END-IF
021300
021400     DIVIDE WS-ANIO-AJUST BY 100
021500        GIVING WS-SIGLO
021600        REMAINDER WS-ANIO-CORTO
021700
021800     COMPUTE WS-TERM-B = (13 * (WS-MES-AJUST + 1)) / 5
021900     COMPUTE WS-TERM-D = WS-ANIO-CORTO / 4
022000     COMPUTE WS-TERM-E = WS-SIGLO / 4
022100
022200     COMPUTE WS-H-BRUTO = WS-FECHA-DIA + WS-TERM-B
022300                         + WS-ANIO-CORTO + WS-TERM-D + WS-TERM-E
022400                         - (2 * WS-SIGLO) + CT-BASE-POSITIVA
022500
022600     DIVIDE WS-H-BRUTO BY CT-7
022700        GIVING WS-H-COCIENTE
022800        REMAINDER WS-H-RESTO
022900
023000     PERFORM 2050-CONVIERTE-RESULTADO
023100        THRU 2050-99-EXIT.
023200
023300*****************************************************************
023400*                        2000-99-EXIT                           *
023500*****************************************************************
023600 2000-99-EXIT.
023700     EXIT.
023800
023900*****************************************************************
024000*                   2050-CONVIERTE-RESULTADO                    *
024100*****************************************************************
024200 2050-CONVIERTE-RESULTADO.
024300
024400     IF WS-H-RESTO = ZERO
024500        MOVE 6                         TO DATU-DIA-SEMANA
024600     ELSE
024700        COMPUTE DATU-DIA-SEMANA = WS-H-RESTO - CT-1
024800        IF DATU-DIA-SEMANA <= ZERO
024900           ADD CT-7                    TO DATU-DIA-SEMANA
025000        END-IF
025100     END-IF.
025200
025300*****************************************************************
025400*                     2050-99-EXIT                              *
025500*****************************************************************
025600 2050-99-EXIT.
025700     EXIT.
025800
025900*****************************************************************
026000*                         2100-SUMA-DIA                         *
026100*                                                               *
026200*    SUMA (O RESTA, SI DATU-INCREMENTO ES NEGATIVO) LA          *
026300*    CANTIDAD DE DIAS CALENDARIO INDICADA A DATU-FECHA, DE A    *
026400*    UN DIA POR VEZ.  EL AVANCE DE UN DIA SOLO Y EL RETROCESO   *
026500*    DE UN DIA SOLO SON PARRAFOS SEPARADOS PARA NO MEZCLAR LA   *
026600*    LOGICA DE FIN DE MES CON LA DE PRINCIPIO DE MES.           *
026700*****************************************************************
026800 2100-SUMA-DIA.
026900
027000     MOVE DATU-FECHA                  TO WS-FECHA-WORK
027100
027200     IF DATU-INCREMENTO >= ZERO
027300        MOVE DATU-INCREMENTO          TO WS-CONTADOR-DIAS
027400        PERFORM 2110-AVANZA-UN-DIA
027500           THRU 2110-99-EXIT
027600           WS-CONTADOR-DIAS TIMES
027700     ELSE
027800        COMPUTE WS-CONTADOR-DIAS = ZERO - DATU-INCREMENTO
027900        PERFORM 2120-RETROCEDE-UN-DIA
028000           THRU 2120-99-EXIT
028100           WS-CONTADOR-DIAS TIMES
028200     END-IF
028300
028400     MOVE WS-FECHA-WORK                TO DATU-FECHA.
028500
028600*****************************************************************
028700*                       2100-99-EXIT                            *
028800*****************************************************************
028900 2100-99-EXIT.
029000     EXIT.
029100
029200*****************************************************************
029300*                    2110-AVANZA-UN-DIA                         *
029400*****************************************************************
029500 2110-AVANZA-UN-DIA.
029600
029700     PERFORM 2130-CALCULA-BISIESTO
029800        THRU 2130-99-EXIT
029900
030000     MOVE WS-DIAS-MES (WS-FECHA-MES)  TO WS-DIAS-DEL-MES-EFECT
030100     IF WS-FECHA-MES = 2 AND SI-ANIO-BISIESTO
030200        ADD CT-1                      TO WS-DIAS-DEL-MES-EFECT
030300     END-IF
030400
030500     ADD CT-1                         TO WS-FECHA-DIA
030600
030700     IF WS-FECHA-DIA > WS-DIAS-DEL-MES-EFECT
030800        MOVE CT-1                     TO WS-FECHA-DIA
030900        ADD CT-1                      TO WS-FECHA-MES
031000        IF WS-FECHA-MES > 12
031100           MOVE CT-1                  TO WS-FECHA-MES
031200           ADD CT-1                   TO WS-FECHA-ANIO
031300        END-IF
031400     END-IF.
031500
031600*****************************************************************
031700*                    2110-99-EXIT                               *
031800*****************************************************************
031900 2110-99-EXIT.
032000     EXIT.
032100
032200*****************************************************************
032300*                   2120-RETROCEDE-UN-DIA                       *
032400*****************************************************************
032500 2120-RETROCEDE-UN-DIA.
032600
032700     IF WS-FECHA-DIA > CT-1
032800        SUBTRACT CT-1                 FROM WS-FECHA-DIA
032900     ELSE
033000        IF WS-FECHA-MES > CT-1
033100           SUBTRACT CT-1              FROM WS-FECHA-MES
033200        ELSE
033300           MOVE 12                    TO WS-FECHA-MES
033400           SUBTRACT CT-1              FROM WS-FECHA-ANIO
033500        END-IF
033600        PERFORM 2130-CALCULA-BISIESTO
033700           THRU 2130-99-EXIT
033800        MOVE WS-DIAS-MES (WS-FECHA-MES)
033900                                       TO WS-DIAS-DEL-MES-EFECT
034000        IF WS-FECHA-MES = 2 AND SI-ANIO-BISIESTO
034100           ADD CT-1                   TO WS-DIAS-DEL-MES-EFECT
034200        END-IF
034300        MOVE WS-DIAS-DEL-MES-EFECT    TO WS-FECHA-DIA
034400     END-IF.
034500
034600*****************************************************************
034700*                   2120-99-EXIT                                *
034800*****************************************************************
034900 2120-99-EXIT.
035000     EXIT.
035100
035200*****************************************************************
035300*                  2130-CALCULA-BISIESTO                        *
035400*                                                               *
035500*    REGLA DEL CALENDARIO GREGORIANO: BISIESTO SI ES DIVISIBLE  *
035600*    POR 4 Y (NO ES DIVISIBLE POR 100 O SI ES DIVISIBLE POR     *
035700*    400).  REVISADO POR LTORRES EN 1996 (VER LEGAJO DE         *
035800*    CAMBIOS); EL CHEQUEO DE SIGLO NO SE HABIA CONTEMPLADO EN   *
035900*    LA VERSION ORIGINAL DE 1988.                               *
036000*****************************************************************
036100 2130-CALCULA-BISIESTO.
036200
036300     SET NO-ANIO-BISIESTO             TO TRUE
036400
036500     DIVIDE WS-FECHA-ANIO BY 4
036600        GIVING WS-COCIENTE-AUX REMAINDER WS-RESTO-4
036700     IF WS-RESTO-4 = ZERO
036800        DIVIDE WS-FECHA-ANIO BY 100
036900           GIVING WS-COCIENTE-AUX REMAINDER WS-RESTO-100
037000        IF WS-RESTO-100 NOT = ZERO
037100           SET SI-ANIO-BISIESTO       TO TRUE
037200        ELSE
037300           DIVIDE WS-FECHA-ANIO BY 400
037400              GIVING WS-COCIENTE-AUX REMAINDER WS-RESTO-400
037500           IF WS-RESTO-400 = ZERO
037600              SET SI-ANIO-BISIESTO    TO TRUE
037700           END-IF
037800        END-IF
037900     END-IF.
038000
038100*****************************************************************
038200*                   2130-99-EXIT                                *
038300*****************************************************************
038400 2130-99-EXIT.
038500     EXIT.
