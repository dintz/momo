000100*****************************************************************
000200* Program name:    TKR095.                                     *
000300* Original author: MVIDELA.                                    *
000400*                                                               *
000500* Maintenence Log                                               *
000600* Date       Author        Maintenance Requirement.             *
000700* ---------- ------------  -------------------------------------*
000800* 22/06/1988 MVIDELA       Initial Version.                    *  TK-00019
000900* 09/02/1990 RSOSA         Distingue archivo de directorio      * TK-00045
001000*                          (antes solo devolvia existe/no       * TK-00045
001100*                          existe).                             * TK-00045
001200* 19/07/1997 LTORRES       Comentarios de uso para el llamador. * TK-00159
001300* 12/01/1999 NALONSO       Revision Y2K: TKR095 no maneja       * TK-00182
001400*                          fechas, sin cambios de layout; se    * TK-00182
001500*                          deja constancia de la revision en    * TK-00182
001600*                          el legajo de cambios.                * TK-00182
001700* 04/11/2003 GPAEZ         Se agrega el tercer codigo de        * TK-00220
001800*                          FSTA-ESTADO (ES-DIRECTORIO) al       * TK-00220
001900*                          comentario de uso, pedido por        * TK-00220
002000*                          GPAEZ al adaptar TKR020 para el      * TK-00220
002100*                          nuevo DISPLAY de ABEND por           * TK-00220
002200*                          legajo-directorio (ver TKR020).      * TK-00220
002300*****************************************************************
002400*                                                               *
002500*          I D E N T I F I C A T I O N  D I V I S I O N         *
002600*                                                               *
002700*****************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.  TKR095.
003000 AUTHOR. MARCELO VIDELA.
003100 INSTALLATION. IBM Z/OS.
003200 DATE-WRITTEN. 22/06/1988.
003300 DATE-COMPILED. 04/11/2003.
003400 SECURITY. CONFIDENTIAL.
003500*****************************************************************
003600*                                                               *
003700*             E N V I R O N M E N T   D I V I S I O N           *
003800*                                                               *
003900*****************************************************************
004000 ENVIRONMENT DIVISION.
004100
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     CLASS TKR-CLASE-NUMERICA IS '0' THRU '9'.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800*    SELECT DINAMICO SOBRE EL NOMBRE DE LEGAJO RECIBIDO, PARA
004900*    PROBAR SU EXISTENCIA CON UN OPEN DE PRUEBA.  NO SE USA
005000*    PARA LEER NI ESCRIBIR DATOS, SOLO PARA EL ESTADO DEL OPEN.
005100     SELECT LEGAJO-PRUEBA
005200            ASSIGN TO DYNAMIC WS-NOMBRE-ASSIGN
005300            ORGANIZATION IS LINE SEQUENTIAL
005400            FILE STATUS IS WS-FILE-STATUS.
005500*****************************************************************
005600*                                                               *
005700*                      D A T A   D I V I S I O N                *
005800*                                                               *
005900*****************************************************************
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  LEGAJO-PRUEBA.
006300 01  REG-LEGAJO-PRUEBA                PIC X(08).
006400
006500 WORKING-STORAGE SECTION.
006600
006700*****************************************************************
006800*                    DEFINICION DE CONSTANTES                   *
006900*****************************************************************
007000 01  CT-CONSTANTES.
007100     05 CT-STATUS-OK                  PIC X(02) VALUE '00'.
007200     05 CT-STATUS-NO-EXISTE           PIC X(02) VALUE '35'.
007300     05 CT-STATUS-ES-DIRECTORIO       PIC X(02) VALUE '37'.
007400     05 FILLER                        PIC X(01).
007500
007600*****************************************************************
007700*                DEFINICION DE AREA DE ASSIGN                   *
007800*                                                               *
007900*    WS-NOMBRE-ASSIGN-R REDEFINE EL NOMBRE RECIBIDO PARA PODER  *
008000*    VALIDAR QUE NO VENGA EN BLANCO ANTES DE INTENTAR EL OPEN   *
008100*    DE PRUEBA.                                                 *
008200*****************************************************************
008300 01  WS-NOMBRE-ASSIGN                 PIC X(44).
008400 01  WS-NOMBRE-ASSIGN-R REDEFINES WS-NOMBRE-ASSIGN.
008500     05 WS-NOMBRE-PRIMER-BYTE         PIC X(01).
008600     05 FILLER                        PIC X(43).
008700*****************************************************************
008800*    WS-NOMBRE-ASSIGN-R2 DESGLOSA EL AGNO Y MES DEL NOMBRE DE   *
008900*    LEGAJO (FORMATO LEGAJO.CCYY.MM) PARA EL AVISO DE STATUS    *
009000*    INESPERADO EN 2000-EVALUA-STATUS.                         *
009100*****************************************************************
009200 01  WS-NOMBRE-ASSIGN-R2 REDEFINES WS-NOMBRE-ASSIGN.
009300     05 WS-NA-BASE                    PIC X(07).
009400     05 WS-NA-CCYY                    PIC X(04).
009500     05 WS-NA-PUNTO                   PIC X(01).
009600     05 WS-NA-MM                      PIC X(02).
009700     05 FILLER                        PIC X(30).
009800
009900*****************************************************************
010000*                 DEFINICION DE FILE STATUS                     *
010100*                                                               *
010200*    WS-FILE-STATUS-R REDEFINE EL STATUS DE DOS POSICIONES EN   *
010300*    SUS DOS BYTES COMPONENTES PARA PODER EVALUAR POR SEPARADO  *
010400*    LA CLASE DE CONDICION (PRIMER BYTE) Y EL DETALLE DEL       *
010500*    COMPILADOR (SEGUNDO BYTE) SIN DESARMAR LA COMPARACION DE   *
010600*    DOS POSICIONES QUE USA EL RESTO DEL PROGRAMA.              *
010700*****************************************************************
010800 01  WS-FILE-STATUS                   PIC X(02).
010900 01  WS-FILE-STATUS-R REDEFINES WS-FILE-STATUS.
011000     05 WS-FILE-STATUS-CLASE          PIC X(01).
011100     05 WS-FILE-STATUS-DETALLE        PIC X(01).
011200
011300*****************************************************************
011400*                                                               *
011500*                    L I N K A G E   S E C T I O N               *
011600*                                                               *
011700*****************************************************************
011800 LINKAGE SECTION.
011900 01  LK-TKRFSTA0.
012000     COPY TKRFSTA.
012100
012200*****************************************************************
012300*                                                               *
012400*              P R O C E D U R E   D I V I S I O N              *
012500*                                                               *
012600*    EL LLAMADOR CARGA FSTA-NOMBRE-LEGAJO Y LLAMA A TKR095; LA  *
012700*    SUBRUTINA INTENTA UN OPEN INPUT DE PRUEBA SOBRE ESE        *
012800*    NOMBRE Y DEVUELVE EN FSTA-ESTADO CUAL DE LOS TRES CASOS    *
012900*    SE PRESENTO, SEGUN EL FILE STATUS DEVUELTO POR EL OPEN.    *
013000*    NO DEJA EL ARCHIVO ABIERTO EN NINGUN CASO.                 *
013100*****************************************************************
013200 PROCEDURE DIVISION USING LK-TKRFSTA0.
013300
013400 0000-MAINLINE.
013500
013600     IF FSTA-NOMBRE-LEGAJO IS TKR-CLASE-NUMERICA
013700        DISPLAY 'TKR095 - AVISO: NOMBRE DE LEGAJO TODO '
013800                'NUMERICO, SE VERIFICA IGUAL'
013900     END-IF
014000
014100     PERFORM 1000-PRUEBA-OPEN
014200        THRU 1000-99-EXIT
014300
014400     PERFORM 2000-EVALUA-STATUS
014500        THRU 2000-99-EXIT
014600
014700     GOBACK.
014800
014900*****************************************************************
015000*                      1000-PRUEBA-OPEN                         *
015100*****************************************************************
015200 1000-PRUEBA-OPEN.
015300
015400     MOVE FSTA-NOMBRE-LEGAJO          TO WS-NOMBRE-ASSIGN
015500
015600     OPEN INPUT LEGAJO-PRUEBA
015700
015800     IF WS-FILE-STATUS-CLASE NOT = '3'
015900        CLOSE LEGAJO-PRUEBA
016000     END-IF.
016100
016200*****************************************************************
016300*                      1000-99-EXIT                             *
016400*****************************************************************
016500 1000-99-EXIT.
016600     EXIT.
016700
016800*****************************************************************
016900*                    2000-EVALUA-STATUS                         *
017000*****************************************************************
017100 2000-EVALUA-STATUS.
017200
017300     EVALUATE WS-FILE-STATUS
017400        WHEN CT-STATUS-OK
017500           SET FSTA-88-ES-ARCHIVO     TO TRUE
017600        WHEN CT-STATUS-NO-EXISTE
017700           SET FSTA-88-NO-EXISTE      TO TRUE
017800        WHEN CT-STATUS-ES-DIRECTORIO
017900           SET FSTA-88-ES-DIRECTORIO  TO TRUE
018000        WHEN OTHER
018100           DISPLAY 'TKR095 - FILE STATUS INESPERADO: '
018200                   WS-FILE-STATUS ' LEGAJO ANIO/MES: '
018300                   WS-NA-CCYY '/' WS-NA-MM
018400           SET FSTA-88-NO-EXISTE      TO TRUE
018500     END-EVALUATE.
018600
018700*****************************************************************
018800*                    2000-99-EXIT                               *
018900*****************************************************************
019000 2000-99-EXIT.
019100     EXIT.
