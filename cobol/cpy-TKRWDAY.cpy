000100*****************************************************************
000200*                                                               *
000300* NOMBRE DEL OBJETO:  TKRWDAY0                                  *
000400*                                                               *
000500* DESCRIPCION:  LAYOUT DE UNA SALIDA DE DIA HABIL               *
000600*               (WORKDAY-ENTRY). LO ESCRIBEN LOS PASOS DE       *
000700*               LISTADO DE DIAS HABILES EN RANGO Y DE LISTADO DE*
000800*               DIAS HABILES DE LA SEMANA, UN REGISTRO POR CADA *
000900*               DIA HABIL (LUNES A VIERNES) DENTRO DEL RANGO    *
001000*               SOLICITADO.                                     *
001100*                                                               *
001200* ------------------------------------------------------------ *
001300*                                                               *
001400*           LONGITUD : 08 POSICIONES.                          *
001500*           PREFIJO  : WD-.                                    *
001600*                                                               *
001700*****************************************************************
001800 05  TKRWDAY0.
001900*    FECHA DEL DIA HABIL, FORMATO CCYYMMDD.
002000     10 WD-DATE                            PIC 9(08).
