000100*****************************************************************
000200* Program name:    TKR110.                                     *
000300* Original author: MVIDELA.                                    *
000400*                                                               *
000500* Maintenence Log                                               *
000600* Date       Author        Maintenance Requirement.             *
000700* ---------- ------------  -------------------------------------*
000800* 30/08/1988 MVIDELA       Initial Version.                    *  TK-00022
000900* 12/04/1990 RSOSA         Reescritura total del legajo al      * TK-00051
001000*                          final del proceso (antes se          * TK-00051
001100*                          intentaba REWRITE en el lugar).       *TK-00051
001200* 25/10/1993 CACUNA        Agrega alta de dia nuevo ordenado    * TK-00109
001300*                          (4400-AGREGA-DIA) cuando la          * TK-00109
001400*                          marcacion es de un dia no cargado.   * TK-00109
001500* 08/06/1995 LTORRES       OJO: la busqueda de "dia ya          * TK-00128
001600*                          cargado" en 2100-BUSCA-DIA solo      * TK-00128
001700*                          mira el ultimo dia del legajo, no    * TK-00128
001800*                          todo el legajo.  SE DEJA ASI A       * TK-00128
001900*                          PEDIDO DE SISTEMAS: NO TOCAR.        * TK-00128
002000* 19/01/1999 NALONSO       Revision Y2K del legajo: MR-MONTH y  * TK-00177
002100*                          LR-MONTH ya manejaban el siglo en    * TK-00177
002200*                          4 posiciones, sin cambios de layout. * TK-00177
002300* 14/03/2001 CACUNA        Se habia cambiado 4400-AGREGA-DIA    * TK-00201
002400*                          para recorrer todo el legajo y       * TK-00201
002500*                          reutilizar el dia si ya existia en   * TK-00201
002600*                          otra posicion.  REVERTIDO A PEDIDO   * TK-00201
002700*                          DE SISTEMAS, MISMO CRITERIO QUE      * TK-00201
002800*                          TK-00128: el alta de dia nuevo debe  * TK-00201
002900*                          hacerse igual que antes, sin buscar  * TK-00201
003000*                          el dia en todo el legajo.            * TK-00201
003100* 09/09/2003 GPAEZ         2070-LEE-INTERVALO ahora chequea el  * TK-00219
003200*                          FILE STATUS de cada READ de          * TK-00219
003300*                          intervalo y cuenta los truncos en    * TK-00219
003400*                          WS77-INTERVALOS-TRUNCOS (antes un    * TK-00219
003500*                          legajo truncado podia hacer ABEND    * TK-00219
003600*                          silencioso en medio de la corrida).  * TK-00219
003700*****************************************************************
003800*                                                               *
003900*          I D E N T I F I C A T I O N  D I V I S I O N         *
004000*                                                               *
004100*****************************************************************
004200 IDENTIFICATION DIVISION.
004300 PROGRAM-ID.  TKR110.
004400 AUTHOR. MARCELO VIDELA.
004500 INSTALLATION. IBM Z/OS.
004600 DATE-WRITTEN. 30/08/1988.
004700 DATE-COMPILED. 09/09/2003.
004800 SECURITY. CONFIDENTIAL.
004900*****************************************************************
005000*                                                               *
005100*             E N V I R O N M E N T   D I V I S I O N           *
005200*                                                               *
005300*****************************************************************
005400 ENVIRONMENT DIVISION.
005500
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     CLASS TKR-CLASE-NUMERICA IS '0' THRU '9'.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200*    EL LEGAJO DEL MES SE ABRE Y SE CIERRA DOS VECES EN CADA
006300*    LLAMADA: UNA VEZ COMO INPUT PARA CARGARLO COMPLETO EN
006400*    MEMORIA (WS-TKRMREC0) Y UNA SEGUNDA VEZ COMO OUTPUT PARA
006500*    REESCRIBIRLO COMPLETO CON LA MARCACION YA APLICADA.
006600     SELECT LEGAJO
006700            ASSIGN TO DYNAMIC WS-NOMBRE-ASSIGN
006800            ORGANIZATION IS SEQUENTIAL
006900            FILE STATUS IS WS-FILE-STATUS.
007000*****************************************************************
007100*                                                               *
007200*                      D A T A   D I V I S I O N                *
007300*                                                               *
007400*****************************************************************
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  LEGAJO
007800     RECORDING MODE IS F
007900     BLOCK CONTAINS 0 RECORDS
008000     RECORD CONTAINS 8 CHARACTERS.
008100     COPY TKRLDGR.
008200
008300 WORKING-STORAGE SECTION.
008400
008500*****************************************************************
008600*                    DEFINICION DE CONSTANTES                   *
008700*****************************************************************
008800 01  CT-CONSTANTES.
008900     05 CT-1                          PIC 9(01) COMP VALUE 1.
009000     05 CT-0                          PIC 9(01) COMP VALUE 0.
009100     05 CT-STATUS-OK                  PIC X(02) VALUE '00'.
009200     05 FILLER                        PIC X(01).
009300
009400*****************************************************************
009500*                DEFINICION DE AREA DE ASSIGN                   *
009600*****************************************************************
009700 01  WS-NOMBRE-ASSIGN                 PIC X(44).
009800 01  WS-FILE-STATUS                   PIC X(02).
009900
010000*    CUENTA LOS INTERVALOS QUE 2070-LEE-INTERVALO NO PUDO LEER
010100*    POR LEGAJO TRUNCADO (VER TK-00219).  SE REPORTA EN EL
010200*    MISMO DISPLAY DE ERROR, NO HAY RESUMEN DE FIN DE CORRIDA
010300*    EN ESTA SUBRUTINA PORQUE LA LLAMA TKR010 POR MARCACION.
010400 77  WS77-INTERVALOS-TRUNCOS          PIC 9(05) COMP VALUE ZERO.
010500
010600*****************************************************************
010700*              DESGLOSE DE LA FECHA DE MARCACION                *
010800*                                                               *
010900*    WS-FECHA-PUNCH-D REDEFINE LA FECHA DE LA MARCACION PARA    *
011000*    EXTRAER EL DIA DEL MES, QUE ES LA CLAVE DE BUSQUEDA         *
011100*    DENTRO DEL LEGAJO (VER NOTA DE 4 POSICIONES EN TKRDREC0).   *
011200*****************************************************************
011300 01  WS-FECHA-PUNCH-WORK               PIC 9(08).
011400 01  WS-FECHA-PUNCH-D REDEFINES WS-FECHA-PUNCH-WORK.
011500     05 WS-FECHA-PUNCH-ANIO-MES        PIC 9(06).
011600     05 WS-FECHA-PUNCH-DIA             PIC 9(02).
011700
011800*****************************************************************
011900*                    AREA DE TRABAJO EN MEMORIA                 *
012000*****************************************************************
012100 01  WS-TKRMREC0.
012200     COPY TKRMREC.
012300
012400*****************************************************************
012500*                     INDICES Y SUBINDICES                      *
012600*                                                               *
012700*    NO SE USA INDEXED BY/SEARCH: LOS SUBINDICES SON CAMPOS     *
012800*    COMP DE WORKING-STORAGE, RECORRIDOS CON PERFORM VARYING,   *
012900*    SEGUN LA COSTUMBRE DEL DEPARTAMENTO PARA TABLAS CHICAS.    *
013000*****************************************************************
013100 01  WS-INDICES.
013200     05 WS-SUB-DIA                    PIC 9(02) COMP.
013300     05 WS-SUB-REG                    PIC 9(02) COMP.
013400     05 WS-DIA-PROCESA                PIC 9(02) COMP.
013500     05 WS-REG-PROCESA                PIC 9(02) COMP.
013600     05 WS-DIA-MARCACION              PIC 9(04) COMP.
013700     05 WS-INDICE-INSERCION           PIC 9(02) COMP.
013800     05 WS-SUB-DESPLAZA               PIC 9(02) COMP.
013900     05 FILLER                        PIC X(01).
014000
014100*****************************************************************
014200*                 AREA DE CALCULO DE DURACION                   *
014300*****************************************************************
014400 01  WS-CALC-AREA.
014500     05 WS-CALC-MIN-START             PIC 9(04) COMP.
014600     05 WS-CALC-MIN-STOP              PIC 9(04) COMP.
014700     05 WS-CALC-DURACION              PIC 9(04) COMP.
014800     05 WS-CALC-COCIENTE              PIC 9(02) COMP.
014900     05 WS-CALC-RESTO                 PIC 9(02) COMP.
015000     05 WS-ACUM-DURACION              PIC 9(04) COMP.
015100     05 FILLER                        PIC X(01).
015200
015300*****************************************************************
015400*                    DEFINICION DE SWITCHES                     *
015500*****************************************************************
015600 01  SW-SWITCHES.
015700     05 SW-DIA-ENCONTRADO             PIC X(01) VALUE 'N'.
015800        88 SI-DIA-ENCONTRADO                     VALUE 'S'.
015900        88 NO-DIA-ENCONTRADO                     VALUE 'N'.
016000     05 FILLER                        PIC X(01).
016100
016200*****************************************************************
016300*                                                               *
016400*                    L I N K A G E   S E C T I O N               *
016500*                                                               *
016600*****************************************************************
016700 LINKAGE SECTION.
016800 01  LK-NOMBRE-LEGAJO                 PIC X(44).
016900 01  LK-TKRCTL0.
017000     COPY TKRCTL.
017100
017200*****************************************************************
017300*                                                               *
017400*              P R O C E D U R E   D I V I S I O N              *
017500*                                                               *
017600*    APLICA UNA UNICA MARCACION (CTL-PUNCH-DATE/CTL-PUNCH-TIME) *
017700*    AL LEGAJO CUYO NOMBRE RECIBE EN LK-NOMBRE-LEGAJO, LO        *
017800*    REESCRIBE COMPLETO Y DEVUELVE EL RESULTADO EN LK-TKRCTL0.  *
017900*****************************************************************
018000 PROCEDURE DIVISION USING LK-NOMBRE-LEGAJO LK-TKRCTL0.
018100
018200 0000-MAINLINE.
018300
018400     PERFORM 1000-INICIO
018500        THRU 1000-99-EXIT
018600
018700     IF CTL-88-SIN-LEGAJO
018800        DISPLAY 'TKR110 - NO EXISTE EL LEGAJO: '
018900                LK-NOMBRE-LEGAJO
019000     ELSE
019100        PERFORM 2000-PROCESS
019200           THRU 2000-99-EXIT
019300        SET CTL-88-OK                 TO TRUE
019400     END-IF
019500
019600     GOBACK.
019700
019800*****************************************************************
019900*                         1000-INICIO                           *
020000*****************************************************************
020100 1000-INICIO.
020200
020300     MOVE LK-NOMBRE-LEGAJO            TO WS-NOMBRE-ASSIGN
020400     MOVE CTL-PUNCH-DATE              TO WS-FECHA-PUNCH-WORK
020500     MOVE WS-FECHA-PUNCH-DIA          TO WS-DIA-MARCACION
020600
020700     OPEN INPUT LEGAJO
020800
020900     IF WS-FILE-STATUS NOT = CT-STATUS-OK
021000        SET CTL-88-SIN-LEGAJO         TO TRUE
021100     END-IF.
021200
021300*****************************************************************
021400*                        1000-99-EXIT                           *
021500*****************************************************************
021600 1000-99-EXIT.
021700     EXIT.
021800
021900*****************************************************************
022000*                         2000-PROCESS                          *
022100*****************************************************************
022200 2000-PROCESS.
022300
022400     PERFORM 2050-LEE-LEGAJO THRU 2050-99-EXIT
022500
022600     PERFORM 2100-BUSCA-DIA
022700        THRU 2100-99-EXIT
022800
022900     IF SI-DIA-ENCONTRADO
023000        PERFORM 2200-ACTUALIZA-DIA
023100           THRU 2200-99-EXIT
023200     ELSE
023300        PERFORM 4400-AGREGA-DIA
023400           THRU 4400-99-EXIT
023500     END-IF
023600
023700     PERFORM 2300-REESCRIBE-LEDGER
023800        THRU 2300-99-EXIT.
023900
024000*****************************************************************
024100*                        2000-99-EXIT                           *
024200*****************************************************************
024300 2000-99-EXIT.
024400     EXIT.
024500
024600*****************************************************************
024700*                       2050-LEE-LEGAJO                         *
024800*                                                               *
024900*    CARGA EL LEGAJO COMPLETO EN WS-TKRMREC0.  EL PRIMER        *
025000*    REGISTRO FISICO ES SIEMPRE EL ENCABEZADO DE MES; LUEGO,    *
025100*    POR CADA DIA, UN ENCABEZADO DE DIA SEGUIDO DE SUS          *
025200*    INTERVALOS (VER TKRLDGR0).                                *
025300*****************************************************************
025400 2050-LEE-LEGAJO.
025500
025600     READ LEGAJO
025700     MOVE LR-MONTH                    TO MR-MONTH
025800     MOVE LR-MONTH-DAY-COUNT          TO MR-DAY-COUNT
025900
026000     PERFORM 2060-LEE-DIA
026100        THRU 2060-99-EXIT
026200        VARYING WS-SUB-DIA FROM 1 BY 1
026300        UNTIL WS-SUB-DIA > MR-DAY-COUNT.
026400
026500*****************************************************************
026600*                       2050-99-EXIT                            *
026700*****************************************************************
026800 2050-99-EXIT.
026900     EXIT.
027000
027100*****************************************************************
027200*                        2060-LEE-DIA                           *
027300*****************************************************************
027400 2060-LEE-DIA.
027500
027600     READ LEGAJO
027700     MOVE LR-DAY                      TO MR-DAYS-DAY (WS-SUB-DIA)
027800     MOVE LR-DAY-RECORD-COUNT
027900                          TO MR-DAYS-RECORD-COUNT (WS-SUB-DIA)
028000
028100     PERFORM 2070-LEE-INTERVALO
028200        THRU 2070-99-EXIT
028300        VARYING WS-SUB-REG FROM 1 BY 1
028400        UNTIL WS-SUB-REG > MR-DAYS-RECORD-COUNT (WS-SUB-DIA)
028500
028600     MOVE WS-SUB-DIA                  TO WS-DIA-PROCESA
028700     PERFORM 4300-SUMA-DURACION
028800        THRU 4300-99-EXIT.
028900
029000*****************************************************************
029100*                       2060-99-EXIT                            *
029200*****************************************************************
029300 2060-99-EXIT.
029400     EXIT.
029500
029600*****************************************************************
029700*                     2070-LEE-INTERVALO                        *
029800*****************************************************************
029900 2070-LEE-INTERVALO.
030000
030100     READ LEGAJO
030200
030300     IF WS-FILE-STATUS NOT = CT-STATUS-OK
030400        ADD CT-1                TO WS77-INTERVALOS-TRUNCOS
030500        DISPLAY 'TKR110 - ERROR DE READ EN LEGAJO (INTERVALO), '
030600                'STATUS: ' WS-FILE-STATUS
030700                ' TRUNCOS: ' WS77-INTERVALOS-TRUNCOS
030800        GO TO 2070-99-EXIT
030900     END-IF
031000
031100     MOVE LR-START-TIME
031200         TO MR-DAYS-START-TIME (WS-SUB-DIA WS-SUB-REG)
031300     MOVE LR-STOP-TIME
031400         TO MR-DAYS-STOP-TIME (WS-SUB-DIA WS-SUB-REG).
031500
031600*****************************************************************
031700*                      2070-99-EXIT                             *
031800*****************************************************************
031900 2070-99-EXIT.
032000     EXIT.
032100
032200*****************************************************************
032300*                       2100-BUSCA-DIA                          *
032400*                                                               *
032500*    OJO: ESTA BUSQUEDA NO RECORRE TODO EL LEGAJO.  SOLO        *
032600*    COMPARA LA MARCACION CONTRA EL ULTIMO DIA CARGADO          *
032700*    (MR-DAY-COUNT).  ES ASI DESDE EL ORIGEN DEL PROGRAMA Y     *
032800*    SISTEMAS PIDIO EXPRESAMENTE NO CAMBIARLO (VER LEGAJO DE    *
032900*    CAMBIOS, LTORRES 08/06/1995).  SI ESTE CHEQUEO NO          *
033000*    ENCUENTRA EL DIA, 4400-AGREGA-DIA INSERTA UN DIA NUEVO     *
033100*    SIN VOLVER A BUSCARLO EN EL RESTO DEL LEGAJO: VER TK-00201 *
033200*    (SE PROBO CAMBIAR ESO Y SE REVIRTIO A PEDIDO DE SISTEMAS). *
033300*****************************************************************
033400 2100-BUSCA-DIA.
033500
033600     SET NO-DIA-ENCONTRADO            TO TRUE
033700
033800     IF MR-DAY-COUNT > 0
033900        IF MR-DAYS-DAY (MR-DAY-COUNT) = WS-DIA-MARCACION
034000           SET SI-DIA-ENCONTRADO      TO TRUE
034100           MOVE MR-DAY-COUNT          TO WS-DIA-PROCESA
034200        END-IF
034300     END-IF.
034400
034500*****************************************************************
034600*                       2100-99-EXIT                            *
034700*****************************************************************
034800 2100-99-EXIT.
034900     EXIT.
035000
035100*****************************************************************
035200*                     2200-ACTUALIZA-DIA                        *
035300*****************************************************************
035400 2200-ACTUALIZA-DIA.
035500
035600     PERFORM 4200-APLICA-PUNCH
035700        THRU 4200-99-EXIT
035800
035900     PERFORM 4300-SUMA-DURACION
036000        THRU 4300-99-EXIT.
036100
036200*****************************************************************
036300*                      2200-99-EXIT                             *
036400*****************************************************************
036500 2200-99-EXIT.
036600     EXIT.
036700
036800*****************************************************************
036900*                   2300-REESCRIBE-LEDGER                       *
037000*****************************************************************
037100 2300-REESCRIBE-LEDGER.
037200
037300     CLOSE LEGAJO
037400
037500     OPEN OUTPUT LEGAJO
037600
037700     MOVE MR-MONTH                    TO LR-MONTH
037800     MOVE MR-DAY-COUNT                TO LR-MONTH-DAY-COUNT
037900     WRITE LR-LEDGER-RECORD
038000
038100     PERFORM 2310-ESCRIBE-DIA
038200        THRU 2310-99-EXIT
038300        VARYING WS-SUB-DIA FROM 1 BY 1
038400        UNTIL WS-SUB-DIA > MR-DAY-COUNT
038500
038600     CLOSE LEGAJO.
038700
038800*****************************************************************
038900*                    2300-99-EXIT                               *
039000*****************************************************************
039100 2300-99-EXIT.
039200     EXIT.
039300
039400*****************************************************************
039500*                     2310-ESCRIBE-DIA                          *
039600*****************************************************************
039700 2310-ESCRIBE-DIA.
039800
039900     MOVE MR-DAYS-DAY (WS-SUB-DIA)    TO LR-DAY
040000     MOVE MR-DAYS-RECORD-COUNT (WS-SUB-DIA)
040100                                       TO LR-DAY-RECORD-COUNT
040200     WRITE LR-LEDGER-RECORD
040300
040400     PERFORM 2320-ESCRIBE-INTERVALO
040500        THRU 2320-99-EXIT
040600        VARYING WS-SUB-REG FROM 1 BY 1
040700        UNTIL WS-SUB-REG > MR-DAYS-RECORD-COUNT (WS-SUB-DIA).
040800
040900*****************************************************************
041000*                    2310-99-EXIT                               *
041100*****************************************************************
041200 2310-99-EXIT.
041300     EXIT.
041400
041500*****************************************************************
041600*                   2320-ESCRIBE-INTERVALO                      *
041700*****************************************************************
041800 2320-ESCRIBE-INTERVALO.
041900
042000     MOVE MR-DAYS-START-TIME (WS-SUB-DIA WS-SUB-REG)
042100                                       TO LR-START-TIME
042200     MOVE MR-DAYS-STOP-TIME (WS-SUB-DIA WS-SUB-REG)
042300                                       TO LR-STOP-TIME
042400     WRITE LR-LEDGER-RECORD.
042500
042600*****************************************************************
042700*                   2320-99-EXIT                                *
042800*****************************************************************
042900 2320-99-EXIT.
043000     EXIT.
043100
043200*****************************************************************
043300*                     4100-CALC-DURACION                        *
043400*                                                               *
043500*    SUMA A WS-ACUM-DURACION LA DURACION, EN MINUTOS, DEL       *
043600*    INTERVALO (WS-DIA-PROCESA, WS-REG-PROCESA).  UN INTERVALO  *
043700*    ABIERTO (STOP-TIME EN CERO) NO APORTA DURACION: NO SE       *
043800*    ESTIMA NI SE REDONDEA NADA.                                *
043900*****************************************************************
044000 4100-CALC-DURACION.
044100
044200     IF MR-DAYS-STOP-TIME (WS-DIA-PROCESA WS-REG-PROCESA) = 0
044300        CONTINUE
044400     ELSE
044500        DIVIDE MR-DAYS-START-TIME (WS-DIA-PROCESA WS-REG-PROCESA)
044600           BY 100
044700           GIVING WS-CALC-COCIENTE
044800           REMAINDER WS-CALC-RESTO
044900        COMPUTE WS-CALC-MIN-START = (WS-CALC-COCIENTE * 60)
045000                                   +  WS-CALC-RESTO
045100
045200        DIVIDE MR-DAYS-STOP-TIME (WS-DIA-PROCESA WS-REG-PROCESA)
045300           BY 100
045400           GIVING WS-CALC-COCIENTE
045500           REMAINDER WS-CALC-RESTO
045600        COMPUTE WS-CALC-MIN-STOP = (WS-CALC-COCIENTE * 60)
045700                                  +  WS-CALC-RESTO
045800
045900        COMPUTE WS-CALC-DURACION = WS-CALC-MIN-STOP
046000                                  - WS-CALC-MIN-START
046100        ADD WS-CALC-DURACION          TO WS-ACUM-DURACION
046200     END-IF.
046300
046400*****************************************************************
046500*                     4100-99-EXIT                              *
046600*****************************************************************
046700 4100-99-EXIT.
046800     EXIT.
046900
047000*****************************************************************
047100*                     4200-APLICA-PUNCH                         *
047200*                                                               *
047300*    ALTERNA ENTRADA/SALIDA DENTRO DEL DIA WS-DIA-PROCESA.  SI  *
047400*    NO HAY INTERVALO ABIERTO, LA MARCACION ABRE UNO NUEVO; SI  *
047500*    EL ULTIMO INTERVALO DEL DIA ESTA ABIERTO, LA MARCACION LO  *
047600*    CIERRA.  NUNCA SE MIRA NADA ANTERIOR AL ULTIMO INTERVALO.  *
047700*****************************************************************
047800 4200-APLICA-PUNCH.
047900
048000     IF MR-DAYS-RECORD-COUNT (WS-DIA-PROCESA) = 0
048100        PERFORM 4210-ABRE-NUEVO-INTERVALO
048200           THRU 4210-99-EXIT
048300     ELSE
048400        MOVE MR-DAYS-RECORD-COUNT (WS-DIA-PROCESA)
048500                                       TO WS-REG-PROCESA
048600        IF MR-DAYS-STOP-TIME (WS-DIA-PROCESA WS-REG-PROCESA)
048700           NOT = 0
048800           PERFORM 4210-ABRE-NUEVO-INTERVALO
048900              THRU 4210-99-EXIT
049000        ELSE
049100           MOVE CTL-PUNCH-TIME
049200             TO MR-DAYS-STOP-TIME (WS-DIA-PROCESA, WS-REG-PROCESA)
049300           SET CTL-88-CERRO           TO TRUE
049400        END-IF
049500     END-IF.
049600
049700*****************************************************************
049800*                     4200-99-EXIT                              *
049900*****************************************************************
050000 4200-99-EXIT.
050100     EXIT.
050200
050300*****************************************************************
050400*                  4210-ABRE-NUEVO-INTERVALO                    *
050500*****************************************************************
050600 4210-ABRE-NUEVO-INTERVALO.
050700
050800     ADD CT-1     TO MR-DAYS-RECORD-COUNT (WS-DIA-PROCESA)
050900     MOVE MR-DAYS-RECORD-COUNT (WS-DIA-PROCESA)
051000                                       TO WS-REG-PROCESA
051100     MOVE CTL-PUNCH-TIME
051200         TO MR-DAYS-START-TIME (WS-DIA-PROCESA WS-REG-PROCESA)
051300     MOVE CT-0
051400         TO MR-DAYS-STOP-TIME (WS-DIA-PROCESA WS-REG-PROCESA)
051500     SET CTL-88-ABRIO                 TO TRUE.
051600
051700*****************************************************************
051800*                  4210-99-EXIT                                 *
051900*****************************************************************
052000 4210-99-EXIT.
052100     EXIT.
052200
052300*****************************************************************
052400*                    4300-SUMA-DURACION                         *
052500*                                                               *
052600*    RECALCULA MR-DAYS-DURATION (WS-DIA-PROCESA) SUMANDO LA     *
052700*    DURACION DE CADA INTERVALO DEL DIA.                        *
052800*****************************************************************
052900 4300-SUMA-DURACION.
053000
053100     MOVE CT-0                        TO WS-ACUM-DURACION
053200
053300     PERFORM 4100-CALC-DURACION
053400        THRU 4100-99-EXIT
053500        VARYING WS-REG-PROCESA FROM 1 BY 1
053600        UNTIL WS-REG-PROCESA >
053700              MR-DAYS-RECORD-COUNT (WS-DIA-PROCESA)
053800
053900     MOVE WS-ACUM-DURACION
054000         TO MR-DAYS-DURATION (WS-DIA-PROCESA).
054100
054200*****************************************************************
054300*                    4300-99-EXIT                               *
054400*****************************************************************
054500 4300-99-EXIT.
054600     EXIT.
054700
054800*****************************************************************
054900*                     4400-AGREGA-DIA                           *
055000*                                                               *
055100*    SE LLEGA ACA SOLO CUANDO 2100-BUSCA-DIA NO ENCONTRO EL     *
055200*    DIA EN EL ULTIMO REGISTRO DEL LEGAJO.  NO SE VUELVE A      *
055300*    BUSCAR EL DIA EN EL RESTO DE MR-DAYS (VER TK-00201): SE    *
055400*    INSERTA SIEMPRE UN DIA NUEVO, EN ORDEN ASCENDENTE DE       *
055500*    MR-DAYS-DAY, CON UN UNICO INTERVALO ABIERTO, AUNQUE ESE    *
055600*    DIA YA ESTUVIERA CARGADO MAS ATRAS EN EL LEGAJO.           *
055700*****************************************************************
055800 4400-AGREGA-DIA.
055900
056000     PERFORM 4420-BUSCA-INSERCION
056100        THRU 4420-99-EXIT
056200
056300     PERFORM 4430-DESPLAZA-E-INSERTA
056400        THRU 4430-99-EXIT
056500
056600     PERFORM 4200-APLICA-PUNCH
056700        THRU 4200-99-EXIT
056800
056900     PERFORM 4300-SUMA-DURACION
057000        THRU 4300-99-EXIT.
057100
057200*****************************************************************
057300*                     4400-99-EXIT                              *
057400*****************************************************************
057500 4400-99-EXIT.
057600     EXIT.
057700
057800*****************************************************************
057900*                   4420-BUSCA-INSERCION                        *
058000*                                                                *
058100*    BUSCA EL PRIMER DIA YA CARGADO QUE SEA MAYOR QUE EL DIA DE  *
058200*    LA MARCACION; AHI SE INSERTARA EL DIA NUEVO.  SI NINGUNO    *
058300*    ES MAYOR, EL DIA NUEVO VA AL FINAL DEL LEGAJO.              *
058400*****************************************************************
058500 4420-BUSCA-INSERCION.
058600
058700     COMPUTE WS-INDICE-INSERCION = MR-DAY-COUNT + CT-1
058800
058900     PERFORM 4421-PRUEBA-POSICION
059000        THRU 4421-99-EXIT
059100        VARYING WS-SUB-DIA FROM 1 BY 1
059200        UNTIL WS-SUB-DIA > MR-DAY-COUNT
059300            OR WS-INDICE-INSERCION NOT = MR-DAY-COUNT + CT-1.
059400
059500*****************************************************************
059600*                   4420-99-EXIT                                *
059700*****************************************************************
059800 4420-99-EXIT.
059900     EXIT.
060000
060100*****************************************************************
060200*                   4421-PRUEBA-POSICION                        *
060300*****************************************************************
060400 4421-PRUEBA-POSICION.
060500
060600     IF MR-DAYS-DAY (WS-SUB-DIA) > WS-DIA-MARCACION
060700        MOVE WS-SUB-DIA               TO WS-INDICE-INSERCION
060800     END-IF.
060900
061000*****************************************************************
061100*                   4421-99-EXIT                                *
061200*****************************************************************
061300 4421-99-EXIT.
061400     EXIT.
061500
061600*****************************************************************
061700*                  4430-DESPLAZA-E-INSERTA                      *
061800*                                                                *
061900*    ABRE UN HUECO EN WS-INDICE-INSERCION CORRIENDO HACIA LA    *
062000*    DERECHA TODOS LOS DIAS DESDE MR-DAY-COUNT HASTA ESE         *
062100*    INDICE, Y CARGA AHI EL DIA NUEVO CON UN SOLO INTERVALO      *
062200*    (TODAVIA VACIO: 4200-APLICA-PUNCH LO COMPLETA DESPUES).     *
062300*****************************************************************
062400 4430-DESPLAZA-E-INSERTA.
062500
062600     IF WS-INDICE-INSERCION <= MR-DAY-COUNT
062700        PERFORM 4431-DESPLAZA-UNO
062800           THRU 4431-99-EXIT
062900           VARYING WS-SUB-DESPLAZA FROM MR-DAY-COUNT BY -1
063000           UNTIL WS-SUB-DESPLAZA < WS-INDICE-INSERCION
063100     END-IF
063200
063300     ADD CT-1                         TO MR-DAY-COUNT
063400     MOVE WS-DIA-MARCACION
063500                   TO MR-DAYS-DAY (WS-INDICE-INSERCION)
063600     MOVE CT-0
063700          TO MR-DAYS-RECORD-COUNT (WS-INDICE-INSERCION)
063800     MOVE CT-0
063900          TO MR-DAYS-DURATION (WS-INDICE-INSERCION)
064000     MOVE WS-INDICE-INSERCION         TO WS-DIA-PROCESA.
064100
064200*****************************************************************
064300*                  4430-99-EXIT                                 *
064400*****************************************************************
064500 4430-99-EXIT.
064600     EXIT.
064700
064800*****************************************************************
064900*                    4431-DESPLAZA-UNO                          *
065000*****************************************************************
065100 4431-DESPLAZA-UNO.
065200
065300     COMPUTE WS-SUB-DIA = WS-SUB-DESPLAZA + CT-1
065400     MOVE MR-DAYS (WS-SUB-DESPLAZA)   TO MR-DAYS (WS-SUB-DIA).
065500
065600*****************************************************************
065700*                   4431-99-EXIT                                *
065800*****************************************************************
065900 4431-99-EXIT.
066000     EXIT.
