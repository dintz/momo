000100*****************************************************************
000200* Program name:    TKR010.                                      *
000300* Original author: MVIDELA.                                    *
000400*                                                               *
000500* Maintenence Log                                               *
000600* Date       Author        Maintenance Requirement.             *
000700* ---------- ------------  -------------------------------------*
000800* 12/09/1988 MVIDELA       Initial Version.                    *  TK-00023
000900* 03/11/1991 RSOSA         Validacion de marcacion numerica     * TK-00052
001000*                          antes de pasarla a TKR110 (evita     * TK-00052
001100*                          abend por dato basura del reloj).    * TK-00052
001200* 14/01/1999 LTORRES       Y2K: el legajo se arma con CCYY de   * TK-00178
001300*                          4 posiciones, no con AA de 2.        * TK-00178
001400* 22/05/2002 GPAEZ         Se agrega contador W77-MARCAS-LEIDAS * TK-00214
001500*                          para el resumen de fin de corrida    * TK-00214
001600*                          (pedido por OPERACIONES, ticket       *TK-00214
001700*                          TK-00214: saber cuantas marcaciones   *TK-00214
001800*                          proceso el paso sin revisar el log). * TK-00214
001900*****************************************************************
002000*                                                               *
002100*          I D E N T I F I C A T I O N  D I V I S I O N         *
002200*                                                               *
002300*****************************************************************
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID.  TKR010.
002600 AUTHOR. MARCELO VIDELA.
002700 INSTALLATION. IBM Z/OS.
002800 DATE-WRITTEN. 12/09/1988.
002900 DATE-COMPILED. 22/05/2002.
003000 SECURITY. CONFIDENTIAL.
003100*****************************************************************
003200*                                                               *
003300*             E N V I R O N M E N T   D I V I S I O N           *
003400*                                                               *
003500*****************************************************************
003600 ENVIRONMENT DIVISION.
003700
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     CLASS TKR-CLASE-NUMERICA IS '0' THRU '9'.
004100
004200 INPUT-OUTPUT SECTION.
004300
004400*****************************************************************
004500*              ARCHIVOS INTERVINIENTES EN EL PROCESO            *
004600*****************************************************************
004700 FILE-CONTROL.
004800
004900     SELECT PUNCHIN ASSIGN TO PUNCHIN
005000            FILE STATUS IS WS-PUNCHIN-STATUS.
005100*****************************************************************
005200*                                                               *
005300*                      D A T A   D I V I S I O N                *
005400*                                                               *
005500*****************************************************************
005600 DATA DIVISION.
005700 FILE SECTION.
005800
005900 FD  PUNCHIN
006000     RECORDING MODE IS F
006100     BLOCK CONTAINS 0 RECORDS
006200     RECORD CONTAINS 012 CHARACTERS.
006300 01  REG-PUNCHIN.
006400     COPY TKRPNCH.
006500
006600 WORKING-STORAGE SECTION.
006700
006800*****************************************************************
006900*                    DEFINICION DE CONSTANTES                   *
007000*****************************************************************
007100 01  CT-CONSTANTES.
007200     05 CT-1                          PIC 9(01)  VALUE 1.
007300     05 CT-NOMBRE-BASE                PIC X(07)  VALUE 'LEGAJO.'.
007400     05 FILLER                        PIC X(01).
007500
007600*****************************************************************
007700*                    DEFINICION DE CONTADORES                   *
007800*****************************************************************
007900 01  CN-CONTADORES COMP.
008000     05 CN-LEIDOS                     PIC 9(07).
008100     05 CN-PROCESADOS                 PIC 9(07).
008200     05 CN-RECHAZADOS                 PIC 9(07).
008300
008400*    CONTADOR INDEPENDIENTE DE CN-LEIDOS, PEDIDO POR OPERACIONES
008500*    (TK-00214) PARA QUE SU SCRIPT DE MONITOREO LO LEA DEL
008600*    DISPLAY DE FIN DE CORRIDA SIN DEPENDER DEL GRUPO
008700*    CN-CONTADORES.
008800 77  WS77-MARCAS-LEIDAS                PIC 9(07) COMP VALUE ZERO.
008900
009000*****************************************************************
009100*                     DEFINICION DE SWITCHES                    *
009200*****************************************************************
009300 01  SW-INDICADORES.
009400     05 SW-FIN-PUNCHIN                PIC X(01)  VALUE 'N'.
009500        88 SW-88-FIN-PUNCHIN            VALUE 'S'.
009600     05 SW-PUNCH-VALIDO               PIC X(01)  VALUE 'N'.
009700        88 SW-88-PUNCH-VALIDO           VALUE 'S'.
009800        88 SW-88-PUNCH-INVALIDO          VALUE 'N'.
009900     05 FILLER                        PIC X(01).
010000
010100*****************************************************************
010200*                     DEFINICION DE VARIABLES                   *
010300*****************************************************************
010400 01  WS-VARIABLES.
010500     05 WS-PUNCHIN-STATUS             PIC X(02).
010600     05 FILLER                        PIC X(01).
010700 01  WS-PUNCHIN-STATUS-R REDEFINES WS-PUNCHIN-STATUS.
010800     05 WS-PS-CLASE                   PIC X(01).
010900     05 WS-PS-DETALLE                 PIC X(01).
011000
011100*****************************************************************
011200*                DEFINICION DE AREA DE ASSIGN                   *
011300*                                                               *
011400*    WS-NOMBRE-LEGAJO SE ARMA A PARTIR DE LA FECHA DE LA        *
011500*    MARCACION (CCYY + MM DEL PUNCH-DATE).  WS-NOMBRE-LEGAJO-R  *
011600*    REDEFINE ESE NOMBRE PARA PODER UBICAR LOS DIGITOS DE AGNO  *
011700*    Y MES DENTRO DEL LITERAL ARMADO.                           *
011800*****************************************************************
011900 01  WS-NOMBRE-LEGAJO                 PIC X(44).
012000 01  WS-NOMBRE-LEGAJO-R REDEFINES WS-NOMBRE-LEGAJO.
012100     05 WS-NL-BASE                    PIC X(07).
012200     05 WS-NL-CCYY                    PIC 9(04).
012300     05 WS-NL-PUNTO                   PIC X(01).
012400     05 WS-NL-MM                      PIC 9(02).
012500     05 FILLER                        PIC X(30).
012600
012700*****************************************************************
012800*                DEFINICION DE AREA DE FECHA                    *
012900*                                                               *
013000*    WS-PUNCH-DATE-R REDEFINE PUNCH-DATE (VIA WS-PUNCH-DATE-WK) *
013100*    PARA EXTRAER POR SEPARADO EL AGNO Y EL MES DE LA MARCACION *
013200*    QUE VA A DETERMINAR EL LEGAJO A ACTUALIZAR.                *
013300*****************************************************************
013400 01  WS-PUNCH-DATE-WK                 PIC 9(08).
013500 01  WS-PUNCH-DATE-R REDEFINES WS-PUNCH-DATE-WK.
013600     05 WS-PD-CCYY                    PIC 9(04).
013700     05 WS-PD-MM                      PIC 9(02).
013800     05 WS-PD-DD                      PIC 9(02).
013900
014000*****************************************************************
014100*                     DEFINICION DE COPYBOOKS                   *
014200*****************************************************************
014300 01  LK-TKRCTL0.
014400     COPY TKRCTL.
014500
014600*****************************************************************
014700*                                                               *
014800*              P R O C E D U R E   D I V I S I O N              *
014900*                                                               *
015000*****************************************************************
015100 PROCEDURE DIVISION.
015200*****************************************************************
015300*                        0000-MAINLINE                          *
015400*****************************************************************
015500
015600 0000-MAINLINE.
015700
015800     PERFORM 1000-INICIO
015900        THRU 1000-INICIO-EXIT
016000
016100     PERFORM 2000-PROCESO
016200        THRU 2000-PROCESO-EXIT
016300        UNTIL SW-88-FIN-PUNCHIN
016400
016500     PERFORM 3000-FIN.
016600
016700*****************************************************************
016800*                           1000-INICIO                         *
016900*****************************************************************
017000 1000-INICIO.
017100
017200     INITIALIZE CN-CONTADORES
017300
017400     OPEN INPUT PUNCHIN
017500
017600     IF WS-PUNCHIN-STATUS NOT = '00'
017700        DISPLAY 'TKR010 - ERROR DE OPEN EN PUNCHIN, CLASE: '
017800                WS-PS-CLASE ' DETALLE: ' WS-PS-DETALLE
017900        SET SW-88-FIN-PUNCHIN        TO TRUE
018000     ELSE
018100        PERFORM 2100-LEE-PUNCHIN
018200           THRU 2100-LEE-PUNCHIN-EXIT
018300     END-IF.
018400
018500*****************************************************************
018600*                        1000-INICIO-EXIT                       *
018700*****************************************************************
018800 1000-INICIO-EXIT.
018900     EXIT.
019000
019100*****************************************************************
019200*                           2000-PROCESO                        *
019300*****************************************************************
019400 2000-PROCESO.
019500
019600     ADD CT-1                        TO CN-LEIDOS
019700     ADD CT-1                        TO WS77-MARCAS-LEIDAS
019800
019900     PERFORM 2200-VALIDA-PUNCH
020000        THRU 2200-VALIDA-PUNCH-EXIT
020100
020200     IF SW-88-PUNCH-VALIDO
020300        PERFORM 2300-ARMA-NOMBRE
020400           THRU 2300-ARMA-NOMBRE-EXIT
020500
020600        PERFORM 2400-ACTUALIZA-LEGAJO
020700           THRU 2400-ACTUALIZA-LEGAJO-EXIT
020800     ELSE
020900        ADD CT-1                     TO CN-RECHAZADOS
021000     END-IF
021100
021200     PERFORM 2100-LEE-PUNCHIN
021300        THRU 2100-LEE-PUNCHIN-EXIT.
021400
021500*****************************************************************
021600*                        2000-PROCESO-EXIT                      *
021700*****************************************************************
021800 2000-PROCESO-EXIT.
021900     EXIT.
022000
022100*****************************************************************
022200*                      2100-LEE-PUNCHIN                         *
022300*****************************************************************
022400 2100-LEE-PUNCHIN.
022500
022600     READ PUNCHIN
022700
022800     IF WS-PUNCHIN-STATUS = '10'
022900        SET SW-88-FIN-PUNCHIN        TO TRUE
023000     ELSE
023100        IF WS-PUNCHIN-STATUS NOT = '00'
023200           DISPLAY 'TKR010 - ERROR DE READ EN PUNCHIN, '
023300                   'CLASE: ' WS-PS-CLASE
023400                   ' DETALLE: ' WS-PS-DETALLE
023500           SET SW-88-FIN-PUNCHIN     TO TRUE
023600        END-IF
023700     END-IF.
023800
023900*****************************************************************
024000*                    2100-LEE-PUNCHIN-EXIT                      *
024100*****************************************************************
024200 2100-LEE-PUNCHIN-EXIT.
024300     EXIT.
024400
024500*****************************************************************
024600*                     2200-VALIDA-PUNCH                         *
024700*                                                               *
024800*    UNA MARCACION SE CONSIDERA VALIDA SI LA FECHA Y LA HORA    *
024900*    LLEGARON COMO DATO TODO NUMERICO.  LA VALIDACION DE QUE    *
025000*    EL LEGAJO DEL MES EXISTA QUEDA A CARGO DE TKR110, QUE      *
025100*    DEVUELVE CTL-88-SIN-LEGAJO SI NO FUE CREADO PREVIAMENTE.   *
025200*****************************************************************
025300 2200-VALIDA-PUNCH.
025400
025500     SET SW-88-PUNCH-INVALIDO        TO TRUE
025600
025700     IF PUNCH-DATE IS TKR-CLASE-NUMERICA
025800        AND PUNCH-TIME IS TKR-CLASE-NUMERICA
025900        SET SW-88-PUNCH-VALIDO       TO TRUE
026000     ELSE
026100        DISPLAY 'TKR010 - MARCACION RECHAZADA, DATO NO '
026200                'NUMERICO: ' REG-PUNCHIN
026300     END-IF.
026400
026500*****************************************************************
026600*                   2200-VALIDA-PUNCH-EXIT                      *
026700*****************************************************************
026800 2200-VALIDA-PUNCH-EXIT.
026900     EXIT.
027000
027100*****************************************************************
027200*                     2300-ARMA-NOMBRE                          *
027300*****************************************************************
027400 2300-ARMA-NOMBRE.
027500
027600     MOVE PUNCH-DATE                 TO WS-PUNCH-DATE-WK
027700
027800     INITIALIZE WS-NOMBRE-LEGAJO
027900
028000     MOVE CT-NOMBRE-BASE             TO WS-NL-BASE
028100     MOVE WS-PD-CCYY                 TO WS-NL-CCYY
028200     MOVE '.'                        TO WS-NL-PUNTO
028300     MOVE WS-PD-MM                   TO WS-NL-MM.
028400
028500*****************************************************************
028600*                   2300-ARMA-NOMBRE-EXIT                       *
028700*****************************************************************
028800 2300-ARMA-NOMBRE-EXIT.
028900     EXIT.
029000
029100*****************************************************************
029200*                   2400-ACTUALIZA-LEGAJO                       *
029300*****************************************************************
029400 2400-ACTUALIZA-LEGAJO.
029500
029600     INITIALIZE LK-TKRCTL0
029700
029800     MOVE PUNCH-DATE                 TO CTL-PUNCH-DATE
029900     MOVE PUNCH-TIME                 TO CTL-PUNCH-TIME
030000
030100     CALL 'TKR110' USING WS-NOMBRE-LEGAJO
030200                         LK-TKRCTL0
030300
030400     IF CTL-88-OK
030500        ADD CT-1                     TO CN-PROCESADOS
030600     ELSE
030700        ADD CT-1                     TO CN-RECHAZADOS
030800        DISPLAY 'TKR010 - TKR110 DEVOLVIO RETURN-CODE '
030900                CTL-RETURN-CODE ' PARA EL LEGAJO '
031000                WS-NOMBRE-LEGAJO
031100     END-IF.
031200
031300*****************************************************************
031400*                 2400-ACTUALIZA-LEGAJO-EXIT                    *
031500*****************************************************************
031600 2400-ACTUALIZA-LEGAJO-EXIT.
031700     EXIT.
031800
031900*****************************************************************
032000*                              3000-FIN                         *
032100*****************************************************************
032200 3000-FIN.
032300
032400     PERFORM 3100-ESCRIBE-ESTADISTICAS
032500        THRU 3100-ESCRIBE-ESTADISTICAS-EXIT
032600
032700     CLOSE PUNCHIN
032800
032900     STOP RUN.
033000
033100*****************************************************************
033200*                     3100-ESCRIBE-ESTADISTICAS                 *
033300*****************************************************************
033400 3100-ESCRIBE-ESTADISTICAS.
033500
033600     DISPLAY '**************************************************'
033700     DISPLAY '*                 PROGRAMA TKR010                *'
033800     DISPLAY '* ACTUALIZACION DE LEGAJO MENSUAL - ESTADISTICAS *'
033900     DISPLAY '* MARCACIONES LEIDAS     :' CN-LEIDOS
034000     DISPLAY '* MARCACIONES LEIDAS(77) :' WS77-MARCAS-LEIDAS
034100     DISPLAY '* MARCACIONES PROCESADAS :' CN-PROCESADOS
034200     DISPLAY '* MARCACIONES RECHAZADAS :' CN-RECHAZADOS
034300     DISPLAY '*                                                *'
034400     DISPLAY '**************************************************'.
034500
034600*****************************************************************
034700*                   3100-ESCRIBE-ESTADISTICAS-EXIT              *
034800*****************************************************************
034900 3100-ESCRIBE-ESTADISTICAS-EXIT.
035000     EXIT.
