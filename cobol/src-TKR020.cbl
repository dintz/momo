000100*****************************************************************
000200* Program name:    TKR020.                                      *
000300* Original author: MVIDELA.                                    *
000400*                                                               *
000500* Maintenence Log                                               *
000600* Date       Author        Maintenance Requirement.             *
000700* ---------- ------------  -------------------------------------*
000800* 28/09/1988 MVIDELA       Initial Version.                    *  TK-00024
000900* 09/02/1990 RSOSA         Distingue archivo de directorio en   * TK-00046
001000*                          TKR095 (ver el maintenence log de    * TK-00046
001100*                          esa rutina).  Antes de esto un       * TK-00046
001200*                          legajo-directorio pasaba como        * TK-00046
001300*                          "ya existe" y quedaba enmascarado.   * TK-00046
001400* 15/01/1999 LTORRES       Y2K: CONTROLIN trae CCYYMM de 6      * TK-00179
001500*                          posiciones, ya no AAMM de 4.         * TK-00179
001600* 04/11/2003 GPAEZ         Se agrega WS77-LEGAJOS-CREADOS para  * TK-00220
001700*                          que el resumen de fin de corrida     * TK-00220
001800*                          informe cuantos legajos nuevos       * TK-00220
001900*                          armo el paso, sin tener que revisar  * TK-00220
002000*                          el log linea por linea (pedido de    * TK-00220
002100*                          OPERACIONES).                        * TK-00220
002200*****************************************************************
002300*                                                               *
002400*          I D E N T I F I C A T I O N  D I V I S I O N         *
002500*                                                               *
002600*****************************************************************
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID.  TKR020.
002900 AUTHOR. MARCELO VIDELA.
003000 INSTALLATION. IBM Z/OS.
003100 DATE-WRITTEN. 28/09/1988.
003200 DATE-COMPILED. 04/11/2003.
003300 SECURITY. CONFIDENTIAL.
003400*****************************************************************
003500*                                                               *
003600*             E N V I R O N M E N T   D I V I S I O N           *
003700*                                                               *
003800*****************************************************************
003900 ENVIRONMENT DIVISION.
004000
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     CLASS TKR-CLASE-NUMERICA IS '0' THRU '9'.
004400
004500 INPUT-OUTPUT SECTION.
004600
004700*****************************************************************
004800*              ARCHIVOS INTERVINIENTES EN EL PROCESO            *
004900*****************************************************************
005000 FILE-CONTROL.
005100
005200     SELECT CONTROLIN ASSIGN TO CONTROLIN
005300            FILE STATUS IS WS-CONTROLIN-STATUS.
005400
005500     SELECT LEGAJO ASSIGN TO DYNAMIC WS-NOMBRE-LEGAJO
005600            ORGANIZATION IS SEQUENTIAL
005700            FILE STATUS IS WS-LEGAJO-STATUS.
005800*****************************************************************
005900*                                                               *
006000*                      D A T A   D I V I S I O N                *
006100*                                                               *
006200*****************************************************************
006300 DATA DIVISION.
006400 FILE SECTION.
006500
006600 FD  CONTROLIN
006700     RECORDING MODE IS F
006800     BLOCK CONTAINS 0 RECORDS
006900     RECORD CONTAINS 006 CHARACTERS.
007000 01  REG-CONTROLIN                    PIC 9(06).
007100
007200 FD  LEGAJO
007300     RECORD CONTAINS 8 CHARACTERS.
007400     COPY TKRLDGR.
007500
007600 WORKING-STORAGE SECTION.
007700
007800*****************************************************************
007900*                    DEFINICION DE CONSTANTES                   *
008000*****************************************************************
008100 01  CT-CONSTANTES.
008200     05 CT-1                          PIC 9(01)  VALUE 1.
008300     05 CT-NOMBRE-BASE                PIC X(07)  VALUE 'LEGAJO.'.
008400     05 CT-ABEND-DIRECTORIO           PIC 9(02)  VALUE 16.
008500     05 FILLER                        PIC X(01).
008600
008700*****************************************************************
008800*                    DEFINICION DE CONTADORES                   *
008900*****************************************************************
009000 01  CN-CONTADORES COMP.
009100     05 CN-LEIDOS                     PIC 9(05).
009200     05 CN-CREADOS                    PIC 9(05).
009300     05 CN-YA-EXISTIAN                PIC 9(05).
009400
009500*    DUPLICA CN-CREADOS FUERA DEL GRUPO CN-CONTADORES PARA EL
009600*    RESUMEN DE FIN DE CORRIDA (TK-00220, PEDIDO DE OPERACIONES).
009700 77  WS77-LEGAJOS-CREADOS             PIC 9(05) COMP VALUE ZERO.
009800
009900*****************************************************************
010000*                     DEFINICION DE SWITCHES                    *
010100*****************************************************************
010200 01  SW-INDICADORES.
010300     05 SW-FIN-CONTROLIN              PIC X(01)  VALUE 'N'.
010400        88 SW-88-FIN-CONTROLIN          VALUE 'S'.
010500     05 FILLER                        PIC X(01).
010600
010700*****************************************************************
010800*                     DEFINICION DE VARIABLES                   *
010900*****************************************************************
011000 01  WS-VARIABLES.
011100     05 WS-CONTROLIN-STATUS           PIC X(02).
011200     05 WS-LEGAJO-STATUS              PIC X(02).
011300     05 FILLER                        PIC X(01).
011400
011500*****************************************************************
011600*                DEFINICION DE AREA DE ASSIGN                   *
011700*                                                               *
011800*    WS-NOMBRE-LEGAJO-R REDEFINE EL NOMBRE ARMADO PARA PODER    *
011900*    UBICAR LOS DIGITOS DE AGNO Y MES DENTRO DEL LITERAL.       *
012000*****************************************************************
012100 01  WS-NOMBRE-LEGAJO                 PIC X(44).
012200 01  WS-NOMBRE-LEGAJO-R REDEFINES WS-NOMBRE-LEGAJO.
012300     05 WS-NL-BASE                    PIC X(07).
012400     05 WS-NL-CCYY                    PIC 9(04).
012500     05 WS-NL-PUNTO                   PIC X(01).
012600     05 WS-NL-MM                      PIC 9(02).
012700     05 FILLER                        PIC X(30).
012800
012900*****************************************************************
013000*                DEFINICION DE AREA DE MES                      *
013100*                                                               *
013200*    WS-MES-CONTROL-R REDEFINE EL CCYYMM LEIDO DE CONTROLIN     *
013300*    PARA PODER SEPARAR AGNO Y MES AL ARMAR EL NOMBRE.          *
013400*****************************************************************
013500 01  WS-MES-CONTROL                   PIC 9(06).
013600 01  WS-MES-CONTROL-R REDEFINES WS-MES-CONTROL.
013700     05 WS-MC-CCYY                    PIC 9(04).
013800     05 WS-MC-MM                      PIC 9(02).
013900
014000*****************************************************************
014100*                     DEFINICION DE AREA DE LEGAJO               *
014200*                                                               *
014300*    WS-TKRMREC0 SE USA SOLO PARA ARMAR EL ENCABEZADO INICIAL   *
014400*    DEL MES (MR-DAY-COUNT EN CERO); NO SE CARGAN DIAS ACA.     *
014500*****************************************************************
014600 01  WS-TKRMREC0.
014700     COPY TKRMREC.
014800
014900*****************************************************************
015000*                     DEFINICION DE COPYBOOKS                   *
015100*****************************************************************
015200 01  LK-TKRFSTA0.
015300     COPY TKRFSTA.
015400
015500*****************************************************************
015600*                                                               *
015700*              P R O C E D U R E   D I V I S I O N              *
015800*                                                               *
015900*****************************************************************
016000 PROCEDURE DIVISION.
016100*****************************************************************
016200*                        0000-MAINLINE                          *
016300*****************************************************************
016400
016500 0000-MAINLINE.
016600
016700     PERFORM 1000-INICIO
016800        THRU 1000-INICIO-EXIT
016900
017000     PERFORM 2000-PROCESO
017100        THRU 2000-PROCESO-EXIT
017200        UNTIL SW-88-FIN-CONTROLIN
017300
017400     PERFORM 3000-FIN.
017500
017600*****************************************************************
017700*                           1000-INICIO                         *
017800*****************************************************************
017900 1000-INICIO.
018000
018100     INITIALIZE CN-CONTADORES
018200
018300     OPEN INPUT CONTROLIN
018400
018500     IF WS-CONTROLIN-STATUS NOT = '00'
018600        DISPLAY 'TKR020 - ERROR DE OPEN EN CONTROLIN, STATUS: '
018700                WS-CONTROLIN-STATUS
018800        SET SW-88-FIN-CONTROLIN      TO TRUE
018900     ELSE
019000        PERFORM 2100-LEE-CONTROLIN
019100           THRU 2100-LEE-CONTROLIN-EXIT
019200     END-IF.
019300
019400*****************************************************************
019500*                        1000-INICIO-EXIT                       *
019600*****************************************************************
019700 1000-INICIO-EXIT.
019800     EXIT.
019900
020000*****************************************************************
020100*                           2000-PROCESO                        *
020200*****************************************************************
020300 2000-PROCESO.
020400
020500     ADD CT-1                        TO CN-LEIDOS
020600
020700     PERFORM 2200-ARMA-NOMBRE
020800        THRU 2200-ARMA-NOMBRE-EXIT
020900
021000     PERFORM 2300-VERIFICA-LEGAJO
021100        THRU 2300-VERIFICA-LEGAJO-EXIT
021200
021300     EVALUATE TRUE
021400        WHEN FSTA-88-NO-EXISTE
021500           PERFORM 2400-CREA-LEGAJO
021600              THRU 2400-CREA-LEGAJO-EXIT
021700        WHEN FSTA-88-ES-ARCHIVO
021800           ADD CT-1                  TO CN-YA-EXISTIAN
021900           DISPLAY 'TKR020 - EL LEGAJO ' WS-NOMBRE-LEGAJO
022000                   ' YA EXISTE, NO SE CREA.'
022100        WHEN FSTA-88-ES-DIRECTORIO
022200           PERFORM 2500-ABENDA-DIRECTORIO
022300              THRU 2500-ABENDA-DIRECTORIO-EXIT
022400     END-EVALUATE
022500
022600     PERFORM 2100-LEE-CONTROLIN
022700        THRU 2100-LEE-CONTROLIN-EXIT.
022800
022900*****************************************************************
023000*                        2000-PROCESO-EXIT                      *
023100*****************************************************************
023200 2000-PROCESO-EXIT.
023300     EXIT.
023400
023500*****************************************************************
023600*                      2100-LEE-CONTROLIN                       *
023700*****************************************************************
023800 2100-LEE-CONTROLIN.
023900
024000     READ CONTROLIN INTO WS-MES-CONTROL
024100
024200     IF WS-CONTROLIN-STATUS = '10'
024300        SET SW-88-FIN-CONTROLIN      TO TRUE
024400     ELSE
024500        IF WS-CONTROLIN-STATUS NOT = '00'
024600           DISPLAY 'TKR020 - ERROR DE READ EN CONTROLIN, '
024700                   'STATUS: ' WS-CONTROLIN-STATUS
024800           SET SW-88-FIN-CONTROLIN   TO TRUE
024900        END-IF
025000     END-IF.
025100
025200*****************************************************************
025300*                    2100-LEE-CONTROLIN-EXIT                    *
025400*****************************************************************
025500 2100-LEE-CONTROLIN-EXIT.
025600     EXIT.
025700
025800*****************************************************************
025900*                     2200-ARMA-NOMBRE                          *
026000*****************************************************************
026100 2200-ARMA-NOMBRE.
026200
026300     INITIALIZE WS-NOMBRE-LEGAJO
026400
026500     MOVE CT-NOMBRE-BASE             TO WS-NL-BASE
026600     MOVE WS-MC-CCYY                 TO WS-NL-CCYY
026700     MOVE '.'                        TO WS-NL-PUNTO
026800     MOVE WS-MC-MM                   TO WS-NL-MM.
026900
027000*****************************************************************
027100*                   2200-ARMA-NOMBRE-EXIT                       *
027200*****************************************************************
027300 2200-ARMA-NOMBRE-EXIT.
027400     EXIT.
027500
027600*****************************************************************
027700*                   2300-VERIFICA-LEGAJO                        *
027800*****************************************************************
027900 2300-VERIFICA-LEGAJO.
028000
028100     INITIALIZE LK-TKRFSTA0
028200
028300     MOVE WS-NOMBRE-LEGAJO           TO FSTA-NOMBRE-LEGAJO
028400
028500     CALL 'TKR095' USING LK-TKRFSTA0.
028600
028700*****************************************************************
028800*                 2300-VERIFICA-LEGAJO-EXIT                     *
028900*****************************************************************
029000 2300-VERIFICA-LEGAJO-EXIT.
029100     EXIT.
029200
029300*****************************************************************
029400*                     2400-CREA-LEGAJO                          *
029500*                                                               *
029600*    EL ENCABEZADO DE MES SE ESCRIBE SOLO, SIN NINGUN DIA       *
029700*    CARGADO (MR-DAY-COUNT EN CERO).  SRU-TKR110 AGREGA LOS     *
029800*    DIAS Y LOS INTERVALOS A MEDIDA QUE LLEGAN LAS MARCACIONES. *
029900*****************************************************************
030000 2400-CREA-LEGAJO.
030100
030200     INITIALIZE WS-TKRMREC0
030300
030400     MOVE WS-MES-CONTROL             TO MR-MONTH
030500     MOVE ZERO                       TO MR-DAY-COUNT
030600
030700     OPEN OUTPUT LEGAJO
030800
030900     IF WS-LEGAJO-STATUS NOT = '00'
031000        DISPLAY 'TKR020 - ERROR DE OPEN OUTPUT EN LEGAJO, '
031100                'STATUS: ' WS-LEGAJO-STATUS
031200     ELSE
031300        MOVE MR-MONTH                TO LR-MONTH
031400        MOVE MR-DAY-COUNT            TO LR-MONTH-DAY-COUNT
031500
031600        WRITE LR-LEDGER-RECORD
031700
031800        CLOSE LEGAJO
031900
032000        ADD CT-1                     TO CN-CREADOS
032100        ADD CT-1                     TO WS77-LEGAJOS-CREADOS
032200        DISPLAY 'TKR020 - LEGAJO ' WS-NOMBRE-LEGAJO
032300                ' CREADO.'
032400     END-IF.
032500
032600*****************************************************************
032700*                   2400-CREA-LEGAJO-EXIT                       *
032800*****************************************************************
032900 2400-CREA-LEGAJO-EXIT.
033000     EXIT.
033100
033200*****************************************************************
033300*                 2500-ABENDA-DIRECTORIO                        *
033400*                                                               *
033500*    EL NOMBRE DEL LEGAJO EXISTE PERO COMO DIRECTORIO, NO COMO  *
033600*    ARCHIVO.  ES UNA CONDICION DE ERROR DE OPERACION (ALGUIEN  *
033700*    CREO UN DIRECTORIO CON EL NOMBRE RESERVADO PARA EL MES) Y  *
033800*    EL PASO TERMINA MAL PARA QUE LO REVISE OPERACIONES.        *
033900*****************************************************************
034000 2500-ABENDA-DIRECTORIO.
034100
034200     DISPLAY 'TKR020 - ERROR: ' WS-NOMBRE-LEGAJO
034300             ' EXISTE COMO DIRECTORIO, NO COMO ARCHIVO.'
034400
034500     MOVE CT-ABEND-DIRECTORIO        TO RETURN-CODE.
034600
034700*****************************************************************
034800*               2500-ABENDA-DIRECTORIO-EXIT                     *
034900*****************************************************************
035000 2500-ABENDA-DIRECTORIO-EXIT.
035100     EXIT.
035200
035300*****************************************************************
035400*                              3000-FIN                         *
035500*****************************************************************
035600 3000-FIN.
035700
035800     PERFORM 3100-ESCRIBE-ESTADISTICAS
035900        THRU 3100-ESCRIBE-ESTADISTICAS-EXIT
036000
036100     CLOSE CONTROLIN
036200
036300     STOP RUN.
036400
036500*****************************************************************
036600*                     3100-ESCRIBE-ESTADISTICAS                 *
036700*****************************************************************
036800 3100-ESCRIBE-ESTADISTICAS.
036900
037000     DISPLAY '**************************************************'
037100     DISPLAY '*                 PROGRAMA TKR020                *'
037200     DISPLAY '*  ALTA DE LEGAJO MENSUAL SI NO EXISTE - STATS   *'
037300     DISPLAY '* MESES LEIDOS           :' CN-LEIDOS
037400     DISPLAY '* LEGAJOS CREADOS        :' CN-CREADOS
037500     DISPLAY '* LEGAJOS CREADOS(77)    :' WS77-LEGAJOS-CREADOS
037600     DISPLAY '* LEGAJOS YA EXISTENTES  :' CN-YA-EXISTIAN
037700     DISPLAY '*                                                *'
037800     DISPLAY '**************************************************'.
037900
038000*****************************************************************
038100*                   3100-ESCRIBE-ESTADISTICAS-EXIT              *
038200*****************************************************************
038300 3100-ESCRIBE-ESTADISTICAS-EXIT.
038400     EXIT.
