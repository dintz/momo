000100*****************************************************************
000200*                                                               *
000300* NOMBRE DEL OBJETO:  TKRFSTA0                                  *
000400*                                                               *
000500* DESCRIPCION:  AREA DE COMUNICACION ENTRE EL PASO BATCH DE ALTA*
000600*               DE LEGAJO MENSUAL SI NO EXISTE (SRC-TKR020) Y LA*
000700*               SUBRUTINA DE VERIFICACION DE EXISTENCIA DEL     *
000800*               LEGAJO (SRU-TKR095). DISTINGUE LOS TRES ESTADOS *
000900*               POSIBLES DEL NOMBRE DE LEGAJO: NO EXISTE, EXISTE*
001000*               COMO ARCHIVO, O EXISTE COMO DIRECTORIO (ESTE    *
001100*               ULTIMO ES CONDICION DE ERROR).                  *
001200*                                                               *
001300* ------------------------------------------------------------ *
001400*                                                               *
001500*           LONGITUD : 052 POSICIONES.                         *
001600*           PREFIJO  : FSTA-.                                  *
001700*                                                               *
001800*****************************************************************
001900 05  TKRFSTA0.
002000*    NOMBRE DEL LEGAJO A VERIFICAR (ENTRADA).
002100     10 FSTA-NOMBRE-LEGAJO                 PIC X(44).
002200*    ESTADO DEL NOMBRE DE LEGAJO (SALIDA).
002300     10 FSTA-ESTADO                        PIC X(01).
002400        88 FSTA-88-NO-EXISTE                 VALUE '0'.
002500        88 FSTA-88-ES-ARCHIVO                 VALUE '1'.
002600        88 FSTA-88-ES-DIRECTORIO               VALUE '2'.
002700*    RESERVADO PARA USO FUTURO DE LA COMMAREA.
002800     10 FILLER                             PIC X(07).
