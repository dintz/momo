000100*****************************************************************
000200* Program name:    TKR030.                                      *
000300* Original author: MVIDELA.                                    *
000400*                                                               *
000500* Maintenence Log                                               *
000600* Date       Author        Maintenance Requirement.             *
000700* ---------- ------------  -------------------------------------*
000800* 02/05/1989 MVIDELA       Initial Version.                    *  TK-00032
000900* 11/11/1993 RSOSA         Tope de seguridad de 0366 dias para  * TK-00078
001000*                          evitar un loop sin fin si el         * TK-00078
001100*                          CONTROLIN viene con la fecha fin     * TK-00078
001200*                          anterior a la fecha inicio.          * TK-00078
001300* 16/01/1999 LTORRES       Y2K: las fechas de CONTROLIN y de    * TK-00180
001400*                          WORKDAY-ENTRY pasan a CCYYMMDD.      * TK-00180
001500* 18/02/2004 GPAEZ         Se agrega WS77-DIAS-HABILES para que * TK-00221
001600*                          el resumen de fin de corrida         * TK-00221
001700*                          muestre el total fuera del grupo     * TK-00221
001800*                          CN-CONTADORES (mismo criterio que    * TK-00221
001900*                          TK-00214 en TKR010).                 * TK-00221
002000*****************************************************************
002100*                                                               *
002200*          I D E N T I F I C A T I O N  D I V I S I O N         *
002300*                                                               *
002400*****************************************************************
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID.  TKR030.
002700 AUTHOR. MARCELO VIDELA.
002800 INSTALLATION. IBM Z/OS.
002900 DATE-WRITTEN. 02/05/1989.
003000 DATE-COMPILED. 18/02/2004.
003100 SECURITY. CONFIDENTIAL.
003200*****************************************************************
003300*                                                               *
003400*             E N V I R O N M E N T   D I V I S I O N           *
003500*                                                               *
003600*****************************************************************
003700 ENVIRONMENT DIVISION.
003800
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     CLASS TKR-CLASE-NUMERICA IS '0' THRU '9'.
004200
004300 INPUT-OUTPUT SECTION.
004400
004500*****************************************************************
004600*              ARCHIVOS INTERVINIENTES EN EL PROCESO            *
004700*****************************************************************
004800 FILE-CONTROL.
004900
005000     SELECT CONTROLIN ASSIGN TO CONTROLIN
005100            FILE STATUS IS WS-CONTROLIN-STATUS.
005200
005300     SELECT WORKOUT ASSIGN TO WORKOUT
005400            FILE STATUS IS WS-WORKOUT-STATUS.
005500*****************************************************************
005600*                                                               *
005700*                      D A T A   D I V I S I O N                *
005800*                                                               *
005900*****************************************************************
006000 DATA DIVISION.
006100 FILE SECTION.
006200
006300 FD  CONTROLIN
006400     RECORDING MODE IS F
006500     BLOCK CONTAINS 0 RECORDS
006600     RECORD CONTAINS 018 CHARACTERS.
006700 01  REG-CONTROLIN.
006800     05 CTL-FECHA-DESDE               PIC 9(08).
006900     05 CTL-FECHA-HASTA                PIC 9(08).
007000     05 FILLER                        PIC X(02).
007100 01  REG-CONTROLIN-R REDEFINES REG-CONTROLIN.
007200     05 CTL-RAW-AREA                  PIC X(18).
007300
007400 FD  WORKOUT
007500     RECORDING MODE IS F
007600     BLOCK CONTAINS 0 RECORDS
007700     RECORD CONTAINS 008 CHARACTERS.
007800 01  REG-WORKOUT.
007900     COPY TKRWDAY.
008000
008100 WORKING-STORAGE SECTION.
008200
008300*****************************************************************
008400*                    DEFINICION DE CONSTANTES                   *
008500*****************************************************************
008600 01  CT-CONSTANTES.
008700     05 CT-1                          PIC 9(01)  VALUE 1.
008800     05 CT-TOPE-DIAS                  PIC 9(04)  VALUE 0366.
008900     05 FILLER                        PIC X(01).
009000
009100*****************************************************************
009200*                    DEFINICION DE CONTADORES                   *
009300*****************************************************************
009400 01  CN-CONTADORES COMP.
009500     05 CN-DIAS-RECORRIDOS            PIC 9(04).
009600     05 CN-DIAS-HABILES-ESCRITOS      PIC 9(04).
009700
009800*    DUPLICA CN-DIAS-HABILES-ESCRITOS FUERA DEL GRUPO PARA EL
009900*    RESUMEN DE FIN DE CORRIDA (TK-00221, PEDIDO DE OPERACIONES).
010000 77  WS77-DIAS-HABILES                PIC 9(04) COMP VALUE ZERO.
010100
010200*****************************************************************
010300*                     DEFINICION DE SWITCHES                    *
010400*****************************************************************
010500 01  SW-INDICADORES.
010600     05 SW-FIN-RANGO                  PIC X(01)  VALUE 'N'.
010700        88 SW-88-FIN-RANGO              VALUE 'S'.
010800     05 FILLER                        PIC X(01).
010900
011000*****************************************************************
011100*                     DEFINICION DE VARIABLES                   *
011200*****************************************************************
011300 01  WS-VARIABLES.
011400     05 WS-CONTROLIN-STATUS           PIC X(02).
011500     05 WS-WORKOUT-STATUS             PIC X(02).
011600     05 FILLER                        PIC X(01).
011700
011800*****************************************************************
011900*                DEFINICION DE AREA DE TRABAJO                  *
012000*                                                               *
012100*    WS-FECHA-PROCESA-R REDEFINE LA FECHA QUE SE VA RECORRIENDO *
012200*    DIA A DIA, SOLO PARA PODER COMPARARLA CONTRA CTL-FECHA-    *
012300*    HASTA CAMPO A CAMPO SI ALGUNA VEZ HACE FALTA DEPURAR.      *
012400*****************************************************************
012500 01  WS-FECHA-PROCESA                 PIC 9(08).
012600 01  WS-FECHA-PROCESA-R REDEFINES WS-FECHA-PROCESA.
012700     05 WS-FP-CCYY                    PIC 9(04).
012800     05 WS-FP-MM                      PIC 9(02).
012900     05 WS-FP-DD                      PIC 9(02).
013000
013100*****************************************************************
013200*                DEFINICION DE AREA DE FECHA HASTA               *
013300*                                                               *
013400*    WS-FECHA-HASTA-R REDEFINE LA FECHA LIMITE PARA PODER        *
013500*    MOSTRARLA DESGLOSADA EN EL AVISO DE TOPE DE CT-TOPE-DIAS.  *
013600*****************************************************************
013700 01  WS-FECHA-HASTA                   PIC 9(08).
013800 01  WS-FECHA-HASTA-R REDEFINES WS-FECHA-HASTA.
013900     05 WS-FH-CCYY                    PIC 9(04).
014000     05 WS-FH-MM                      PIC 9(02).
014100     05 WS-FH-DD                      PIC 9(02).
014200
014300*****************************************************************
014400*                     DEFINICION DE COPYBOOKS                   *
014500*****************************************************************
014600 01  LK-TKRDATU0.
014700     COPY TKRDATU.
014800
014900*****************************************************************
015000*                                                               *
015100*              P R O C E D U R E   D I V I S I O N              *
015200*                                                               *
015300*****************************************************************
015400 PROCEDURE DIVISION.
015500*****************************************************************
015600*                        0000-MAINLINE                          *
015700*****************************************************************
015800
015900 0000-MAINLINE.
016000
016100     PERFORM 1000-INICIO
016200        THRU 1000-INICIO-EXIT
016300
016400     PERFORM 2000-PROCESO
016500        THRU 2000-PROCESO-EXIT
016600        UNTIL SW-88-FIN-RANGO
016700
016800     PERFORM 3000-FIN.
016900
017000*****************************************************************
017100*                           1000-INICIO                         *
017200*****************************************************************
017300 1000-INICIO.
017400
017500     INITIALIZE CN-CONTADORES
017600
017700     OPEN INPUT  CONTROLIN
017800     OPEN OUTPUT WORKOUT
017900
018000     IF WS-CONTROLIN-STATUS NOT = '00'
018100        DISPLAY 'TKR030 - ERROR DE OPEN EN CONTROLIN, STATUS: '
018200                WS-CONTROLIN-STATUS
018300        SET SW-88-FIN-RANGO          TO TRUE
018400     ELSE
018500        READ CONTROLIN
018600        IF WS-CONTROLIN-STATUS NOT = '00'
018700           DISPLAY 'TKR030 - ERROR DE READ EN CONTROLIN, '
018800                   'STATUS: ' WS-CONTROLIN-STATUS
018900           SET SW-88-FIN-RANGO       TO TRUE
019000        ELSE
019100           MOVE CTL-FECHA-DESDE      TO WS-FECHA-PROCESA
019200           MOVE CTL-FECHA-HASTA      TO WS-FECHA-HASTA
019300        END-IF
019400     END-IF.
019500
019600*****************************************************************
019700*                        1000-INICIO-EXIT                       *
019800*****************************************************************
019900 1000-INICIO-EXIT.
020000     EXIT.
020100
020200*****************************************************************
020300*                           2000-PROCESO                        *
020400*                                                               *
020500*    RECORRE DIA POR DIA DESDE CTL-FECHA-DESDE HASTA CTL-FECHA- *
020600*    HASTA, INCLUSIVE, ESCRIBIENDO UN WORKDAY-ENTRY POR CADA    *
020700*    DIA HABIL (LUNES A VIERNES).  EL TOPE DE CT-TOPE-DIAS      *
020800*    EVITA UN LOOP SIN FIN SI EL RANGO VINIERA INVERTIDO.       *
020900*****************************************************************
021000 2000-PROCESO.
021100
021200     ADD CT-1                        TO CN-DIAS-RECORRIDOS
021300
021400     PERFORM 2100-VERIFICA-LABORABLE
021500        THRU 2100-VERIFICA-LABORABLE-EXIT
021600
021700     PERFORM 2200-AVANZA-UN-DIA
021800        THRU 2200-AVANZA-UN-DIA-EXIT
021900
022000     IF WS-FECHA-PROCESA IS GREATER THAN CTL-FECHA-HASTA
022100        SET SW-88-FIN-RANGO          TO TRUE
022200     END-IF
022300
022400     IF CN-DIAS-RECORRIDOS IS GREATER THAN CT-TOPE-DIAS
022500        DISPLAY 'TKR030 - AVISO: TOPE DE ' CT-TOPE-DIAS
022600                ' DIAS ALCANZADO ANTES DE LLEGAR A '
022700                WS-FH-CCYY '-' WS-FH-MM '-' WS-FH-DD
022800        SET SW-88-FIN-RANGO          TO TRUE
022900     END-IF.
023000
023100*****************************************************************
023200*                        2000-PROCESO-EXIT                      *
023300*****************************************************************
023400 2000-PROCESO-EXIT.
023500     EXIT.
023600
023700*****************************************************************
023800*                 2100-VERIFICA-LABORABLE                       *
023900*****************************************************************
024000 2100-VERIFICA-LABORABLE.
024100
024200     INITIALIZE LK-TKRDATU0
024300
024400     SET DATU-88-DIA-SEMANA          TO TRUE
024500     MOVE WS-FECHA-PROCESA           TO DATU-FECHA
024600
024700     CALL 'TKR090' USING LK-TKRDATU0
024800
024900     IF DATU-88-LABORABLE
025000        PERFORM 2110-ESCRIBE-WORKOUT
025100           THRU 2110-ESCRIBE-WORKOUT-EXIT
025200     END-IF.
025300
025400*****************************************************************
025500*               2100-VERIFICA-LABORABLE-EXIT                    *
025600*****************************************************************
025700 2100-VERIFICA-LABORABLE-EXIT.
025800     EXIT.
025900
026000*****************************************************************
026100*                  2110-ESCRIBE-WORKOUT                         *
026200*****************************************************************
026300 2110-ESCRIBE-WORKOUT.
026400
026500     MOVE WS-FECHA-PROCESA           TO WD-DATE
026600
026700     WRITE REG-WORKOUT
026800
026900     ADD CT-1                        TO CN-DIAS-HABILES-ESCRITOS
027000     ADD CT-1                        TO WS77-DIAS-HABILES.
027100
027200*****************************************************************
027300*                2110-ESCRIBE-WORKOUT-EXIT                      *
027400*****************************************************************
027500 2110-ESCRIBE-WORKOUT-EXIT.
027600     EXIT.
027700
027800*****************************************************************
027900*                   2200-AVANZA-UN-DIA                          *
028000*****************************************************************
028100 2200-AVANZA-UN-DIA.
028200
028300     INITIALIZE LK-TKRDATU0
028400
028500     SET DATU-88-SUMA-DIA            TO TRUE
028600     MOVE WS-FECHA-PROCESA           TO DATU-FECHA
028700     MOVE CT-1                       TO DATU-INCREMENTO
028800
028900     CALL 'TKR090' USING LK-TKRDATU0
029000
029100     MOVE DATU-FECHA                 TO WS-FECHA-PROCESA.
029200
029300*****************************************************************
029400*                 2200-AVANZA-UN-DIA-EXIT                       *
029500*****************************************************************
029600 2200-AVANZA-UN-DIA-EXIT.
029700     EXIT.
029800
029900*****************************************************************
030000*                              3000-FIN                         *
030100*****************************************************************
030200 3000-FIN.
030300
030400     PERFORM 3100-ESCRIBE-ESTADISTICAS
030500        THRU 3100-ESCRIBE-ESTADISTICAS-EXIT
030600
030700     CLOSE CONTROLIN
030800           WORKOUT
030900
031000     STOP RUN.
031100
031200*****************************************************************
031300*                     3100-ESCRIBE-ESTADISTICAS                 *
031400*****************************************************************
031500 3100-ESCRIBE-ESTADISTICAS.
031600
031700     DISPLAY '**************************************************'
031800     DISPLAY '*                 PROGRAMA TKR030                *'
031900     DISPLAY '*LISTADO DE DIAS HABILES EN RANGO - ESTADISTICAS *'
032000     DISPLAY '* DIAS RECORRIDOS        :' CN-DIAS-RECORRIDOS
032100     DISPLAY '* DIAS HABILES ESCRITOS  :' CN-DIAS-HABILES-ESCRITOS
032200     DISPLAY '* DIAS HABILES(77)       :' WS77-DIAS-HABILES
032300     DISPLAY '*                                                *'
032400     DISPLAY '**************************************************'.
032500
032600*****************************************************************
032700*                   3100-ESCRIBE-ESTADISTICAS-EXIT              *
032800*****************************************************************
032900 3100-ESCRIBE-ESTADISTICAS-EXIT.
033000     EXIT.
